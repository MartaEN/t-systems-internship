000010*---------------------------------------------------------------- 00000010
000020*    ROADREC  -  ROAD MASTER RECORD                               00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  T. OKAFOR       04/02/91                         00000040
000050*    06/02/97  RSW  TKT-5160  ADDED TRAILING FILLER PAD           00000050
000060*---------------------------------------------------------------- 00000060
000070*    ROADS ARE STORED DIRECTIONALLY - THE LOAD PASS THAT BUILDS   00000070
000080*    RD-TAB-ENTRY IN CITYTAB'S COMPANION ROADTAB WRITES BOTH      00000080
000090*    A -> B AND B -> A FOR EVERY ROAD READ.                       00000090
000100*---------------------------------------------------------------- 00000100
000110    01  ROAD-FILE-REC.                                            00000110
000120        05  RD-ID                   PIC 9(4).                     00000120
000130        05  RD-FROM-CITY            PIC 9(4).                     00000130
000140        05  RD-TO-CITY              PIC 9(4).                     00000140
000150        05  RD-DISTANCE             PIC 9(5).                     00000150
000160        05  FILLER                  PIC X(01).                    00000160
