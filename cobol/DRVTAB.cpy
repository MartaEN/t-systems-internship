000010*---------------------------------------------------------------- 00000010
000020*    DRVTAB   -  IN-STORAGE DRIVER TABLE                          00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              02/11/95   TKT-4488             00000040
000050*                LOADED ONCE AT START OF RUN BY DRVELIG 010-INIT- 00000050
000060*                TABLE, KEPT RESIDENT FOR EVERY LATER CALL, AND   00000060
000070*                REWRITTEN TO DRIVER-FILE BY 900-CLOSE-DRIVER-FILE00000070
000080*                SO BOOKINGS MADE DURING THE RUN SURVIVE IT.      00000080
000090*    03/14/97  RSW  TKT-5108  ADDED DRV-TAB-BKU-R REDEFINES       00000090
000100*    06/02/97  RSW  TKT-5160  ADDED DRV-TAB-DELETED SO A SOFT-    00000100
000110*                DELETED DRIVER CARRIES ITS FLAG IN THE TABLE TOO 00000110
000120*---------------------------------------------------------------- 00000120
000130    01  DRIVER-TABLE-AREA.                                        00000130
000140        05  DRV-TAB-COUNT           PIC 9(5)  COMP.               00000140
000150        05  DRV-TAB-ENTRY OCCURS 2000 TIMES                       00000150
000160                INDEXED BY DRV-TAB-IDX.                           00000160
000170            10  DRV-TAB-PERSONAL-ID PIC X(6).                     00000170
000180            10  DRV-TAB-FIRST-NAME  PIC X(20).                    00000180
000190            10  DRV-TAB-LAST-NAME   PIC X(20).                    00000190
000200            10  DRV-TAB-LOCATION    PIC 9(4).                     00000200
000210            10  DRV-TAB-STATUS      PIC X(1).                     00000210
000220                88  DRV-TAB-OFFLINE     VALUE 'O'.                00000220
000230                88  DRV-TAB-DRIVING     VALUE 'D'.                00000230
000240                88  DRV-TAB-SECONDING   VALUE 'S'.                00000240
000250                88  DRV-TAB-HANDLING    VALUE 'H'.                00000250
000260                88  DRV-TAB-ROAD-BRK    VALUE 'R'.                00000260
000270                88  DRV-TAB-STOP-BRK    VALUE 'B'.                00000270
000280            10  DRV-TAB-BOOKED-UNTIL                              00000280
000290                                    PIC 9(12).                    00000290
000300            10  DRV-TAB-BKU-R REDEFINES DRV-TAB-BOOKED-UNTIL.     00000300
000310                15  DRV-TAB-BKU-YEAR    PIC 9(4).                 00000310
000320                15  DRV-TAB-BKU-MONTH   PIC 9(2).                 00000320
000330                15  DRV-TAB-BKU-DAY     PIC 9(2).                 00000330
000340                15  DRV-TAB-BKU-HOUR    PIC 9(2).                 00000340
000350                15  DRV-TAB-BKU-MINUTE  PIC 9(2).                 00000350
000360            10  DRV-TAB-MONTH-MINUTES                             00000360
000370                                    PIC 9(5).                     00000370
000380            10  DRV-TAB-DELETED     PIC X(1).                     00000380
000390                88  DRV-TAB-IS-DELETED  VALUE 'Y'.                00000390
000400            10  FILLER              PIC X(01).                    00000400
