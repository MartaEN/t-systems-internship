000010*---------------------------------------------------------------- 00000010
000020*    DRVLINK  -  DRVELIG CALL LINKAGE AREA                        00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              02/11/95   TKT-4488             00000040
000050*    03/14/97  RSW  TKT-5108  ADDED DRV-SEL-PAIR REDEFINES        00000050
000060*---------------------------------------------------------------- 00000060
000070    01  DRVELIG-LINKAGE.                                          00000070
000080        05  DRV-FUNCTION-CODE       PIC X(1).                     00000080
000090            88  DRV-FN-INIT-TABLE   VALUE 'I'.                    00000090
000100            88  DRV-FN-FILTER       VALUE 'F'.                    00000100
000110            88  DRV-FN-BOOK         VALUE 'K'.                    00000110
000120            88  DRV-FN-STATS        VALUE 'S'.                    00000120
000130            88  DRV-FN-CLOSE        VALUE 'C'.                    00000130
000140        05  DRV-FILTER-CITY         PIC 9(4).                     00000140
000150        05  DRV-FILTER-DEPARTURE    PIC 9(12).                    00000150
000160        05  DRV-NEED-COUNT          PIC 9(1).                     00000160
000170        05  DRV-FOUND-COUNT         PIC 9(1).                     00000170
000180        05  DRV-SELECTED-AREA.                                    00000180
000190            10  DRV-SELECTED-ID OCCURS 9 TIMES                    00000190
000200                                    PIC X(6).                     00000200
000210        05  DRV-SEL-PAIR REDEFINES DRV-SELECTED-AREA              00000210
000220                                    PIC X(54).                    00000220
000230*                    DRV-SEL-PAIR GIVES 150-BOOK-DRIVERS A ONE-   00000230
000240*                    FIELD VIEW WHEN IT NEEDS TO BLANK THE WHOLE  00000240
000250*                    SELECTED-ID LIST BETWEEN CALLS.              00000250
000260        05  DRV-BOOK-UNTIL          PIC 9(12).                    00000260
000270        05  DRV-ONLINE-COUNT        PIC 9(7)  COMP.               00000270
000280        05  DRV-OFFLINE-COUNT       PIC 9(7)  COMP.               00000280
000290        05  DRV-RETURN-CODE         PIC S9(4) COMP.               00000290
000300            88  DRV-RC-OK           VALUE 0.                      00000300
000310            88  DRV-RC-INSUFFICIENT VALUE 4.                      00000310
000320        05  FILLER                  PIC X(05).                    00000320
