000010*---------------------------------------------------------------- 00000010
000020*    LICENSED MATERIALS - PROPERTY OF FREIGHT PLANNING GROUP      00000020
000030*    PROGRAM      -  TRPALOC                                      00000030
000040*    DESCRIPTION  -  TRIP-TIME ALLOCATOR SERVICE.  THREE JOBS FOR 00000040
000050*                    ONE TICKET AT A TIME: TOTAL UP A ROUTE'S     00000050
000060*                    PLANNED MINUTES (FUNCTION 'T'), VALIDATE THE 00000060
000070*                    CREATE/DEPARTURE-UPDATE/APPROVAL             00000070
000080*                    PRECONDITIONS                                00000080
000090*                    (FUNCTIONS 'C'/'U'/'A'), AND SPLIT A TRIP'S  00000090
000100*                    PLANNED MINUTES ACROSS THE CALENDAR MONTHS   00000100
000110*                    IT TOUCHES (FUNCTION 'M').  HOLDS NO STATE OF00000110
000120*                    ITS OWN BETWEEN CALLS - EVERY FIELD IT NEEDS 00000120
000130*                    TRAVELS IN THE LINKAGE AREA.                 00000130
000140*    CALLED BY    -  TRPBATCH 500-PROCESS-ASSIGNMENTS (FUNCTION   00000140
000150*                    'T' ONCE A TICKET'S STOPOVERS ARE FINAL),    00000150
000160*                    600-APPROVE-TICKETS (FUNCTIONS 'A' AND 'M'). 00000160
000170*---------------------------------------------------------------- 00000170
000180*    CHANGE LOG                                                   00000180
000190*    DATE      WHO  TICKET    DESCRIPTION                         00000190
000200*    --------  ---  --------  ---------------------------------   00000200
000210*    02/18/95  RSW  TKT-4499  ORIGINAL - TOTAL MINUTES, MONTH     00000210
000220*                              SPLIT                              00000220
000230*    05/09/96  RSW  TKT-5390  ADDED FUNCTIONS 'C'/'U'/'A' SO      00000230
000240*                              TICKET-RULE VALIDATION LIVES WITH  00000240
000250*                              THE REST OF THE TICKET-TIME LOGIC  00000250
000260*                              INSTEAD OF SCATTERED IN THE BATCH  00000260
000270*    11/12/98  MTC  TKT-6104  Y2K REVIEW - 420-IS-LEAP-YEAR       00000270
000280*                              ALREADY TESTS THE CENTURY RULE, NO 00000280
000290*                              CHANGE REQUIRED                    00000290
000300*    02/02/99  MTC  TKT-6190  410-DAYS-IN-MONTH CORRECTED FOR     00000300
000310*                              FEBRUARY IN A CENTURY YEAR NOT     00000310
000320*                              DIVISIBLE BY 400                   00000320
000330*    04/15/99  RSW  TKT-6288  ADDED 430-COMPUTE-ARRIVAL SO        00000330
000340*                              FUNCTION 'M' POSTS TICKET-ARRIVAL  00000340
000350*                              DIRECTLY - BATCH NO LONGER HAS TO  00000350
000360*                              WALK A CALENDAR OF ITS OWN         00000360
000370*---------------------------------------------------------------- 00000370
000380 IDENTIFICATION DIVISION.                                         00000380
000390 PROGRAM-ID.    TRPALOC.                                          00000390
000400 AUTHOR.        R S WOJCIK.                                       00000400
000410 INSTALLATION.  FREIGHT PLANNING GROUP.                           00000410
000420 DATE-WRITTEN.  02/18/95.                                         00000420
000430 DATE-COMPILED.                                                   00000430
000440 SECURITY.      NON-CONFIDENTIAL.                                 00000440
000450*---------------------------------------------------------------- 00000450
000460 ENVIRONMENT DIVISION.                                            00000460
000470 CONFIGURATION SECTION.                                           00000470
000480 SPECIAL-NAMES.                                                   00000480
000490     C01 IS TOP-OF-FORM.                                          00000490
000500*---------------------------------------------------------------- 00000500
000510 DATA DIVISION.                                                   00000510
000520 WORKING-STORAGE SECTION.                                         00000520
000530     COPY STPTAB.                                                 00000530
000540     COPY MMNTAB.                                                 00000540
000550*---------------------------------------------------------------- 00000550
000560 01  WS-DEP-TIMESTAMP            PIC 9(12).                       00000560
000570 01  WS-DEP-TIMESTAMP-R REDEFINES WS-DEP-TIMESTAMP.               00000570
000580     05  WS-DEP-YR               PIC 9(4).                        00000580
000590     05  WS-DEP-MON              PIC 9(2).                        00000590
000600     05  WS-DEP-DAY              PIC 9(2).                        00000600
000610     05  WS-DEP-HH               PIC 9(2).                        00000610
000620     05  WS-DEP-MI               PIC 9(2).                        00000620
000630*---------------------------------------------------------------- 00000630
000640 01  WS-SPLIT-WORK.                                               00000640
000650     05  WS-CUR-YEAR             PIC 9(4).                        00000650
000660     05  WS-CUR-MONTH            PIC 9(2).                        00000660
000670     05  WS-CUR-DAY              PIC 9(2).                        00000670
000680     05  WS-CUR-HOUR             PIC 9(2).                        00000680
000690     05  WS-CUR-MINUTE           PIC 9(2).                        00000690
000700     05  WS-REMAINING-MINUTES    PIC 9(7)  COMP.                  00000700
000710     05  WS-AVAILABLE-MINUTES    PIC 9(7)  COMP.                  00000710
000720     05  WS-ALLOCATED-MINUTES    PIC 9(7)  COMP.                  00000720
000730     05  WS-ELAPSED-IN-MONTH     PIC 9(7)  COMP.                  00000730
000740     05  WS-MONTH-LENGTH-DAYS    PIC 9(2)  COMP.                  00000740
000750     05  WS-MONTH-LENGTH-MINUTES PIC 9(7)  COMP.                  00000750
000760     05  WS-FIRST-MONTH-SW       PIC X(01).                       00000760
000770         88  WS-IS-FIRST-MONTH   VALUE 'Y'.                       00000770
000780     05  FILLER                  PIC X(02).                       00000780
000790*---------------------------------------------------------------- 00000790
000800*    410-DAYS-IN-MONTH LOOK-UP TABLE - NON-LEAP FEBRUARY (28) IS  00000800
000810*    CORRECTED TO 29 IN-LINE WHEN 420-IS-LEAP-YEAR SAYS SO.       00000810
000820*---------------------------------------------------------------- 00000820
000830 01  WS-MONTH-LENGTH-TABLE.                                       00000830
000840     05  FILLER                  PIC 9(2)  VALUE 31.              00000840
000850     05  FILLER                  PIC 9(2)  VALUE 28.              00000850
000860     05  FILLER                  PIC 9(2)  VALUE 31.              00000860
000870     05  FILLER                  PIC 9(2)  VALUE 30.              00000870
000880     05  FILLER                  PIC 9(2)  VALUE 31.              00000880
000890     05  FILLER                  PIC 9(2)  VALUE 30.              00000890
000900     05  FILLER                  PIC 9(2)  VALUE 31.              00000900
000910     05  FILLER                  PIC 9(2)  VALUE 31.              00000910
000920     05  FILLER                  PIC 9(2)  VALUE 30.              00000920
000930     05  FILLER                  PIC 9(2)  VALUE 31.              00000930
000940     05  FILLER                  PIC 9(2)  VALUE 30.              00000940
000950     05  FILLER                  PIC 9(2)  VALUE 31.              00000950
000960 01  WS-MONTH-LENGTH-R REDEFINES WS-MONTH-LENGTH-TABLE.           00000960
000970     05  WS-ML-ENTRY OCCURS 12 TIMES                              00000970
000980                                 PIC 9(2).                        00000980
000990*---------------------------------------------------------------- 00000990
001000 01  WS-LEAP-WORK.                                                00001000
001010     05  WS-LEAP-SW              PIC X(01).                       00001010
001020         88  WS-IS-LEAP-YEAR     VALUE 'Y'.                       00001020
001030     05  WS-MOD-4                PIC 9(4)  COMP.                  00001030
001040     05  WS-MOD-100              PIC 9(4)  COMP.                  00001040
001050     05  WS-MOD-400              PIC 9(4)  COMP.                  00001050
001060     05  FILLER                  PIC X(02).                       00001060
001070*---------------------------------------------------------------- 00001070
001080*    430-COMPUTE-ARRIVAL WORK AREA - CARRIES TRP-CURRENT-         00001080
001090*    DEPARTURE PLUS TRP-TOTAL-MINUTES FORWARD MINUTE-INTO-HOUR-   00001090
001100*    INTO-DAY-INTO-MONTH, REUSING 410-DAYS-IN-MONTH/420-IS-LEAP-  00001100
001110*    YEAR (THROUGH WS-CUR-YEAR/WS-CUR-MONTH) FOR EACH MONTH THE   00001110
001120*    CARRY CROSSES.                                               00001120
001130*---------------------------------------------------------------- 00001130
001140 01  WS-ARRIVAL-WORK.                                             00001140
001150     05  WS-ARR-YEAR             PIC 9(4)  COMP.                  00001150
001160     05  WS-ARR-MONTH            PIC 9(2)  COMP.                  00001160
001170     05  WS-ARR-DAY              PIC 9(4)  COMP.                  00001170
001180     05  WS-ARR-HOUR             PIC 9(4)  COMP.                  00001180
001190     05  WS-ARR-MINUTE           PIC 9(9)  COMP.                  00001190
001200     05  WS-CARRY-HOURS          PIC 9(7)  COMP.                  00001200
001210     05  WS-CARRY-DAYS           PIC 9(7)  COMP.                  00001210
001220     05  FILLER                  PIC X(02).                       00001220
001230*---------------------------------------------------------------- 00001230
001240 01  MISC-FIELDS.                                                 00001240
001250     05  PARA-NAME               PIC X(30) VALUE SPACES.          00001250
001260     05  FILLER                  PIC X(04).                       00001260
001270*---------------------------------------------------------------- 00001270
001280 LINKAGE SECTION.                                                 00001280
001290     COPY TRPLINK.                                                00001290
001300*---------------------------------------------------------------- 00001300
001310 PROCEDURE DIVISION USING TRPALOC-LINKAGE, STOP-TABLE-AREA,       00001310
001320         MONTH-SPLIT-AREA.                                        00001320
001330*---------------------------------------------------------------- 00001330
001340 000-MAIN-LINE.                                                   00001340
001350     MOVE '000-MAIN-LINE' TO PARA-NAME.                           00001350
001360     SET TRP-RC-OK TO TRUE.                                       00001360
001370     MOVE SPACES TO TRP-REJECT-REASON.                            00001370
001380     EVALUATE TRUE                                                00001380
001390         WHEN TRP-FN-TOTAL-MINS                                   00001390
001400             PERFORM 200-TOTAL-PLANNED-MINUTES THRU 200-EXIT      00001400
001410         WHEN TRP-FN-VAL-CREATE                                   00001410
001420             PERFORM 310-CHECK-CREATION THRU 310-EXIT             00001420
001430         WHEN TRP-FN-VAL-DEPART                                   00001430
001440             PERFORM 320-CHECK-DEPARTURE-UPDATE THRU 320-EXIT     00001440
001450         WHEN TRP-FN-VAL-APPROVE                                  00001450
001460             PERFORM 330-CHECK-APPROVAL THRU 330-EXIT             00001460
001470         WHEN TRP-FN-SPLIT-MONTHS                                 00001470
001480             PERFORM 400-SPLIT-MONTHS THRU 400-EXIT               00001480
001490             PERFORM 430-COMPUTE-ARRIVAL THRU 430-EXIT            00001490
001500         WHEN OTHER                                               00001500
001510             GO TO 1000-ERROR-RTN                                 00001510
001520     END-EVALUATE.                                                00001520
001530     GOBACK.                                                      00001530
001540*---------------------------------------------------------------- 00001540
001550*    200-TOTAL-PLANNED-MINUTES - SUMS STP-TAB-DURATION OVER EVERY 00001550
001560*    STOP ON THE TICKET'S (ALREADY FINAL) ROUTE.                  00001560
001570*---------------------------------------------------------------- 00001570
001580 200-TOTAL-PLANNED-MINUTES.                                       00001580
001590     MOVE '200-TOTAL-PLANNED-MINUTES' TO PARA-NAME.               00001590
001600     MOVE ZERO TO TRP-TOTAL-MINUTES.                              00001600
001610     PERFORM 210-ADD-STOP-DURATION THRU 210-EXIT                  00001610
001620         VARYING STP-TAB-IDX FROM 1 BY 1                          00001620
001630         UNTIL STP-TAB-IDX > STP-TAB-COUNT.                       00001630
001640 200-EXIT.                                                        00001640
001650     EXIT.                                                        00001650
001660*                                                                 00001660
001670 210-ADD-STOP-DURATION.                                           00001670
001680     ADD STP-TAB-DURATION (STP-TAB-IDX) TO TRP-TOTAL-MINUTES.     00001680
001690 210-EXIT.                                                        00001690
001700     EXIT.                                                        00001700
001710*---------------------------------------------------------------- 00001710
001720*    310-CHECK-CREATION - DEPARTURE MUST BE STRICTLY IN THE       00001720
001730*    FUTURE; TRUCK MUST BE SERVICEABLE AND NOT BOOKED PAST THE    00001730
001740*    REQUESTED DEPARTURE.  (THE STOPOVER-SEQUENCE-0/1 AND CURRENT-00001740
001750*    STEP-(-1) SET-UP THIS RULE ALSO CALLS FOR IS TRPBATCH'S OWN  00001750
001760*    JOB - IT OWNS THE STOPOVER-FILE WRITES.)                     00001760
001770*---------------------------------------------------------------- 00001770
001780 310-CHECK-CREATION.                                              00001780
001790     MOVE '310-CHECK-CREATION' TO PARA-NAME.                      00001790
001800     IF TRP-NEW-DEPARTURE NOT > TRP-NOW-TIMESTAMP                 00001800
001810         SET TRP-RC-REJECTED TO TRUE                              00001810
001820         MOVE 'PD' TO TRP-REJECT-REASON                           00001820
001830         GO TO 310-EXIT                                           00001830
001840     END-IF.                                                      00001840
001850     IF TRP-TRUCK-SERVICEABLE NOT = 'Y'                           00001850
001860         SET TRP-RC-REJECTED TO TRUE                              00001860
001870         MOVE 'TS' TO TRP-REJECT-REASON                           00001870
001880         GO TO 310-EXIT                                           00001880
001890     END-IF.                                                      00001890
001900     IF TRP-TRUCK-BOOKED-UNTIL > TRP-NEW-DEPARTURE                00001900
001910         SET TRP-RC-REJECTED TO TRUE                              00001910
001920         MOVE 'TB' TO TRP-REJECT-REASON                           00001920
001930     END-IF.                                                      00001930
001940 310-EXIT.                                                        00001940
001950     EXIT.                                                        00001950
001960*---------------------------------------------------------------- 00001960
001970*    320-CHECK-DEPARTURE-UPDATE - ALLOWED ONLY WHILE THE TICKET IS00001970
001980*    STILL CREATED, AND ONLY TO A TIME NOT EARLIER THAN NOW OR THE00001980
001990*    CURRENT DEPARTURE, WHICHEVER IS LATER (TRP-TS-PAIR-KEY GIVES 00001990
002000*    THE MAX-OF-TWO TEST A SINGLE COMPARISON).                    00002000
002010*---------------------------------------------------------------- 00002010
002020 320-CHECK-DEPARTURE-UPDATE.                                      00002020
002030     MOVE '320-CHECK-DEPARTURE-UPDATE' TO PARA-NAME.              00002030
002040     IF TRP-TICKET-STATUS NOT = 'C'                               00002040
002050         SET TRP-RC-REJECTED TO TRUE                              00002050
002060         MOVE 'ST' TO TRP-REJECT-REASON                           00002060
002070         GO TO 320-EXIT                                           00002070
002080     END-IF.                                                      00002080
002090     MOVE TRP-NOW-TIMESTAMP TO TRP-TS-A.                          00002090
002100     MOVE TRP-CURRENT-DEPARTURE TO TRP-TS-B.                      00002100
002110     IF TRP-TS-A > TRP-TS-B                                       00002110
002120         IF TRP-NEW-DEPARTURE < TRP-TS-A                          00002120
002130             SET TRP-RC-REJECTED TO TRUE                          00002130
002140             MOVE 'PD' TO TRP-REJECT-REASON                       00002140
002150         END-IF                                                   00002150
002160     ELSE                                                         00002160
002170         IF TRP-NEW-DEPARTURE < TRP-TS-B                          00002170
002180             SET TRP-RC-REJECTED TO TRUE                          00002180
002190             MOVE 'PD' TO TRP-REJECT-REASON                       00002190
002200         END-IF                                                   00002200
002210     END-IF.                                                      00002210
002220 320-EXIT.                                                        00002220
002230     EXIT.                                                        00002230
002240*---------------------------------------------------------------- 00002240
002250*    330-CHECK-APPROVAL - ALLOWED ONLY FROM CREATED, DEPARTURE    00002250
002260*    MUST NOT BE IN THE PAST.  THE ELIGIBLE-DRIVER-COUNT TEST     00002260
002270*    AGAINST THE TRUCK'S SHIFT SIZE IS TRPBATCH'S OWN JOB (IT     00002270
002280*    HOLDS THE DRVELIG RESULT), NOT REPEATED HERE.                00002280
002290*---------------------------------------------------------------- 00002290
002300 330-CHECK-APPROVAL.                                              00002300
002310     MOVE '330-CHECK-APPROVAL' TO PARA-NAME.                      00002310
002320     IF TRP-TICKET-STATUS NOT = 'C'                               00002320
002330         SET TRP-RC-REJECTED TO TRUE                              00002330
002340         MOVE 'ST' TO TRP-REJECT-REASON                           00002340
002350         GO TO 330-EXIT                                           00002350
002360     END-IF.                                                      00002360
002370     IF TRP-CURRENT-DEPARTURE < TRP-NOW-TIMESTAMP                 00002370
002380         SET TRP-RC-REJECTED TO TRUE                              00002380
002390         MOVE 'PD' TO TRP-REJECT-REASON                           00002390
002400     END-IF.                                                      00002400
002410 330-EXIT.                                                        00002410
002420     EXIT.                                                        00002420
002430*---------------------------------------------------------------- 00002430
002440*    400-SPLIT-MONTHS - FILLS MONTH-SPLIT-AREA STARTING AT        00002440
002450*    TRP-CURRENT-DEPARTURE.  FIRST MONTH'S AVAILABLE MINUTES RUN  00002450
002460*    FROM THE DEPARTURE INSTANT TO THE LAST INSTANT OF THAT MONTH;00002460
002470*    EVERY MONTH AFTER CONTRIBUTES ITS FULL LENGTH.  STOPS WHEN   00002470
002480*    THE REMAINING MINUTES REACH ZERO.                            00002480
002490*---------------------------------------------------------------- 00002490
002500 400-SPLIT-MONTHS.                                                00002500
002510     MOVE '400-SPLIT-MONTHS' TO PARA-NAME.                        00002510
002520     MOVE ZERO TO MSP-COUNT.                                      00002520
002530     MOVE TRP-CURRENT-DEPARTURE TO WS-DEP-TIMESTAMP.              00002530
002540     MOVE WS-DEP-YR  TO WS-CUR-YEAR.                              00002540
002550     MOVE WS-DEP-MON TO WS-CUR-MONTH.                             00002550
002560     MOVE WS-DEP-DAY TO WS-CUR-DAY.                               00002560
002570     MOVE WS-DEP-HH  TO WS-CUR-HOUR.                              00002570
002580     MOVE WS-DEP-MI  TO WS-CUR-MINUTE.                            00002580
002590     MOVE TRP-TOTAL-MINUTES TO WS-REMAINING-MINUTES.              00002590
002600     MOVE 'Y' TO WS-FIRST-MONTH-SW.                               00002600
002610     PERFORM 405-FILL-ONE-MONTH THRU 405-EXIT                     00002610
002620         UNTIL WS-REMAINING-MINUTES = ZERO.                       00002620
002630 400-EXIT.                                                        00002630
002640     EXIT.                                                        00002640
002650*                                                                 00002650
002660 405-FILL-ONE-MONTH.                                              00002660
002670     PERFORM 420-IS-LEAP-YEAR THRU 420-EXIT.                      00002670
002680     PERFORM 410-DAYS-IN-MONTH THRU 410-EXIT.                     00002680
002690     COMPUTE WS-MONTH-LENGTH-MINUTES =                            00002690
002700         WS-MONTH-LENGTH-DAYS * 1440.                             00002700
002710     IF WS-IS-FIRST-MONTH                                         00002710
002720         COMPUTE WS-ELAPSED-IN-MONTH =                            00002720
002730             (WS-CUR-DAY - 1) * 1440                              00002730
002740             + WS-CUR-HOUR * 60 + WS-CUR-MINUTE                   00002740
002750         COMPUTE WS-AVAILABLE-MINUTES =                           00002750
002760             WS-MONTH-LENGTH-MINUTES - WS-ELAPSED-IN-MONTH        00002760
002770         MOVE 'N' TO WS-FIRST-MONTH-SW                            00002770
002780     ELSE                                                         00002780
002790         MOVE WS-MONTH-LENGTH-MINUTES TO WS-AVAILABLE-MINUTES     00002790
002800     END-IF.                                                      00002800
002810     IF WS-REMAINING-MINUTES < WS-AVAILABLE-MINUTES               00002810
002820         MOVE WS-REMAINING-MINUTES TO WS-ALLOCATED-MINUTES        00002820
002830     ELSE                                                         00002830
002840         MOVE WS-AVAILABLE-MINUTES TO WS-ALLOCATED-MINUTES        00002840
002850     END-IF.                                                      00002850
002860     ADD 1 TO MSP-COUNT.                                          00002860
002870     SET MSP-IDX TO MSP-COUNT.                                    00002870
002880     MOVE WS-CUR-YEAR  TO MSP-YEAR (MSP-IDX).                     00002880
002890     MOVE WS-CUR-MONTH TO MSP-MONTH (MSP-IDX).                    00002890
002900     MOVE WS-ALLOCATED-MINUTES TO MSP-MINUTES (MSP-IDX).          00002900
002910     SUBTRACT WS-ALLOCATED-MINUTES FROM WS-REMAINING-MINUTES.     00002910
002920     IF WS-REMAINING-MINUTES NOT = ZERO                           00002920
002930         IF WS-CUR-MONTH = 12                                     00002930
002940             MOVE 1 TO WS-CUR-MONTH                               00002940
002950             ADD 1 TO WS-CUR-YEAR                                 00002950
002960         ELSE                                                     00002960
002970             ADD 1 TO WS-CUR-MONTH                                00002970
002980         END-IF                                                   00002980
002990     END-IF.                                                      00002990
003000 405-EXIT.                                                        00003000
003010     EXIT.                                                        00003010
003020*---------------------------------------------------------------- 00003020
003030*    410-DAYS-IN-MONTH - LOOKS UP WS-CUR-MONTH IN THE TABLE ABOVE,00003030
003040*    CORRECTING FEBRUARY TO 29 WHEN WS-IS-LEAP-YEAR IS SET.       00003040
003050*---------------------------------------------------------------- 00003050
003060 410-DAYS-IN-MONTH.                                               00003060
003070     MOVE WS-ML-ENTRY (WS-CUR-MONTH) TO WS-MONTH-LENGTH-DAYS.     00003070
003080     IF WS-CUR-MONTH = 2 AND WS-IS-LEAP-YEAR                      00003080
003090         MOVE 29 TO WS-MONTH-LENGTH-DAYS                          00003090
003100     END-IF.                                                      00003100
003110 410-EXIT.                                                        00003110
003120     EXIT.                                                        00003120
003130*---------------------------------------------------------------- 00003130
003140*    420-IS-LEAP-YEAR - DIVISIBLE BY 4, EXCEPT CENTURY YEARS NOT  00003140
003150*    DIVISIBLE BY 400.                                            00003150
003160*---------------------------------------------------------------- 00003160
003170 420-IS-LEAP-YEAR.                                                00003170
003180     MOVE 'N' TO WS-LEAP-SW.                                      00003180
003190     DIVIDE WS-CUR-YEAR BY 4 GIVING WS-MOD-4 REMAINDER WS-MOD-4.  00003190
003200     IF WS-MOD-4 = ZERO                                           00003200
003210         MOVE 'Y' TO WS-LEAP-SW                                   00003210
003220         DIVIDE WS-CUR-YEAR BY 100 GIVING WS-MOD-100              00003220
003230             REMAINDER WS-MOD-100                                 00003230
003240         IF WS-MOD-100 = ZERO                                     00003240
003250             MOVE 'N' TO WS-LEAP-SW                               00003250
003260             DIVIDE WS-CUR-YEAR BY 400 GIVING WS-MOD-400          00003260
003270                 REMAINDER WS-MOD-400                             00003270
003280             IF WS-MOD-400 = ZERO                                 00003280
003290                 MOVE 'Y' TO WS-LEAP-SW                           00003290
003300             END-IF                                               00003300
003310         END-IF                                                   00003310
003320     END-IF.                                                      00003320
003330 420-EXIT.                                                        00003330
003340     EXIT.                                                        00003340
003350*---------------------------------------------------------------- 00003350
003360*    430-COMPUTE-ARRIVAL - ADDS TRP-TOTAL-MINUTES TO TRP-CURRENT- 00003360
003370*    DEPARTURE AND NORMALIZES THE RESULT BACK INTO A VALID        00003370
003380*    TIMESTAMP.  MINUTES CARRY INTO HOURS, HOURS INTO DAYS, THEN  00003380
003390*    432-CARRY-DAYS-INTO-MONTHS WALKS ANY EXCESS DAYS FORWARD ONE 00003390
003400*    MONTH AT A TIME THE SAME WAY 405-FILL-ONE-MONTH DOES.        00003400
003410*---------------------------------------------------------------- 00003410
003420 430-COMPUTE-ARRIVAL.                                             00003420
003430     MOVE '430-COMPUTE-ARRIVAL' TO PARA-NAME.                     00003430
003440     MOVE TRP-CURRENT-DEPARTURE TO WS-DEP-TIMESTAMP.              00003440
003450     MOVE WS-DEP-YR  TO WS-ARR-YEAR.                              00003450
003460     MOVE WS-DEP-MON TO WS-ARR-MONTH.                             00003460
003470     MOVE WS-DEP-DAY TO WS-ARR-DAY.                               00003470
003480     MOVE WS-DEP-HH  TO WS-ARR-HOUR.                              00003480
003490     COMPUTE WS-ARR-MINUTE = WS-DEP-MI + TRP-TOTAL-MINUTES.       00003490
003500     DIVIDE WS-ARR-MINUTE BY 60                                   00003500
003510         GIVING WS-CARRY-HOURS REMAINDER WS-ARR-MINUTE.           00003510
003520     ADD WS-CARRY-HOURS TO WS-ARR-HOUR.                           00003520
003530     DIVIDE WS-ARR-HOUR BY 24                                     00003530
003540         GIVING WS-CARRY-DAYS REMAINDER WS-ARR-HOUR.              00003540
003550     ADD WS-CARRY-DAYS TO WS-ARR-DAY.                             00003550
003560     MOVE WS-ARR-YEAR  TO WS-CUR-YEAR.                            00003560
003570     MOVE WS-ARR-MONTH TO WS-CUR-MONTH.                           00003570
003580     PERFORM 420-IS-LEAP-YEAR THRU 420-EXIT.                      00003580
003590     PERFORM 410-DAYS-IN-MONTH THRU 410-EXIT.                     00003590
003600     PERFORM 432-CARRY-DAYS-INTO-MONTHS THRU 432-EXIT             00003600
003610         UNTIL WS-ARR-DAY NOT > WS-MONTH-LENGTH-DAYS.             00003610
003620     MOVE WS-ARR-YEAR   TO TRP-CA-YEAR.                           00003620
003630     MOVE WS-ARR-MONTH  TO TRP-CA-MONTH.                          00003630
003640     MOVE WS-ARR-DAY    TO TRP-CA-DAY.                            00003640
003650     MOVE WS-ARR-HOUR   TO TRP-CA-HOUR.                           00003650
003660     MOVE WS-ARR-MINUTE TO TRP-CA-MINUTE.                         00003660
003670 430-EXIT.                                                        00003670
003680     EXIT.                                                        00003680
003690*                                                                 00003690
003700 432-CARRY-DAYS-INTO-MONTHS.                                      00003700
003710     SUBTRACT WS-MONTH-LENGTH-DAYS FROM WS-ARR-DAY.               00003710
003720     IF WS-ARR-MONTH = 12                                         00003720
003730         MOVE 1 TO WS-ARR-MONTH                                   00003730
003740         ADD 1 TO WS-ARR-YEAR                                     00003740
003750     ELSE                                                         00003750
003760         ADD 1 TO WS-ARR-MONTH                                    00003760
003770     END-IF.                                                      00003770
003780     MOVE WS-ARR-YEAR  TO WS-CUR-YEAR.                            00003780
003790     MOVE WS-ARR-MONTH TO WS-CUR-MONTH.                           00003790
003800     PERFORM 420-IS-LEAP-YEAR THRU 420-EXIT.                      00003800
003810     PERFORM 410-DAYS-IN-MONTH THRU 410-EXIT.                     00003810
003820 432-EXIT.                                                        00003820
003830     EXIT.                                                        00003830
003840*---------------------------------------------------------------- 00003840
003850 1000-ERROR-RTN.                                                  00003850
003860     DISPLAY 'TRPALOC ABEND AT ' PARA-NAME.                       00003860
003870     GOBACK.                                                      00003870
