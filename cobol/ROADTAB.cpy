000010*---------------------------------------------------------------- 00000010
000020*    ROADTAB  -  IN-STORAGE ROAD TABLE                            00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              01/09/95   TKT-4471             00000040
000050*    03/14/97  RSW  TKT-5108  ADDED RD-TAB-PAIR-KEY REDEFINES SO  00000050
000060*                RTEFIND CAN COMPARE FROM/TO AS ONE 8-DIGIT KEY   00000060
000070*                WHEN SCREENING FOR A DUPLICATE DIRECT ROAD       00000070
000080*---------------------------------------------------------------- 00000080
000090    01  ROAD-TABLE-AREA.                                          00000090
000100        05  RD-TAB-COUNT            PIC 9(6)  COMP.               00000100
000110        05  RD-TAB-ENTRY OCCURS 4000 TIMES                        00000110
000120                INDEXED BY RD-TAB-IDX.                            00000120
000130            10  RD-TAB-ID           PIC 9(4).                     00000130
000140            10  RD-TAB-ENDPOINTS.                                 00000140
000150                15  RD-TAB-FROM     PIC 9(4).                     00000150
000160                15  RD-TAB-TO       PIC 9(4).                     00000160
000170            10  RD-TAB-PAIR-KEY REDEFINES RD-TAB-ENDPOINTS        00000170
000180                                    PIC 9(8).                     00000180
000190            10  RD-TAB-DIST         PIC 9(5).                     00000190
000200            10  FILLER              PIC X(02).                    00000200
