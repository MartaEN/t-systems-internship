000010*---------------------------------------------------------------- 00000010
000020*    LICENSED MATERIALS - PROPERTY OF FREIGHT PLANNING GROUP      00000020
000030*    PROGRAM      -  TRPBATCH                                     00000030
000040*    DESCRIPTION  -  MAIN BATCH DRIVER FOR THE TRIP-TICKET        00000040
000050*                    PLANNING RUN.  LOADS THE TRUCK MASTER INTO A 00000050
000060*                    TABLE, THEN FOR EACH TICKET/ORDER PAIR       00000060
000070*                    ASSIGNS THE ORDER TO THE TICKET'S ROUTE      00000070
000080*                    (STPPLAN), TOTALS THE PLANNED MINUTES AND    00000080
000090*                    ATTEMPTS APPROVAL (TRPALOC, DRVELIG), WRITES 00000090
000100*                    THE UPDATED TICKET, THE STOPOVER RECORDS AND 00000100
000110*                    ANY MONTH-MINUTES ALLOCATION, AND PRINTS THE 00000110
000120*                    PLANNING REPORT.  OWNS EVERY FILE EXCEPT     00000120
000130*                    DRIVER-FILE, WHICH DRVELIG OWNS ITSELF.      00000130
000140*    CALLS        -  RTEFIND, STPPLAN, DRVELIG, TRPALOC.          00000140
000150*---------------------------------------------------------------- 00000150
000160*    CHANGE LOG                                                   00000160
000170*    DATE      WHO  TICKET    DESCRIPTION                         00000170
000180*    --------  ---  --------  ---------------------------------   00000180
000190*    04/02/91  T. OKAFOR TKT-0091  ORIGINAL - SEQUENTIAL LOAD OF  00000190
000200*                              CITY/ROAD/TRUCK MASTERS, ORDER     00000200
000210*                              MATCHING - NO ROUTE OR ELIGIBILITY 00000210
000220*                              LOGIC YET (STOPOVERS WERE KEYED IN 00000220
000230*                              BY HAND ON THE OLD SYSTEM)         00000230
000240*    01/09/95  RSW  TKT-4471  CALLS RTEFIND AND STPPLAN FOR       00000240
000250*                              ROUTE FINDING AND STOP INSERTION - 00000250
000260*                              RETIRES THE MANUAL STOPOVER ENTRY  00000260
000270*                              STEP                               00000270
000280*    02/11/95  RSW  TKT-4488  CALLS DRVELIG FOR DRIVER ELIGIBILITY00000280
000290*                              BEFORE A TICKET IS APPROVED        00000290
000300*    02/18/95  RSW  TKT-4499  CALLS TRPALOC FOR TOTAL PLANNED     00000300
000310*                              MINUTES AND THE MONTH SPLIT        00000310
000320*    05/18/96  RSW  TKT-5391  ADDED TICKET CONTROL-BREAK LINE ON  00000320
000330*                              THE PLANNING REPORT                00000330
000340*    09/09/96  RSW  TKT-5502  ADDED FINAL-TOTALS / DRIVER-STATS   00000340
000350*                              SECTION AND TICKET-CURRENT-STEP    00000350
000360*    06/02/97  RSW  TKT-5160  RECORD-LAYOUT FILLER PAD HOUSE-     00000360
000370*                              KEEPING (COPYBOOKS ONLY, NO LOGIC  00000370
000380*                              CHANGE)                            00000380
000390*    11/12/98  MTC  TKT-6104  Y2K REVIEW - CENTURY WINDOW ADDED TO00000390
000400*                              THE ACCEPT-FROM-DATE BREAKDOWN SO  00000400
000410*                              WS-NOW-TIMESTAMP CARRIES A 4-DIGIT 00000410
000420*                              YEAR                               00000420
000430*    02/02/99  MTC  TKT-6188  ADDED REJECT-DETAIL FIELDS TO THE   00000430
000440*                              REPORT LINE FOR CAPACITY REJECTS   00000440
000450*    04/15/99  RSW  TKT-6288  TICKET-ARRIVAL NOW POSTED FROM      00000450
000460*                              TRPALOC FUNCTION 'M' DIRECTLY - SEE00000460
000470*                              600-APPROVE-TICKETS                00000470
000480*---------------------------------------------------------------- 00000480
000490 IDENTIFICATION DIVISION.                                         00000490
000500 PROGRAM-ID.    TRPBATCH.                                         00000500
000510 AUTHOR.        T. OKAFOR.                                        00000510
000520 INSTALLATION.  FREIGHT PLANNING GROUP.                           00000520
000530 DATE-WRITTEN.  04/02/91.                                         00000530
000540 DATE-COMPILED.                                                   00000540
000550 SECURITY.      NON-CONFIDENTIAL.                                 00000550
000560*---------------------------------------------------------------- 00000560
000570 ENVIRONMENT DIVISION.                                            00000570
000580 CONFIGURATION SECTION.                                           00000580
000590 SPECIAL-NAMES.                                                   00000590
000600     C01 IS TOP-OF-FORM.                                          00000600
000610 INPUT-OUTPUT SECTION.                                            00000610
000620 FILE-CONTROL.                                                    00000620
000630     SELECT TRUCK-FILE   ASSIGN TO TRUCKFIL                       00000630
000640            ACCESS IS SEQUENTIAL                                  00000640
000650            FILE STATUS IS WS-TRUCKFILE-STATUS.                   00000650
000660     SELECT ORDER-FILE   ASSIGN TO ORDRFILE                       00000660
000670            ACCESS IS SEQUENTIAL                                  00000670
000680            FILE STATUS IS WS-ORDRFILE-STATUS.                    00000680
000690     SELECT TICKET-FILE  ASSIGN TO TKTFILE                        00000690
000700            ACCESS IS SEQUENTIAL                                  00000700
000710            FILE STATUS IS WS-TKTFILE-STATUS.                     00000710
000720     SELECT TICKET-FILE-OUT ASSIGN TO TKTFILEO                    00000720
000730            ACCESS IS SEQUENTIAL                                  00000730
000740            FILE STATUS IS WS-TKTFILEO-STATUS.                    00000740
000750     SELECT STOPOVER-FILE ASSIGN TO STOPFILE                      00000750
000760            ACCESS IS SEQUENTIAL                                  00000760
000770            FILE STATUS IS WS-STOPFILE-STATUS.                    00000770
000780     SELECT MONTH-FILE   ASSIGN TO MMNFILE                        00000780
000790            ACCESS IS SEQUENTIAL                                  00000790
000800            FILE STATUS IS WS-MMNFILE-STATUS.                     00000800
000810     SELECT REPORT-FILE  ASSIGN TO RPTFILE                        00000810
000820            FILE STATUS IS WS-REPORT-STATUS.                      00000820
000830*---------------------------------------------------------------- 00000830
000840 DATA DIVISION.                                                   00000840
000850 FILE SECTION.                                                    00000850
000860 FD  TRUCK-FILE                                                   00000860
000870     RECORDING MODE IS F.                                         00000870
000880 COPY TRKREC.                                                     00000880
000890*                                                                 00000890
000900 FD  ORDER-FILE                                                   00000900
000910     RECORDING MODE IS F.                                         00000910
000920 COPY ORDREC.                                                     00000920
000930*                                                                 00000930
000940 FD  TICKET-FILE                                                  00000940
000950     RECORDING MODE IS F.                                         00000950
000960 COPY TKTREC.                                                     00000960
000970*                                                                 00000970
000980 FD  TICKET-FILE-OUT                                              00000980
000990     RECORDING MODE IS F.                                         00000990
001000 COPY TKTREC REPLACING TICKET-FILE-REC BY TICKET-FILE-OUT-REC.    00001000
001010*                                                                 00001010
001020 FD  STOPOVER-FILE                                                00001020
001030     RECORDING MODE IS F.                                         00001030
001040 COPY STPREC.                                                     00001040
001050*                                                                 00001050
001060 FD  MONTH-FILE                                                   00001060
001070     RECORDING MODE IS F.                                         00001070
001080 COPY MMNREC.                                                     00001080
001090*                                                                 00001090
001100 FD  REPORT-FILE                                                  00001100
001110     RECORDING MODE IS F.                                         00001110
001120 01  REPORT-RECORD               PIC X(132).                      00001120
001130*---------------------------------------------------------------- 00001130
001140 WORKING-STORAGE SECTION.                                         00001140
001150 01  WS-FILE-STATUS-CODES.                                        00001150
001160     05  WS-TRUCKFILE-STATUS     PIC X(2)  VALUE SPACES.          00001160
001170     05  WS-ORDRFILE-STATUS      PIC X(2)  VALUE SPACES.          00001170
001180     05  WS-TKTFILE-STATUS       PIC X(2)  VALUE SPACES.          00001180
001190     05  WS-TKTFILEO-STATUS      PIC X(2)  VALUE SPACES.          00001190
001200     05  WS-STOPFILE-STATUS      PIC X(2)  VALUE SPACES.          00001200
001210     05  WS-MMNFILE-STATUS       PIC X(2)  VALUE SPACES.          00001210
001220     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00001220
001230     05  FILLER                  PIC X(02).                       00001230
001240*---------------------------------------------------------------- 00001240
001250 01  WS-EOF-SWITCHES.                                             00001250
001260     05  WS-TICKET-EOF-SW        PIC X(01) VALUE 'N'.             00001260
001270         88  WS-TICKET-EOF       VALUE 'Y'.                       00001270
001280     05  WS-ORDER-EOF-SW         PIC X(01) VALUE 'N'.             00001280
001290         88  WS-ORDER-EOF        VALUE 'Y'.                       00001290
001300     05  WS-TRUCK-EOF-SW         PIC X(01) VALUE 'N'.             00001300
001310         88  WS-TRUCK-EOF        VALUE 'Y'.                       00001310
001320     05  FILLER                  PIC X(03).                       00001320
001330*---------------------------------------------------------------- 00001330
001340*    SYSTEM-DATE-AND-TIME - ACCEPT FROM DATE STILL RETURNS A      00001340
001350*    2-DIGIT YEAR ON THIS SHOP'S COMPILER, SO 020-BUILD-NOW-STAMP 00001350
001360*    WINDOWS IT INTO WS-NOW-TIMESTAMP'S 4-DIGIT YEAR (TKT-6104).  00001360
001370*---------------------------------------------------------------- 00001370
001380 01  SYSTEM-DATE-AND-TIME.                                        00001380
001390     05  CURRENT-DATE.                                            00001390
001400         10  CURRENT-YEAR        PIC 9(2).                        00001400
001410         10  CURRENT-MONTH       PIC 9(2).                        00001410
001420         10  CURRENT-DAY         PIC 9(2).                        00001420
001430     05  CURRENT-TIME.                                            00001430
001440         10  CURRENT-HOUR        PIC 9(2).                        00001440
001450         10  CURRENT-MINUTE      PIC 9(2).                        00001450
001460         10  CURRENT-SECOND      PIC 9(2).                        00001460
001470         10  CURRENT-HNDSEC      PIC 9(2).                        00001470
001480*---------------------------------------------------------------- 00001480
001490 01  WS-NOW-TIMESTAMP            PIC 9(12).                       00001490
001500 01  WS-NOW-TIMESTAMP-R REDEFINES WS-NOW-TIMESTAMP.               00001500
001510     05  WS-NOW-YEAR             PIC 9(4).                        00001510
001520     05  WS-NOW-MONTH            PIC 9(2).                        00001520
001530     05  WS-NOW-DAY              PIC 9(2).                        00001530
001540     05  WS-NOW-HOUR             PIC 9(2).                        00001540
001550     05  WS-NOW-MINUTE           PIC 9(2).                        00001550
001560*---------------------------------------------------------------- 00001560
001570     COPY TRKTAB.                                                 00001570
001580*---------------------------------------------------------------- 00001580
001590*    525-CALC-STOP-DURATIONS WORK AREA - EVERY LEG IS PRICED AT   00001590
001600*    THE SHOP'S STANDARD PLANNING SPEED, 60 KPH, SO ONE DISTANCE  00001600
001610*    UNIT COSTS EXACTLY ONE PLANNING MINUTE AND RTE-DISTANCE CAN  00001610
001620*    BE MOVED STRAIGHT INTO STP-TAB-DURATION.                     00001620
001630*---------------------------------------------------------------- 00001630
001640 01  WS-DURATION-WORK.                                            00001640
001650     05  WS-DUR-IDX              PIC 9(3)  COMP.                  00001650
001660     05  WS-TRK-SAVE-IDX         PIC 9(5)  COMP.                  00001660
001670     05  FILLER                  PIC X(02).                       00001670
001680*---------------------------------------------------------------- 00001680
001690 01  WS-REPORT-TOTALS.                                            00001690
001700     05  WS-TRAN-COUNT           PIC 9(7)  COMP-3  VALUE ZERO.    00001700
001710     05  WS-ORDERS-ADDED         PIC 9(7)  COMP-3  VALUE ZERO.    00001710
001720     05  WS-ORDERS-REJECTED      PIC 9(7)  COMP-3  VALUE ZERO.    00001720
001730     05  WS-WEIGHT-ADDED         PIC S9(9) COMP-3  VALUE ZERO.    00001730
001740     05  FILLER                  PIC X(02).                       00001740
001750*---------------------------------------------------------------- 00001750
001760 01  WS-TICKET-TOTALS.                                            00001760
001770     05  WS-TKT-ORDERS-ADDED     PIC 9(3)  COMP    VALUE ZERO.    00001770
001780     05  WS-TKT-WEIGHT-ADDED     PIC S9(7) COMP    VALUE ZERO.    00001780
001790     05  WS-TKT-DISTANCE         PIC 9(7)  COMP    VALUE ZERO.    00001790
001800     05  FILLER                  PIC X(02).                       00001800
001810*---------------------------------------------------------------- 00001810
001820 01  MISC-FIELDS.                                                 00001820
001830     05  PARA-NAME               PIC X(30) VALUE SPACES.          00001830
001840     05  WS-DISPOSITION          PIC X(10) VALUE SPACES.          00001840
001850     05  WS-REASON-TEXT          PIC X(20) VALUE SPACES.          00001850
001860     05  WS-FROM-NAME            PIC X(20) VALUE SPACES.          00001860
001870     05  WS-TO-NAME              PIC X(20) VALUE SPACES.          00001870
001880     05  FILLER                  PIC X(04).                       00001880
001890*---------------------------------------------------------------- 00001890
001900     COPY STPTAB.                                                 00001900
001910     COPY RTETAB.                                                 00001910
001920     COPY STPLINK.                                                00001920
001930     COPY TRPLINK.                                                00001930
001940     COPY DRVLINK.                                                00001940
001950     COPY MMNTAB.                                                 00001950
001960     COPY RPTLINE.                                                00001960
001970*---------------------------------------------------------------- 00001970
001980 PROCEDURE DIVISION.                                              00001980
001990*---------------------------------------------------------------- 00001990
002000 000-MAIN-LINE.                                                   00002000
002010     MOVE '000-MAIN-LINE' TO PARA-NAME.                           00002010
002020     ACCEPT CURRENT-DATE FROM DATE.                               00002020
002030     ACCEPT CURRENT-TIME FROM TIME.                               00002030
002040     PERFORM 020-BUILD-NOW-STAMP THRU 020-EXIT.                   00002040
002050     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00002050
002060     PERFORM 710-INIT-SERVICES THRU 710-EXIT.                     00002060
002070     PERFORM 720-LOAD-TRUCK-TABLE THRU 720-EXIT.                  00002070
002080     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00002080
002090     PERFORM 505-READ-TICKET THRU 505-EXIT.                       00002090
002100     PERFORM 510-READ-ORDER THRU 510-EXIT.                        00002100
002110     PERFORM 500-PROCESS-ASSIGNMENTS THRU 500-EXIT                00002110
002120         UNTIL WS-TICKET-EOF OR WS-ORDER-EOF.                     00002120
002130     PERFORM 900-DRIVER-STATS THRU 900-EXIT.                      00002130
002140     PERFORM 950-FINAL-TOTALS THRU 950-EXIT.                      00002140
002150     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00002150
002160     GOBACK.                                                      00002160
002170*---------------------------------------------------------------- 00002170
002180*    020-BUILD-NOW-STAMP - CENTURY WINDOW: A TWO-DIGIT YEAR BELOW 00002180
002190*    50 IS TAKEN AS 20XX, OTHERWISE 19XX.  THIS SHOP'S PLANNING   00002190
002200*    RUNS NEVER SPAN A CENTURY BOUNDARY SO A SINGLE FIXED WINDOW  00002200
002210*    IS ENOUGH (TKT-6104).                                        00002210
002220*---------------------------------------------------------------- 00002220
002230 020-BUILD-NOW-STAMP.                                             00002230
002240     IF CURRENT-YEAR < 50                                         00002240
002250         COMPUTE WS-NOW-YEAR = 2000 + CURRENT-YEAR                00002250
002260     ELSE                                                         00002260
002270         COMPUTE WS-NOW-YEAR = 1900 + CURRENT-YEAR                00002270
002280     END-IF.                                                      00002280
002290     MOVE CURRENT-MONTH  TO WS-NOW-MONTH.                         00002290
002300     MOVE CURRENT-DAY    TO WS-NOW-DAY.                           00002300
002310     MOVE CURRENT-HOUR   TO WS-NOW-HOUR.                          00002310
002320     MOVE CURRENT-MINUTE TO WS-NOW-MINUTE.                        00002320
002330 020-EXIT.                                                        00002330
002340     EXIT.                                                        00002340
002350*---------------------------------------------------------------- 00002350
002360*    500-PROCESS-ASSIGNMENTS - ONE TICKET, ONE ORDER.  BUILDS THE 00002360
002370*    TICKET'S ROUTE FROM SCRATCH (STOP 0 = TRUCK'S CURRENT        00002370
002380*    LOCATION, STOP 1 = THE ORDER'S DESTINATION - TICKET CREATION 00002380
002390*    ITSELF IS AN ONLINE TRANSACTION OUT OF SCOPE, SO THIS BATCH  00002390
002400*    RE-IMPLEMENTATION TREATS EACH TICKET'S SOLE ORDER AS ALSO    00002400
002410*    FIXING ITS OVERALL DESTINATION), CALLS STPPLAN TO PLACE THE  00002410
002420*    ORDER'S PICKUP/DELIVERY STOPS, PRICES THE FINAL ROUTE, TOTALS00002420
002430*    THE PLANNED MINUTES THROUGH TRPALOC, WRITES THE REPORT DETAIL00002430
002440*    LINE, AND (ON ACCEPT) ATTEMPTS APPROVAL BEFORE REWRITING THE 00002440
002450*    TICKET AND STOPOVER RECORDS.  TICKET-FILE-OUT-REC IS PRIMED  00002450
002460*    FROM TICKET-FILE-REC UP FRONT SO 600-APPROVE-TICKETS HAS     00002460
002470*    SOMEWHERE TO POST STATUS AND ARRIVAL BEFORE 560-WRITE-TICKET 00002470
002480*    WRITES IT.                                                   00002480
002490*---------------------------------------------------------------- 00002490
002500 500-PROCESS-ASSIGNMENTS.                                         00002500
002510     MOVE '500-PROCESS-ASSIGNMENTS' TO PARA-NAME.                 00002510
002520     ADD 1 TO WS-TRAN-COUNT.                                      00002520
002530     MOVE TICKET-FILE-REC TO TICKET-FILE-OUT-REC.                 00002530
002540     PERFORM 515-INIT-ROUTE THRU 515-EXIT.                        00002540
002550     PERFORM 519-FIND-TRUCK-ENTRY THRU 519-EXIT.                  00002550
002560     PERFORM 520-CALL-STOPOVER-PLANNER THRU 520-EXIT.             00002560
002570     IF STP-RC-OK                                                 00002570
002580         SET ORD-STAT-ASSIGNED TO TRUE                            00002580
002590         ADD 1 TO WS-ORDERS-ADDED                                 00002590
002600         ADD 1 TO WS-TKT-ORDERS-ADDED                             00002600
002610         ADD ORD-WEIGHT TO WS-WEIGHT-ADDED                        00002610
002620         ADD ORD-WEIGHT TO WS-TKT-WEIGHT-ADDED                    00002620
002630         MOVE 'ADDED' TO WS-DISPOSITION                           00002630
002640         MOVE SPACES TO WS-REASON-TEXT                            00002640
002650         MOVE STP-TAB-COUNT TO                                    00002650
002660             TKT-STOP-COUNT OF TICKET-FILE-OUT-REC                00002660
002670         PERFORM 525-CALC-STOP-DURATIONS THRU 525-EXIT            00002670
002680         PERFORM 527-TOTAL-PLANNED-MINUTES THRU 527-EXIT          00002680
002690         PERFORM 530-WRITE-DETAIL-LINE THRU 530-EXIT              00002690
002700         PERFORM 540-WRITE-TICKET-TOTAL THRU 540-EXIT             00002700
002710         PERFORM 600-APPROVE-TICKETS THRU 600-EXIT                00002710
002720         PERFORM 550-WRITE-STOPOVERS THRU 550-EXIT                00002720
002730     ELSE                                                         00002730
002740         ADD 1 TO WS-ORDERS-REJECTED                              00002740
002750         PERFORM 528-REJECT-DISPOSITION THRU 528-EXIT             00002750
002760         PERFORM 530-WRITE-DETAIL-LINE THRU 530-EXIT              00002760
002770     END-IF.                                                      00002770
002780     PERFORM 560-WRITE-TICKET THRU 560-EXIT.                      00002780
002790     PERFORM 505-READ-TICKET THRU 505-EXIT.                       00002790
002800     PERFORM 510-READ-ORDER THRU 510-EXIT.                        00002800
002810 500-EXIT.                                                        00002810
002820     EXIT.                                                        00002820
002830*---------------------------------------------------------------- 00002830
002840 515-INIT-ROUTE.                                                  00002840
002850     MOVE ZERO TO STP-TAB-COUNT.                                  00002850
002860     SET STP-TAB-IDX TO 1.                                        00002860
002870     MOVE ZERO TO STP-TAB-SEQ (STP-TAB-IDX).                      00002870
002880     MOVE TRK-TAB-LOCATION (TRK-TAB-IDX) TO                       00002880
002890             STP-TAB-CITY (STP-TAB-IDX).                          00002890
002900     MOVE ZERO TO STP-TAB-TOTAL-WT (STP-TAB-IDX).                 00002900
002910     MOVE ZERO TO STP-TAB-LOAD-WT (STP-TAB-IDX).                  00002910
002920     MOVE ZERO TO STP-TAB-UNLD-WT (STP-TAB-IDX).                  00002920
002930     MOVE ZERO TO STP-TAB-DURATION (STP-TAB-IDX).                 00002930
002940     SET STP-TAB-IDX TO 2.                                        00002940
002950     MOVE 1 TO STP-TAB-SEQ (STP-TAB-IDX).                         00002950
002960     MOVE ORD-TO-CITY TO STP-TAB-CITY (STP-TAB-IDX).              00002960
002970     MOVE ZERO TO STP-TAB-TOTAL-WT (STP-TAB-IDX).                 00002970
002980     MOVE ZERO TO STP-TAB-LOAD-WT (STP-TAB-IDX).                  00002980
002990     MOVE ZERO TO STP-TAB-UNLD-WT (STP-TAB-IDX).                  00002990
003000     MOVE ZERO TO STP-TAB-DURATION (STP-TAB-IDX).                 00003000
003010     MOVE 2 TO STP-TAB-COUNT.                                     00003010
003020 515-EXIT.                                                        00003020
003030     EXIT.                                                        00003030
003040*---------------------------------------------------------------- 00003040
003050*    519-FIND-TRUCK-ENTRY - LOCATES THIS TICKET'S TRUCK IN THE    00003050
003060*    RESIDENT TRUCK-TABLE-AREA BY REGISTRATION NUMBER.  A TICKET  00003060
003070*    NAMING A TRUCK NOT ON FILE HAS NOWHERE TO GO - TRK-TAB-IDX IS00003070
003080*    LEFT AT ZERO AND EVERY DOWNSTREAM LOOK-UP KEYED ON IT WILL   00003080
003090*    FAIL SAFE (ZERO CAPACITY, ZERO LOCATION).                    00003090
003100*---------------------------------------------------------------- 00003100
003110 519-FIND-TRUCK-ENTRY.                                            00003110
003120     SET TRK-TAB-IDX TO 1.                                        00003120
003130     SEARCH TRK-TAB-ENTRY                                         00003130
003140         AT END SET TRK-TAB-IDX TO 1                              00003140
003150         WHEN TRK-TAB-REG-NUM (TRK-TAB-IDX) =                     00003150
003160                 TKT-TRUCK-REG OF TICKET-FILE-REC                 00003160
003170             CONTINUE                                             00003170
003180     END-SEARCH.                                                  00003180
003190 519-EXIT.                                                        00003190
003200     EXIT.                                                        00003200
003210*---------------------------------------------------------------- 00003210
003220 520-CALL-STOPOVER-PLANNER.                                       00003220
003230     MOVE TKT-ID OF TICKET-FILE-REC TO                            00003230
003240             STP-TICKET-ID OF STPPLAN-LINKAGE.                    00003240
003250     MOVE TRK-TAB-CAPACITY (TRK-TAB-IDX) TO STP-TRUCK-CAPACITY.   00003250
003260     MOVE ORD-FROM-CITY       TO STP-ORDER-FROM-CITY.             00003260
003270     MOVE ORD-TO-CITY         TO STP-ORDER-TO-CITY.               00003270
003280     MOVE ORD-WEIGHT          TO STP-ORDER-WEIGHT.                00003280
003290     CALL 'STPPLAN' USING STPPLAN-LINKAGE, STOP-TABLE-AREA.       00003290
003300 520-EXIT.                                                        00003300
003310     EXIT.                                                        00003310
003320*---------------------------------------------------------------- 00003320
003330*    525-CALC-STOP-DURATIONS - PRICES EACH LEG OF THE FINAL ROUTE 00003330
003340*    THROUGH RTEFIND'S POINT-TO-POINT FUNCTION.  STOP 1 (SEQUENCE 00003340
003350*    0) HAS NO LEG BEFORE IT SO ITS DURATION STAYS ZERO.          00003350
003360*---------------------------------------------------------------- 00003360
003370 525-CALC-STOP-DURATIONS.                                         00003370
003380     MOVE ZERO TO STP-TAB-DURATION (1).                           00003380
003390     PERFORM 526-PRICE-ONE-LEG THRU 526-EXIT                      00003390
003400         VARYING WS-DUR-IDX FROM 2 BY 1                           00003400
003410         UNTIL WS-DUR-IDX > STP-TAB-COUNT.                        00003410
003420 525-EXIT.                                                        00003420
003430     EXIT.                                                        00003430
003440*                                                                 00003440
003450 526-PRICE-ONE-LEG.                                               00003450
003460     SET RTE-FN-POINT-DIST TO TRUE.                               00003460
003470     MOVE STP-TAB-CITY (WS-DUR-IDX - 1) TO RTE-FROM-CITY.         00003470
003480     MOVE STP-TAB-CITY (WS-DUR-IDX)     TO RTE-TO-CITY.           00003480
003490     CALL 'RTEFIND' USING RTEFIND-LINKAGE.                        00003490
003500     MOVE RTE-DISTANCE TO STP-TAB-DURATION (WS-DUR-IDX).          00003500
003510 526-EXIT.                                                        00003510
003520     EXIT.                                                        00003520
003530*---------------------------------------------------------------- 00003530
003540 527-TOTAL-PLANNED-MINUTES.                                       00003540
003550     SET TRP-FN-TOTAL-MINS TO TRUE.                               00003550
003560     CALL 'TRPALOC' USING TRPALOC-LINKAGE,                        00003560
003570             STOP-TABLE-AREA, MONTH-SPLIT-AREA.                   00003570
003580     MOVE TRP-TOTAL-MINUTES TO WS-TKT-DISTANCE.                   00003580
003590 527-EXIT.                                                        00003590
003600     EXIT.                                                        00003600
003610*---------------------------------------------------------------- 00003610
003620*    528-REJECT-DISPOSITION - STPPLAN LEFT STP-REJECT-SEQ/CITY/   00003620
003630*    WEIGHT SET ON A CAPACITY REJECT (TKT-6188); FOR A NO-ROUTE   00003630
003640*    REJECT THOSE FIELDS ARE ZERO AND THE REASON TEXT SAYS SO.    00003640
003650*---------------------------------------------------------------- 00003650
003660 528-REJECT-DISPOSITION.                                          00003660
003670     MOVE 'REJECTED' TO WS-DISPOSITION.                           00003670
003680     IF STP-RC-NO-ROUTE                                           00003680
003690         MOVE 'NO ROUTE TO DESTINATION' TO WS-REASON-TEXT         00003690
003700     ELSE                                                         00003700
003710         MOVE SPACES TO WS-REASON-TEXT                            00003710
003720         STRING 'OVER CAP STOP ' DELIMITED BY SIZE                00003720
003730                 STP-REJECT-SEQ DELIMITED BY SIZE                 00003730
003740                 INTO WS-REASON-TEXT                              00003740
003750     END-IF.                                                      00003750
003760 528-EXIT.                                                        00003760
003770     EXIT.                                                        00003770
003780*---------------------------------------------------------------- 00003780
003790*    530-WRITE-DETAIL-LINE / 540-WRITE-TICKET-TOTAL / 550-WRITE-  00003790
003800*    STOPOVERS / 560-WRITE-TICKET - THE REPORT DETAIL LINE IS     00003800
003810*    WRITTEN FOR EVERY TRANSACTION, ACCEPTED OR REJECTED; THE     00003810
003820*    TICKET CONTROL-BREAK LINE, THE STOPOVER RECORDS AND THE      00003820
003830*    REWRITTEN TICKET ONLY WRITE ON ACCEPT (SEE 500-PROCESS-      00003830
003840*    ASSIGNMENTS).                                                00003840
003850*---------------------------------------------------------------- 00003850
003860 530-WRITE-DETAIL-LINE.                                           00003860
003870     SET RTE-FN-CITY-NAME TO TRUE.                                00003870
003880     MOVE ORD-FROM-CITY TO RTE-FROM-CITY.                         00003880
003890     CALL 'RTEFIND' USING RTEFIND-LINKAGE.                        00003890
003900     MOVE RTE-CITY-NAME TO WS-FROM-NAME.                          00003900
003910     SET RTE-FN-CITY-NAME TO TRUE.                                00003910
003920     MOVE ORD-TO-CITY TO RTE-FROM-CITY.                           00003920
003930     CALL 'RTEFIND' USING RTEFIND-LINKAGE.                        00003930
003940     MOVE RTE-CITY-NAME TO WS-TO-NAME.                            00003940
003950     MOVE ORD-ID              TO RPT-D-ORDER-ID.                  00003950
003960     MOVE WS-FROM-NAME        TO RPT-D-FROM-NAME.                 00003960
003970     MOVE WS-TO-NAME          TO RPT-D-TO-NAME.                   00003970
003980     MOVE ORD-WEIGHT          TO RPT-D-WEIGHT.                    00003980
003990     MOVE TKT-ID OF TICKET-FILE-REC TO RPT-D-TICKET-ID.           00003990
004000     MOVE WS-DISPOSITION      TO RPT-D-DISPOSITION.               00004000
004010     MOVE WS-REASON-TEXT      TO RPT-D-REASON.                    00004010
004020     IF STP-RC-OK                                                 00004020
004030         MOVE STP-TAB-SEQ (2)  TO RPT-D-LOAD-SEQ                  00004030
004040         MOVE STP-TAB-SEQ (STP-TAB-COUNT) TO RPT-D-UNLOAD-SEQ     00004040
004050         MOVE WS-TKT-DISTANCE  TO RPT-D-DISTANCE                  00004050
004060     ELSE                                                         00004060
004070         MOVE ZERO TO RPT-D-LOAD-SEQ                              00004070
004080         MOVE ZERO TO RPT-D-UNLOAD-SEQ                            00004080
004090         MOVE ZERO TO RPT-D-DISTANCE                              00004090
004100     END-IF.                                                      00004100
004110     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00004110
004120 530-EXIT.                                                        00004120
004130     EXIT.                                                        00004130
004140*                                                                 00004140
004150 540-WRITE-TICKET-TOTAL.                                          00004150
004160     MOVE TKT-ID OF TICKET-FILE-REC TO RPT-T-TICKET-ID.           00004160
004170     MOVE WS-TKT-ORDERS-ADDED TO RPT-T-ORDERS-ADDED.              00004170
004180     MOVE WS-TKT-WEIGHT-ADDED TO RPT-T-WEIGHT-ADDED.              00004180
004190     MOVE WS-TKT-DISTANCE     TO RPT-T-DISTANCE.                  00004190
004200     MOVE STP-TAB-COUNT       TO RPT-T-STOP-COUNT.                00004200
004210     WRITE REPORT-RECORD FROM RPT-TICKET-TOTAL-LINE.              00004210
004220 540-EXIT.                                                        00004220
004230     EXIT.                                                        00004230
004240*                                                                 00004240
004250 550-WRITE-STOPOVERS.                                             00004250
004260     PERFORM 552-WRITE-ONE-STOPOVER THRU 552-EXIT                 00004260
004270         VARYING STP-TAB-IDX FROM 1 BY 1                          00004270
004280         UNTIL STP-TAB-IDX > STP-TAB-COUNT.                       00004280
004290 550-EXIT.                                                        00004290
004300     EXIT.                                                        00004300
004310*                                                                 00004310
004320 552-WRITE-ONE-STOPOVER.                                          00004320
004330     MOVE TKT-ID OF TICKET-FILE-REC TO                            00004330
004340             STP-TICKET-ID OF STOPOVER-FILE-REC.                  00004340
004350     MOVE STP-TAB-SEQ (STP-TAB-IDX)      TO STP-SEQUENCE-NO.      00004350
004360     MOVE STP-TAB-CITY (STP-TAB-IDX)     TO STP-CITY.             00004360
004370     MOVE STP-TAB-TOTAL-WT (STP-TAB-IDX) TO STP-TOTAL-WEIGHT.     00004370
004380     MOVE STP-TAB-LOAD-WT (STP-TAB-IDX)  TO STP-LOAD-WEIGHT.      00004380
004390     MOVE STP-TAB-UNLD-WT (STP-TAB-IDX)  TO STP-UNLOAD-WEIGHT.    00004390
004400     MOVE STP-TAB-DURATION (STP-TAB-IDX) TO STP-DURATION-MIN.     00004400
004410     WRITE STOPOVER-FILE-REC.                                     00004410
004420 552-EXIT.                                                        00004420
004430     EXIT.                                                        00004430
004440*                                                                 00004440
004450*---------------------------------------------------------------- 00004450
004460*    560-WRITE-TICKET - TICKET-FILE-OUT-REC WAS PRIMED FROM       00004460
004470*    TICKET-FILE-REC AND UPDATED IN PLACE BY 500-PROCESS-         00004470
004480*    ASSIGNMENTS AND 600-APPROVE-TICKETS; THIS PARAGRAPH ONLY     00004480
004490*    WRITES IT.                                                   00004490
004500*---------------------------------------------------------------- 00004500
004510 560-WRITE-TICKET.                                                00004510
004520     WRITE TICKET-FILE-OUT-REC.                                   00004520
004530 560-EXIT.                                                        00004530
004540     EXIT.                                                        00004540
004550*---------------------------------------------------------------- 00004550
004560*    600-APPROVE-TICKETS - RUN ONLY WHEN STPPLAN ACCEPTED THE     00004560
004570*    ORDER (SEE 500-PROCESS-ASSIGNMENTS).  CHECKS TRPALOC'S       00004570
004580*    APPROVAL PRECONDITIONS (FUNCTION 'A'), THEN THE ELIGIBLE-    00004580
004590*    DRIVER COUNT AGAINST THE TRUCK'S SHIFT SIZE - TRPBATCH'S OWN 00004590
004600*    JOB, PER TRPALOC'S 330-CHECK-APPROVAL HEADER NOTE.  ON BOTH  00004600
004610*    PASSING, SPLITS THE MONTHS (FUNCTION 'M', WHICH ALSO POSTS   00004610
004620*    TICKET-ARRIVAL), BOOKS THE DRIVERS AND THE TRUCK THROUGH     00004620
004630*    THAT ARRIVAL, AND WRITES THE MONTH-MINUTES RECORDS.  TICKET- 00004630
004640*    FILE-REC AND TICKET-FILE-OUT-REC SHARE EVERY FIELD NAME      00004640
004650*    (BOTH COPY TKTREC), SO EACH ONE IS QUALIFIED BELOW.          00004650
004660*---------------------------------------------------------------- 00004660
004670 600-APPROVE-TICKETS.                                             00004670
004680     MOVE '600-APPROVE-TICKETS' TO PARA-NAME.                     00004680
004690     SET TRP-FN-VAL-APPROVE TO TRUE.                              00004690
004700     MOVE TKT-STATUS OF TICKET-FILE-REC TO TRP-TICKET-STATUS.     00004700
004710     MOVE WS-NOW-TIMESTAMP    TO TRP-NOW-TIMESTAMP.               00004710
004720     MOVE TKT-DEPARTURE OF TICKET-FILE-REC TO                     00004720
004730             TRP-CURRENT-DEPARTURE.                               00004730
004740     CALL 'TRPALOC' USING TRPALOC-LINKAGE,                        00004740
004750             STOP-TABLE-AREA, MONTH-SPLIT-AREA.                   00004750
004760     IF TRP-RC-OK                                                 00004760
004770         SET DRV-FN-FILTER TO TRUE                                00004770
004780         MOVE STP-TAB-CITY (1)      TO DRV-FILTER-CITY            00004780
004790         MOVE TKT-DEPARTURE OF TICKET-FILE-REC TO                 00004790
004800                 DRV-FILTER-DEPARTURE                             00004800
004810         MOVE TRK-TAB-SHIFT-SIZE (TRK-TAB-IDX) TO DRV-NEED-COUNT  00004810
004820         CALL 'DRVELIG' USING DRVELIG-LINKAGE,                    00004820
004830                 MONTH-SPLIT-AREA                                 00004830
004840         IF DRV-RC-OK                                             00004840
004850             SET TRP-FN-SPLIT-MONTHS TO TRUE                      00004850
004860             CALL 'TRPALOC' USING TRPALOC-LINKAGE,                00004860
004870                     STOP-TABLE-AREA, MONTH-SPLIT-AREA            00004870
004880             MOVE TRP-COMPUTED-ARRIVAL TO                         00004880
004890                 TKT-ARRIVAL OF TICKET-FILE-OUT-REC               00004890
004900             MOVE TRP-COMPUTED-ARRIVAL TO DRV-BOOK-UNTIL          00004900
004910             SET DRV-FN-BOOK TO TRUE                              00004910
004920             CALL 'DRVELIG' USING DRVELIG-LINKAGE,                00004920
004930                     MONTH-SPLIT-AREA                             00004930
004940             MOVE TRP-COMPUTED-ARRIVAL TO                         00004940
004950                 TRK-TAB-BOOKED-UNTIL (TRK-TAB-IDX)               00004950
004960             SET TKT-STAT-APPROVED OF TICKET-FILE-OUT-REC TO TRUE 00004960
004970             PERFORM 650-WRITE-MONTH-MINUTES THRU 650-EXIT        00004970
004980         END-IF                                                   00004980
004990     END-IF.                                                      00004990
005000 600-EXIT.                                                        00005000
005010     EXIT.                                                        00005010
005020*---------------------------------------------------------------- 00005020
005030 650-WRITE-MONTH-MINUTES.                                         00005030
005040     PERFORM 652-WRITE-ONE-MONTH THRU 652-EXIT                    00005040
005050         VARYING MSP-IDX FROM 1 BY 1                              00005050
005060         UNTIL MSP-IDX > MSP-COUNT.                               00005060
005070 650-EXIT.                                                        00005070
005080     EXIT.                                                        00005080
005090*                                                                 00005090
005100 652-WRITE-ONE-MONTH.                                             00005100
005110     MOVE TKT-ID OF TICKET-FILE-REC TO MMN-TICKET-ID.             00005110
005120     MOVE MSP-YEAR (MSP-IDX)  TO MMN-YEAR.                        00005120
005130     MOVE MSP-MONTH (MSP-IDX) TO MMN-MONTH.                       00005130
005140     MOVE MSP-MINUTES (MSP-IDX) TO MMN-MINUTES.                   00005140
005150     WRITE MONTH-FILE-REC.                                        00005150
005160 652-EXIT.                                                        00005160
005170     EXIT.                                                        00005170
005180*---------------------------------------------------------------- 00005180
005190*    700-OPEN-FILES - OPENS EVERY FILE THIS PROGRAM OWNS.  DRIVER-00005190
005200*    FILE IS OPENED BY DRVELIG ITSELF (710-INIT-SERVICES, FUNCTION00005200
005210*    'I').  A BAD OPEN ON ANY OWNED FILE FORCES BOTH READ LOOPS TO00005210
005220*    EOF SO 000-MAIN-LINE FALLS STRAIGHT THROUGH TO CLOSE-DOWN.   00005220
005230*---------------------------------------------------------------- 00005230
005240 700-OPEN-FILES.                                                  00005240
005250     MOVE '700-OPEN-FILES' TO PARA-NAME.                          00005250
005260     OPEN INPUT  TRUCK-FILE                                       00005260
005270                 ORDER-FILE                                       00005270
005280                 TICKET-FILE                                      00005280
005290          OUTPUT TICKET-FILE-OUT                                  00005290
005300                 STOPOVER-FILE                                    00005300
005310                 MONTH-FILE                                       00005310
005320                 REPORT-FILE.                                     00005320
005330     IF WS-TRUCKFILE-STATUS NOT = '00'                            00005330
005340         DISPLAY 'ERROR OPENING TRUCK FILE. RC:'                  00005340
005350                 WS-TRUCKFILE-STATUS                              00005350
005360         PERFORM 705-FORCE-EOF THRU 705-EXIT                      00005360
005370     END-IF.                                                      00005370
005380     IF WS-ORDRFILE-STATUS NOT = '00'                             00005380
005390         DISPLAY 'ERROR OPENING ORDER FILE. RC:'                  00005390
005400                 WS-ORDRFILE-STATUS                               00005400
005410         PERFORM 705-FORCE-EOF THRU 705-EXIT                      00005410
005420     END-IF.                                                      00005420
005430     IF WS-TKTFILE-STATUS NOT = '00'                              00005430
005440         DISPLAY 'ERROR OPENING TICKET FILE. RC:'                 00005440
005450                 WS-TKTFILE-STATUS                                00005450
005460         PERFORM 705-FORCE-EOF THRU 705-EXIT                      00005460
005470     END-IF.                                                      00005470
005480     IF WS-TKTFILEO-STATUS NOT = '00'                             00005480
005490         DISPLAY 'ERROR OPENING TICKET OUT FILE. RC:'             00005490
005500                 WS-TKTFILEO-STATUS                               00005500
005510         PERFORM 705-FORCE-EOF THRU 705-EXIT                      00005510
005520     END-IF.                                                      00005520
005530     IF WS-STOPFILE-STATUS NOT = '00'                             00005530
005540         DISPLAY 'ERROR OPENING STOPOVER FILE. RC:'               00005540
005550                 WS-STOPFILE-STATUS                               00005550
005560         PERFORM 705-FORCE-EOF THRU 705-EXIT                      00005560
005570     END-IF.                                                      00005570
005580     IF WS-MMNFILE-STATUS NOT = '00'                              00005580
005590         DISPLAY 'ERROR OPENING MONTH FILE. RC:' WS-MMNFILE-STATUS00005590
005600         PERFORM 705-FORCE-EOF THRU 705-EXIT                      00005600
005610     END-IF.                                                      00005610
005620     IF WS-REPORT-STATUS NOT = '00'                               00005620
005630         DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-REPORT-STATUS00005630
005640         PERFORM 705-FORCE-EOF THRU 705-EXIT                      00005640
005650     END-IF.                                                      00005650
005660 700-EXIT.                                                        00005660
005670     EXIT.                                                        00005670
005680*                                                                 00005680
005690 705-FORCE-EOF.                                                   00005690
005700     MOVE 16 TO RETURN-CODE.                                      00005700
005710     SET WS-TICKET-EOF TO TRUE.                                   00005710
005720     SET WS-ORDER-EOF  TO TRUE.                                   00005720
005730 705-EXIT.                                                        00005730
005740     EXIT.                                                        00005740
005750*---------------------------------------------------------------- 00005750
005760*    710-INIT-SERVICES - EACH SERVICE SUBPROGRAM BUILDS ITS OWN   00005760
005770*    RESIDENT TABLES ON ITS FIRST CALL AND KEEPS THEM FOR THE     00005770
005780*    REST OF THE RUN.                                             00005780
005790*---------------------------------------------------------------- 00005790
005800 710-INIT-SERVICES.                                               00005800
005810     MOVE '710-INIT-SERVICES' TO PARA-NAME.                       00005810
005820     SET RTE-FN-INIT-TABLES TO TRUE.                              00005820
005830     CALL 'RTEFIND' USING RTEFIND-LINKAGE.                        00005830
005840     SET DRV-FN-INIT-TABLE TO TRUE.                               00005840
005850     CALL 'DRVELIG' USING DRVELIG-LINKAGE,                        00005850
005860             MONTH-SPLIT-AREA.                                    00005860
005870 710-EXIT.                                                        00005870
005880     EXIT.                                                        00005880
005890*---------------------------------------------------------------- 00005890
005900 720-LOAD-TRUCK-TABLE.                                            00005900
005910     MOVE '720-LOAD-TRUCK-TABLE' TO PARA-NAME.                    00005910
005920     MOVE ZERO TO TRK-TAB-COUNT.                                  00005920
005930     READ TRUCK-FILE                                              00005930
005940         AT END SET WS-TRUCK-EOF TO TRUE                          00005940
005950     END-READ.                                                    00005950
005960     PERFORM 722-ADD-TRUCK-ENTRY THRU 722-EXIT                    00005960
005970         UNTIL WS-TRUCK-EOF.                                      00005970
005980 720-EXIT.                                                        00005980
005990     EXIT.                                                        00005990
006000*                                                                 00006000
006010 722-ADD-TRUCK-ENTRY.                                             00006010
006020     ADD 1 TO TRK-TAB-COUNT.                                      00006020
006030     SET TRK-TAB-IDX TO TRK-TAB-COUNT.                            00006030
006040     MOVE TRK-REG-NUM      TO TRK-TAB-REG-NUM (TRK-TAB-IDX).      00006040
006050     MOVE TRK-CAPACITY     TO TRK-TAB-CAPACITY (TRK-TAB-IDX).     00006050
006060     MOVE TRK-SHIFT-SIZE   TO TRK-TAB-SHIFT-SIZE (TRK-TAB-IDX).   00006060
006070     MOVE TRK-SERVICEABLE  TO TRK-TAB-SERVICEABLE (TRK-TAB-IDX).  00006070
006080     MOVE TRK-LOCATION     TO TRK-TAB-LOCATION (TRK-TAB-IDX).     00006080
006090     MOVE TRK-BOOKED-UNTIL TO TRK-TAB-BOOKED-UNTIL (TRK-TAB-IDX). 00006090
006100     MOVE TRK-PARKED       TO TRK-TAB-PARKED (TRK-TAB-IDX).       00006100
006110     READ TRUCK-FILE                                              00006110
006120         AT END SET WS-TRUCK-EOF TO TRUE                          00006120
006130     END-READ.                                                    00006130
006140 722-EXIT.                                                        00006140
006150     EXIT.                                                        00006150
006160*---------------------------------------------------------------- 00006160
006170 505-READ-TICKET.                                                 00006170
006180     READ TICKET-FILE                                             00006180
006190         AT END SET WS-TICKET-EOF TO TRUE                         00006190
006200     END-READ.                                                    00006200
006210 505-EXIT.                                                        00006210
006220     EXIT.                                                        00006220
006230*                                                                 00006230
006240 510-READ-ORDER.                                                  00006240
006250     READ ORDER-FILE                                              00006250
006260         AT END SET WS-ORDER-EOF TO TRUE                          00006260
006270     END-READ.                                                    00006270
006280 510-EXIT.                                                        00006280
006290     EXIT.                                                        00006290
006300*---------------------------------------------------------------- 00006300
006310*    800-INIT-REPORT - PRINTS THE PAGE HEADING AND THE FIRST      00006310
006320*    SECTION HEADING, RUN-DATE FROM THE SAME BROKEN-DOWN CURRENT- 00006320
006330*    DATE 000-MAIN-LINE ACCEPTED AT START-UP.                     00006330
006340*---------------------------------------------------------------- 00006340
006350 800-INIT-REPORT.                                                 00006350
006360     MOVE '800-INIT-REPORT' TO PARA-NAME.                         00006360
006370     MOVE CURRENT-MONTH  TO RPT-H-MONTH.                          00006370
006380     MOVE CURRENT-DAY    TO RPT-H-DAY.                            00006380
006390     MOVE WS-NOW-YEAR    TO RPT-H-YEAR.                           00006390
006400     WRITE REPORT-RECORD FROM RPT-HEADING-LINE1 AFTER PAGE.       00006400
006410     MOVE 'ASSIGNMENT DETAIL' TO RPT-SH-TEXT.                     00006410
006420     WRITE REPORT-RECORD FROM RPT-SECTION-HEADING-LINE AFTER 2.   00006420
006430 800-EXIT.                                                        00006430
006440     EXIT.                                                        00006440
006450*---------------------------------------------------------------- 00006450
006460*    900-DRIVER-STATS - READS THE ONLINE/OFFLINE COUNTS BACK FROM 00006460
006470*    DRVELIG AND PRINTS THE TWO-LINE SUMMARY THAT ALWAYS APPEARS, 00006470
006480*    EVEN WHEN A COUNT IS ZERO.                                   00006480
006490*---------------------------------------------------------------- 00006490
006500 900-DRIVER-STATS.                                                00006500
006510     MOVE '900-DRIVER-STATS' TO PARA-NAME.                        00006510
006520     SET DRV-FN-STATS TO TRUE.                                    00006520
006530     CALL 'DRVELIG' USING DRVELIG-LINKAGE,                        00006530
006540             MONTH-SPLIT-AREA.                                    00006540
006550     MOVE 'DRIVER STATISTICS' TO RPT-SH-TEXT.                     00006550
006560     WRITE REPORT-RECORD FROM RPT-SECTION-HEADING-LINE AFTER 2.   00006560
006570     MOVE 'DRIVERS ONLINE' TO RPT-S-LABEL.                        00006570
006580     MOVE DRV-ONLINE-COUNT TO RPT-S-VALUE.                        00006580
006590     WRITE REPORT-RECORD FROM RPT-STAT-LINE.                      00006590
006600     MOVE 'DRIVERS OFFLINE' TO RPT-S-LABEL.                       00006600
006610     MOVE DRV-OFFLINE-COUNT TO RPT-S-VALUE.                       00006610
006620     WRITE REPORT-RECORD FROM RPT-STAT-LINE.                      00006620
006630 900-EXIT.                                                        00006630
006640     EXIT.                                                        00006640
006650*---------------------------------------------------------------- 00006650
006660 950-FINAL-TOTALS.                                                00006660
006670     MOVE '950-FINAL-TOTALS' TO PARA-NAME.                        00006670
006680     MOVE 'RUN TOTALS' TO RPT-SH-TEXT.                            00006680
006690     WRITE REPORT-RECORD FROM RPT-SECTION-HEADING-LINE AFTER 2.   00006690
006700     MOVE 'TRANSACTIONS READ' TO RPT-S-LABEL.                     00006700
006710     MOVE WS-TRAN-COUNT TO RPT-S-VALUE.                           00006710
006720     WRITE REPORT-RECORD FROM RPT-STAT-LINE.                      00006720
006730     MOVE 'ORDERS ADDED' TO RPT-S-LABEL.                          00006730
006740     MOVE WS-ORDERS-ADDED TO RPT-S-VALUE.                         00006740
006750     WRITE REPORT-RECORD FROM RPT-STAT-LINE.                      00006750
006760     MOVE 'ORDERS REJECTED' TO RPT-S-LABEL.                       00006760
006770     MOVE WS-ORDERS-REJECTED TO RPT-S-VALUE.                      00006770
006780     WRITE REPORT-RECORD FROM RPT-STAT-LINE.                      00006780
006790     MOVE 'TOTAL WEIGHT ADDED' TO RPT-S-LABEL.                    00006790
006800     MOVE WS-WEIGHT-ADDED TO RPT-S-VALUE.                         00006800
006810     WRITE REPORT-RECORD FROM RPT-STAT-LINE.                      00006810
006820 950-EXIT.                                                        00006820
006830     EXIT.                                                        00006830
006840*---------------------------------------------------------------- 00006840
006850*    790-CLOSE-FILES - CLOSES EVERY FILE THIS PROGRAM OWNS, THEN  00006850
006860*    TELLS DRVELIG TO REWRITE AND CLOSE DRIVER-FILE SO THIS RUN'S 00006860
006870*    BOOKINGS SURVIVE.                                            00006870
006880*---------------------------------------------------------------- 00006880
006890 790-CLOSE-FILES.                                                 00006890
006900     MOVE '790-CLOSE-FILES' TO PARA-NAME.                         00006900
006910     CLOSE TRUCK-FILE                                             00006910
006920           ORDER-FILE                                             00006920
006930           TICKET-FILE                                            00006930
006940           TICKET-FILE-OUT                                        00006940
006950           STOPOVER-FILE                                          00006950
006960           MONTH-FILE                                             00006960
006970           REPORT-FILE.                                           00006970
006980     SET DRV-FN-CLOSE TO TRUE.                                    00006980
006990     CALL 'DRVELIG' USING DRVELIG-LINKAGE,                        00006990
007000             MONTH-SPLIT-AREA.                                    00007000
007010 790-EXIT.                                                        00007010
007020     EXIT.                                                        00007020
007030*---------------------------------------------------------------- 00007030
007040 1000-ERROR-RTN.                                                  00007040
007050     DISPLAY 'TRPBATCH ABEND AT ' PARA-NAME.                      00007050
007060     MOVE 16 TO RETURN-CODE.                                      00007060
007070     GOBACK.                                                      00007070
