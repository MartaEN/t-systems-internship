000010*---------------------------------------------------------------- 00000010
000020*    STPREC   -  TRIP TICKET STOPOVER (DETAIL) RECORD             00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  T. OKAFOR       04/02/91                         00000040
000050*    05/18/96  RSW  TKT-5391  CUMULATIVE WEIGHT MADE SIGNED       00000050
000060*    06/02/97  RSW  TKT-5160  ADDED TRAILING FILLER PAD           00000060
000070*---------------------------------------------------------------- 00000070
000080    01  STOPOVER-FILE-REC.                                        00000080
000090        05  STP-TICKET-ID           PIC 9(6).                     00000090
000100        05  STP-SEQUENCE-NO         PIC 9(3).                     00000100
000110        05  STP-CITY                PIC 9(4).                     00000110
000120        05  STP-TOTAL-WEIGHT        PIC S9(7).                    00000120
000130        05  STP-LOAD-WEIGHT         PIC 9(7).                     00000130
000140        05  STP-UNLOAD-WEIGHT       PIC 9(7).                     00000140
000150        05  STP-DURATION-MIN        PIC 9(5).                     00000150
000160        05  FILLER                  PIC X(01).                    00000160
