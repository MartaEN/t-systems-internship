000010*---------------------------------------------------------------- 00000010
000020*    RTETAB   -  ROUTE-FINDER SERVICE LINKAGE AREA                00000020
000030*                SHARED BY TRPBATCH AND STPPLAN WHEN THEY CALL    00000030
000040*                RTEFIND, AND BY RTEFIND ITSELF (LINKAGE SECTION) 00000040
000050*    WRITTEN  -  T. OKAFOR       04/02/91                         00000050
000060*    01/09/95  RSW  TKT-4471  ADDED RTE-CITY-LIST FOR ROUTE-      00000060
000070*                DISTANCE-OF-A-LIST FUNCTION (300-ROUTE-DISTANCE) 00000070
000080*---------------------------------------------------------------- 00000080
000090    01  RTEFIND-LINKAGE.                                          00000090
000100        05  RTE-FUNCTION-CODE       PIC X(1).                     00000100
000110            88  RTE-FN-INIT-TABLES  VALUE 'I'.                    00000110
000120            88  RTE-FN-FIND-ROUTE   VALUE 'F'.                    00000120
000130            88  RTE-FN-POINT-DIST   VALUE 'P'.                    00000130
000140            88  RTE-FN-ROUTE-DIST   VALUE 'D'.                    00000140
000150            88  RTE-FN-CITY-NAME    VALUE 'N'.                    00000150
000160        05  RTE-ENDPOINTS.                                        00000160
000170            10  RTE-FROM-CITY       PIC 9(4).                     00000170
000180            10  RTE-TO-CITY         PIC 9(4).                     00000180
000190        05  RTE-ENDPOINT-PAIR REDEFINES RTE-ENDPOINTS             00000190
000200                                    PIC 9(8).                     00000200
000210*                    RTE-ENDPOINT-PAIR GIVES 520-WRITE-DETAIL-LINE00000210
000220*                    A ONE-FIELD ROUTE KEY FOR THE PLANNING LOG.  00000220
000230        05  RTE-RETURN-CODE         PIC S9(4)  COMP.              00000230
000240            88  RTE-RC-OK           VALUE 0.                      00000240
000250            88  RTE-RC-NO-ROUTE     VALUE 4.                      00000250
000260            88  RTE-RC-INVALID      VALUE 8.                      00000260
000270        05  RTE-DISTANCE            PIC 9(7).                     00000270
000280        05  RTE-CITY-NAME           PIC X(20).                    00000280
000290*---------------------------------------------------------------- 00000290
000300*    OUTPUT ROUTE - FILLED BY RTE-FN-FIND-ROUTE.  CITY LIST RUNS  00000300
000310*    START-CITY (SUBSCRIPT 1) THROUGH TO-CITY (LAST SUBSCRIPT).   00000310
000320*---------------------------------------------------------------- 00000320
000330        05  RTE-ROUTE-CITY-COUNT    PIC 9(3)  COMP-3.             00000330
000340        05  RTE-ROUTE-CITY-LIST OCCURS 210 TIMES                  00000340
000350                                    PIC 9(4).                     00000350
000360*---------------------------------------------------------------- 00000360
000370*    INPUT LIST - SUPPLIED BY THE CALLER FOR RTE-FN-ROUTE-DIST    00000370
000380*    (SUM OF SUCCESSIVE SHORTEST-PATH LEGS OVER A CITY LIST).  THE00000380
000390*    210-ENTRY SIZE GIVES STPPLAN ROOM TO ADD A PICKUP STOP AND A 00000390
000400*    DELIVERY STOP TO A FULL 200-STOP ROUTE.                      00000400
000410*---------------------------------------------------------------- 00000410
000420        05  RTE-CITY-LIST-COUNT     PIC 9(3)  COMP-3.             00000420
000430        05  RTE-CITY-LIST OCCURS 210 TIMES                        00000430
000440                                    PIC 9(4).                     00000440
000450        05  FILLER                  PIC X(04).                    00000450
