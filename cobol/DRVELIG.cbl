000010*---------------------------------------------------------------- 00000010
000020*    LICENSED MATERIALS - PROPERTY OF FREIGHT PLANNING GROUP      00000020
000030*    PROGRAM      -  DRVELIG                                      00000030
000040*    DESCRIPTION  -  DRIVER ELIGIBILITY SERVICE.  OWNS DRIVER-FILE00000040
000050*                    FOR THE WHOLE RUN.  LOADS AND VALIDATES THE  00000050
000060*                    DRIVER MASTER ONCE (FUNCTION 'I'), THEN ON   00000060
000070*                    EACH CALL FILTERS THE DRIVERS AVAILABLE FOR A00000070
000080*                    TICKET AWAITING APPROVAL (FUNCTION 'F'),     00000080
000090*                    RECORDS A BOOKING AGAINST THE ONES TRPBATCH  00000090
000100*                    ACTUALLY ASSIGNS (FUNCTION 'K'), OR          00000100
000110*                    ACCUMULATES                                  00000110
000120*                    THE ONLINE/OFFLINE STATISTICS FOR THE FINAL  00000120
000130*                    REPORT (FUNCTION 'S').  FUNCTION 'C' REWRITES00000130
000140*                    DRIVER-FILE FROM THE IN-STORAGE TABLE AND    00000140
000150*                    CLOSES IT AT END OF RUN SO BOOKINGS SURVIVE. 00000150
000160*    CALLED BY    -  TRPBATCH 600-APPROVE-TICKETS, 700-OPEN-FILES,00000160
000170*                    790-CLOSE-FILES, 900-DRIVER-STATS.           00000170
000180*---------------------------------------------------------------- 00000180
000190*    CHANGE LOG                                                   00000190
000200*    DATE      WHO  TICKET    DESCRIPTION                         00000200
000210*    --------  ---  --------  ---------------------------------   00000210
000220*    02/11/95  RSW  TKT-4488  ORIGINAL - INIT, FILTER, STATS      00000220
000230*    03/14/97  RSW  TKT-5108  ADDED FUNCTION 'K' TO RECORD A      00000230
000240*                              BOOKING AGAINST THE SELECTED       00000240
000250*                              DRIVERS                            00000250
000260*    06/02/97  RSW  TKT-5160  700-VALIDATE-DRIVER-REC NOW SKIPS A 00000260
000270*                              BAD RECORD RATHER THAN ABENDING THE00000270
000280*                              LOAD PASS                          00000280
000290*    11/12/98  MTC  TKT-6104  Y2K REVIEW - BOOKED-UNTIL AND MONTH-00000290
000300*                              SPLIT COMPARISONS ALREADY CARRY A  00000300
000310*                              4-DIGIT YEAR, NO CHANGE REQUIRED   00000310
000320*    02/02/99  MTC  TKT-6188  ADDED FUNCTION 'C' SO DRIVER-FILE IS00000320
000330*                              REWRITTEN WITH THE RUN'S BOOKINGS  00000330
000340*                              INSTEAD OF BEING LEFT UNTOUCHED    00000340
000350*---------------------------------------------------------------- 00000350
000360 IDENTIFICATION DIVISION.                                         00000360
000370 PROGRAM-ID.    DRVELIG.                                          00000370
000380 AUTHOR.        R S WOJCIK.                                       00000380
000390 INSTALLATION.  FREIGHT PLANNING GROUP.                           00000390
000400 DATE-WRITTEN.  02/11/95.                                         00000400
000410 DATE-COMPILED.                                                   00000410
000420 SECURITY.      NON-CONFIDENTIAL.                                 00000420
000430*---------------------------------------------------------------- 00000430
000440 ENVIRONMENT DIVISION.                                            00000440
000450 CONFIGURATION SECTION.                                           00000450
000460 SPECIAL-NAMES.                                                   00000460
000470     C01 IS TOP-OF-FORM.                                          00000470
000480 INPUT-OUTPUT SECTION.                                            00000480
000490 FILE-CONTROL.                                                    00000490
000500     SELECT DRIVER-FILE ASSIGN TO DRIVFILE                        00000500
000510         ORGANIZATION IS LINE SEQUENTIAL                          00000510
000520         FILE STATUS IS WS-DRIVER-STATUS.                         00000520
000530*---------------------------------------------------------------- 00000530
000540 DATA DIVISION.                                                   00000540
000550 FILE SECTION.                                                    00000550
000560 FD  DRIVER-FILE                                                  00000560
000570     LABEL RECORDS ARE STANDARD.                                  00000570
000580     COPY DRVREC.                                                 00000580
000590*---------------------------------------------------------------- 00000590
000600 WORKING-STORAGE SECTION.                                         00000600
000610 01  WS-FILE-STATUS-CODES.                                        00000610
000620     05  WS-DRIVER-STATUS        PIC X(2).                        00000620
000630         88  WS-DRIVERFILE-OK    VALUE '00'.                      00000630
000640         88  WS-DRIVERFILE-EOF   VALUE '10'.                      00000640
000650     05  FILLER                  PIC X(04).                       00000650
000660*---------------------------------------------------------------- 00000660
000670     COPY DRVTAB.                                                 00000670
000680     COPY DRVNAME.                                                00000680
000690*---------------------------------------------------------------- 00000690
000700 01  WS-VALIDATE-AREA.                                            00000700
000710     05  WS-VALID-SW             PIC X(01).                       00000710
000720         88  WS-DRIVER-VALID     VALUE 'Y'.                       00000720
000730     05  WS-VNAME-SCAN           PIC X(20).                       00000730
000740     05  WS-NAME-SCAN-SUB        PIC 9(2)  COMP.                  00000740
000750     05  WS-NAME-LEN             PIC 9(2)  COMP.                  00000750
000760     05  WS-HYPHEN-COUNT         PIC 9(1)  COMP.                  00000760
000770     05  WS-BAD-DRIVER-COUNT     PIC 9(5)  COMP.                  00000770
000780     05  FILLER                  PIC X(02).                       00000780
000790*---------------------------------------------------------------- 00000790
000800*    100-FILTER-ELIGIBLE-DRIVERS / 300-CHECK-MONTHLY-CEILING WORK 00000800
000810*    AREA.  WS-MIN-REST-MINUTES IS THE 12-HOUR REST FLOOR         00000810
000820*    EXPRESSED                                                    00000820
000830*    AS A TIMESTAMP-STYLE OFFSET (RTEFIND-SHOP CONVENTION - WHOLE 00000830
000840*    HOURS FOLDED STRAIGHT INTO THE HOUR SUB-FIELD, NO CARRY INTO 00000840
000850*    THE DAY, SINCE 12 NEVER EXCEEDS TWO DIGITS).                 00000850
000860*---------------------------------------------------------------- 00000860
000870 01  WS-FILTER-WORK.                                              00000870
000880     05  WS-EARLIEST-BOOKED      PIC 9(12).                       00000880
000890     05  WS-EARLIEST-BOOKED-R REDEFINES WS-EARLIEST-BOOKED.       00000890
000900         10  WS-EBK-YEAR         PIC 9(4).                        00000900
000910         10  WS-EBK-MONTH        PIC 9(2).                        00000910
000920         10  WS-EBK-DAY          PIC 9(2).                        00000920
000930         10  WS-EBK-HOUR         PIC 9(2).                        00000930
000940         10  WS-EBK-MINUTE       PIC 9(2).                        00000940
000950     05  WS-DEP-R REDEFINES DRV-FILTER-DEPARTURE.                 00000950
000960         10  WS-DEP-YEAR         PIC 9(4).                        00000960
000970         10  WS-DEP-MONTH        PIC 9(2).                        00000970
000980         10  WS-DEP-DAY          PIC 9(2).                        00000980
000990         10  WS-DEP-HOUR         PIC 9(2).                        00000990
001000         10  WS-DEP-MINUTE       PIC 9(2).                        00001000
001010     05  WS-CEIL-OK-SW           PIC X(01).                       00001010
001020         88  WS-CEIL-OK          VALUE 'Y'.                       00001020
001030     05  FILLER                  PIC X(02).                       00001030
001040*---------------------------------------------------------------- 00001040
001050 01  MISC-FIELDS.                                                 00001050
001060     05  PARA-NAME               PIC X(30) VALUE SPACES.          00001060
001070     05  FILLER                  PIC X(04).                       00001070
001080*---------------------------------------------------------------- 00001080
001090 LINKAGE SECTION.                                                 00001090
001100     COPY DRVLINK.                                                00001100
001110     COPY MMNTAB.                                                 00001110
001120*---------------------------------------------------------------- 00001120
001130*                    MONTH-SPLIT-AREA IS BUILT BY TRPALOC 400-    00001130
001140*                    SPLIT-MONTHS AND PASSED THROUGH BY TRPBATCH  00001140
001150*                    ON EVERY 'F' (FILTER) CALL SO 300-CHECK-     00001150
001160*                    MONTHLY-CEILING CAN PRICE THE TRIP.  ON      00001160
001170*                    ANY OTHER FUNCTION CODE THE CALLER MAY PASS  00001170
001180*                    THE SAME AREA UNCHANGED - IT IS NOT TOUCHED. 00001180
001190*---------------------------------------------------------------- 00001190
001200 PROCEDURE DIVISION USING DRVELIG-LINKAGE, MONTH-SPLIT-AREA.      00001200
001210*---------------------------------------------------------------- 00001210
001220 000-MAIN-LINE.                                                   00001220
001230     MOVE '000-MAIN-LINE' TO PARA-NAME.                           00001230
001240     SET DRV-RC-OK TO TRUE.                                       00001240
001250     EVALUATE TRUE                                                00001250
001260         WHEN DRV-FN-INIT-TABLE                                   00001260
001270             PERFORM 010-INIT-TABLE THRU 010-EXIT                 00001270
001280         WHEN DRV-FN-FILTER                                       00001280
001290             PERFORM 100-FILTER-ELIGIBLE-DRIVERS THRU 100-EXIT    00001290
001300         WHEN DRV-FN-BOOK                                         00001300
001310             PERFORM 150-BOOK-DRIVERS THRU 150-EXIT               00001310
001320         WHEN DRV-FN-STATS                                        00001320
001330             PERFORM 500-DRIVER-STATS THRU 500-EXIT               00001330
001340         WHEN DRV-FN-CLOSE                                        00001340
001350             PERFORM 900-CLOSE-DRIVER-FILE THRU 900-EXIT          00001350
001360         WHEN OTHER                                               00001360
001370             GO TO 1000-ERROR-RTN                                 00001370
001380     END-EVALUATE.                                                00001380
001390     GOBACK.                                                      00001390
001400*---------------------------------------------------------------- 00001400
001410*    010-INIT-TABLE - OPENS DRIVER-FILE, READS IT ONCE INTO       00001410
001420*    DRIVER-TABLE-AREA, VALIDATING EACH RECORD ON THE WAY IN.  A  00001420
001430*    RECORD THAT FAILS 700-VALIDATE-DRIVER-REC IS COUNTED AND     00001430
001440*    LEFT OUT OF THE TABLE - IT NEVER PARTICIPATES IN FILTER OR   00001440
001450*    STATISTICS FOR THE REST OF THE RUN.                          00001450
001460*---------------------------------------------------------------- 00001460
001470 010-INIT-TABLE.                                                  00001470
001480     MOVE '010-INIT-TABLE' TO PARA-NAME.                          00001480
001490     MOVE ZERO TO DRV-TAB-COUNT.                                  00001490
001500     MOVE ZERO TO WS-BAD-DRIVER-COUNT.                            00001500
001510     OPEN INPUT DRIVER-FILE.                                      00001510
001520     IF NOT WS-DRIVERFILE-OK                                      00001520
001530         GO TO 1000-ERROR-RTN                                     00001530
001540     END-IF.                                                      00001540
001550     READ DRIVER-FILE                                             00001550
001560         AT END SET WS-DRIVERFILE-EOF TO TRUE                     00001560
001570     END-READ.                                                    00001570
001580     PERFORM 015-LOAD-ONE-DRIVER THRU 015-EXIT                    00001580
001590         UNTIL WS-DRIVERFILE-EOF.                                 00001590
001600 010-EXIT.                                                        00001600
001610     EXIT.                                                        00001610
001620*                                                                 00001620
001630 015-LOAD-ONE-DRIVER.                                             00001630
001640     PERFORM 700-VALIDATE-DRIVER-REC THRU 700-EXIT.               00001640
001650     IF WS-DRIVER-VALID                                           00001650
001660         ADD 1 TO DRV-TAB-COUNT                                   00001660
001670         SET DRV-TAB-IDX TO DRV-TAB-COUNT                         00001670
001680         MOVE DRV-PERSONAL-ID TO                                  00001680
001690             DRV-TAB-PERSONAL-ID (DRV-TAB-IDX)                    00001690
001700         MOVE DRV-FIRST-NAME TO                                   00001700
001710             DRV-TAB-FIRST-NAME (DRV-TAB-IDX)                     00001710
001720         MOVE DRV-LAST-NAME TO                                    00001720
001730             DRV-TAB-LAST-NAME (DRV-TAB-IDX)                      00001730
001740         MOVE DRV-LOCATION TO                                     00001740
001750             DRV-TAB-LOCATION (DRV-TAB-IDX)                       00001750
001760         MOVE DRV-STATUS TO                                       00001760
001770             DRV-TAB-STATUS (DRV-TAB-IDX)                         00001770
001780         MOVE DRV-BOOKED-UNTIL TO                                 00001780
001790             DRV-TAB-BOOKED-UNTIL (DRV-TAB-IDX)                   00001790
001800         MOVE DRV-MONTH-MINUTES TO                                00001800
001810             DRV-TAB-MONTH-MINUTES (DRV-TAB-IDX)                  00001810
001820     ELSE                                                         00001820
001830         ADD 1 TO WS-BAD-DRIVER-COUNT                             00001830
001840     END-IF.                                                      00001840
001850     READ DRIVER-FILE                                             00001850
001860         AT END SET WS-DRIVERFILE-EOF TO TRUE                     00001860
001870     END-READ.                                                    00001870
001880 015-EXIT.                                                        00001880
001890     EXIT.                                                        00001890
001900*---------------------------------------------------------------- 00001900
001910*    100-FILTER-ELIGIBLE-DRIVERS - SCANS THE TABLE FOR DRIVERS AT 00001910
001920*    DRV-FILTER-CITY, NOT DELETED (SOFT DELETES NEVER REACH THE   00001920
001930*    TABLE - SEE 700-VALIDATE-DRIVER-REC), RESTED, AND WITHIN THE 00001930
001940*    MONTHLY CEILING FOR EVERY MONTH THE TRIP SPANS.  STOPS AS    00001940
001950*    SOON                                                         00001950
001960*    AS DRV-NEED-COUNT DRIVERS ARE FOUND.                         00001960
001970*---------------------------------------------------------------- 00001970
001980 100-FILTER-ELIGIBLE-DRIVERS.                                     00001980
001990     MOVE '100-FILTER-ELIGIBLE-DRIVERS' TO PARA-NAME.             00001990
002000     MOVE ZERO TO DRV-FOUND-COUNT.                                00002000
002010     SET DRV-RC-OK TO TRUE.                                       00002010
002020     PERFORM 110-TEST-ONE-DRIVER THRU 110-EXIT                    00002020
002030         VARYING DRV-TAB-IDX FROM 1 BY 1                          00002030
002040         UNTIL DRV-TAB-IDX > DRV-TAB-COUNT                        00002040
002050             OR DRV-FOUND-COUNT = DRV-NEED-COUNT.                 00002050
002060     IF DRV-FOUND-COUNT < DRV-NEED-COUNT                          00002060
002070         SET DRV-RC-INSUFFICIENT TO TRUE                          00002070
002080     END-IF.                                                      00002080
002090 100-EXIT.                                                        00002090
002100     EXIT.                                                        00002100
002110*                                                                 00002110
002120 110-TEST-ONE-DRIVER.                                             00002120
002130     IF DRV-TAB-LOCATION (DRV-TAB-IDX) NOT = DRV-FILTER-CITY      00002130
002140         GO TO 110-EXIT                                           00002140
002150     END-IF.                                                      00002150
002160     PERFORM 200-CHECK-REST-INTERVAL THRU 200-EXIT.               00002160
002170     IF NOT WS-DRIVER-VALID                                       00002170
002180         GO TO 110-EXIT                                           00002180
002190     END-IF.                                                      00002190
002200     PERFORM 300-CHECK-MONTHLY-CEILING THRU 300-EXIT.             00002200
002210     IF NOT WS-CEIL-OK                                            00002210
002220         GO TO 110-EXIT                                           00002220
002230     END-IF.                                                      00002230
002240     ADD 1 TO DRV-FOUND-COUNT.                                    00002240
002250     MOVE DRV-TAB-PERSONAL-ID (DRV-TAB-IDX)                       00002250
002260       TO DRV-SELECTED-ID (DRV-FOUND-COUNT).                      00002260
002270 110-EXIT.                                                        00002270
002280     EXIT.                                                        00002280
002290*---------------------------------------------------------------- 00002290
002300*    200-CHECK-REST-INTERVAL - A DRIVER IS RESTED ONLY IF FREE AT 00002300
002310*    LEAST 12 HOURS BEFORE DEPARTURE.  DEPARTURE MINUS 12 HOURS IS00002310
002320*    COMPUTED BY BACKING THE HOUR SUB-FIELD UP, BORROWING A DAY   00002320
002330*    WHEN THE HOUR GOES NEGATIVE - THE SHOP'S USUAL "SUBTRACT ON  00002330
002340*    THE BROKEN-DOWN TIMESTAMP" IDIOM SINCE 9(12) ARITHMETIC ALONE00002340
002350*    WOULD CROSS MONTH/YEAR BOUNDARIES WRONG.                     00002350
002360*---------------------------------------------------------------- 00002360
002370 200-CHECK-REST-INTERVAL.                                         00002370
002380     MOVE 'Y' TO WS-VALID-SW.                                     00002380
002390     MOVE DRV-FILTER-DEPARTURE TO WS-EARLIEST-BOOKED.             00002390
002400     IF WS-EBK-HOUR >= 12                                         00002400
002410         SUBTRACT 12 FROM WS-EBK-HOUR                             00002410
002420     ELSE                                                         00002420
002430         ADD 12 TO WS-EBK-HOUR                                    00002430
002440         SUBTRACT 1 FROM WS-EBK-DAY                               00002440
002450         IF WS-EBK-DAY = ZERO                                     00002450
002460             MOVE 28 TO WS-EBK-DAY                                00002460
002470         END-IF                                                   00002470
002480     END-IF.                                                      00002480
002490     IF DRV-TAB-BOOKED-UNTIL (DRV-TAB-IDX) > WS-EARLIEST-BOOKED   00002490
002500         MOVE 'N' TO WS-VALID-SW                                  00002500
002510     END-IF.                                                      00002510
002520 200-EXIT.                                                        00002520
002530     EXIT.                                                        00002530
002540*---------------------------------------------------------------- 00002540
002550*    300-CHECK-MONTHLY-CEILING - FOR EVERY MONTH THE TRIP SPANS   00002550
002560*    (MONTH-SPLIT-AREA, BUILT BY TRPALOC 400-SPLIT-MONTHS AND     00002560
002570*    PASSED IN ALONGSIDE DRVELIG-LINKAGE), THE DRIVER'S ALREADY-  00002570
002580*    WORKED MINUTES IN THAT MONTH PLUS THE TRIP'S PLANNED MINUTES 00002580
002590*    FOR THAT MONTH MUST NOT PASS THE 10560-MINUTE CEILING.  ONLY 00002590
002600*    THE FIRST SPLIT ENTRY IS PRICED AGAINST DRV-TAB-MONTH-MINUTES00002600
002610*    (THE DRIVER'S OWN STARTING-MONTH FIGURE) - LATER MONTHS START00002610
002620*    FROM ZERO ALREADY-WORKED SINCE THE DRIVER HAS NO BOOKED WORK 00002620
002630*    ON THIS RUN'S BOOKS BEYOND THE STARTING MONTH.               00002630
002640*---------------------------------------------------------------- 00002640
002650 300-CHECK-MONTHLY-CEILING.                                       00002650
002660     MOVE 'Y' TO WS-CEIL-OK-SW.                                   00002660
002670     PERFORM 310-CHECK-ONE-MONTH THRU 310-EXIT                    00002670
002680         VARYING MSP-IDX FROM 1 BY 1                              00002680
002690         UNTIL MSP-IDX > MSP-COUNT OR NOT WS-CEIL-OK.             00002690
002700 300-EXIT.                                                        00002700
002710     EXIT.                                                        00002710
002720*                                                                 00002720
002730 310-CHECK-ONE-MONTH.                                             00002730
002740     IF MSP-IDX = 1                                               00002740
002750         IF DRV-TAB-MONTH-MINUTES (DRV-TAB-IDX)                   00002750
002760                 + MSP-MINUTES (MSP-IDX) > 10560                  00002760
002770             MOVE 'N' TO WS-CEIL-OK-SW                            00002770
002780         END-IF                                                   00002780
002790     ELSE                                                         00002790
002800         IF MSP-MINUTES (MSP-IDX) > 10560                         00002800
002810             MOVE 'N' TO WS-CEIL-OK-SW                            00002810
002820         END-IF                                                   00002820
002830     END-IF.                                                      00002830
002840 310-EXIT.                                                        00002840
002850     EXIT.                                                        00002850
002860*---------------------------------------------------------------- 00002860
002870*    150-BOOK-DRIVERS - RECORDS DRV-BOOK-UNTIL AGAINST EACH OF THE00002870
002880*    DRIVERS TRPBATCH ACTUALLY ASSIGNED (THE FIRST DRV-FOUND-COUNT00002880
002890*    ENTRIES OF DRV-SELECTED-ID FROM THE PRECEDING FILTER CALL).  00002890
002900*---------------------------------------------------------------- 00002900
002910 150-BOOK-DRIVERS.                                                00002910
002920     MOVE '150-BOOK-DRIVERS' TO PARA-NAME.                        00002920
002930     PERFORM 155-BOOK-ONE-DRIVER THRU 155-EXIT                    00002930
002940         VARYING WS-NAME-SCAN-SUB FROM 1 BY 1                     00002940
002950         UNTIL WS-NAME-SCAN-SUB > DRV-FOUND-COUNT.                00002950
002960 150-EXIT.                                                        00002960
002970     EXIT.                                                        00002970
002980*                                                                 00002980
002990 155-BOOK-ONE-DRIVER.                                             00002990
003000     SET DRV-TAB-IDX TO 1.                                        00003000
003010     SEARCH DRV-TAB-ENTRY                                         00003010
003020         AT END CONTINUE                                          00003020
003030         WHEN DRV-TAB-PERSONAL-ID (DRV-TAB-IDX)                   00003030
003040                 = DRV-SELECTED-ID (WS-NAME-SCAN-SUB)             00003040
003050             MOVE DRV-BOOK-UNTIL TO                               00003050
003060                 DRV-TAB-BOOKED-UNTIL (DRV-TAB-IDX)               00003060
003070     END-SEARCH.                                                  00003070
003080 155-EXIT.                                                        00003080
003090     EXIT.                                                        00003090
003100*---------------------------------------------------------------- 00003100
003110*    500-DRIVER-STATS - ONLINE/OFFLINE COUNTS FOR THE FINAL       00003110
003120*    REPORT.                                                      00003120
003130*    BOTH COUNTERS ARE RESET AND RETURNED EVEN WHEN ZERO.         00003130
003140*---------------------------------------------------------------- 00003140
003150 500-DRIVER-STATS.                                                00003150
003160     MOVE '500-DRIVER-STATS' TO PARA-NAME.                        00003160
003170     MOVE ZERO TO DRV-ONLINE-COUNT.                               00003170
003180     MOVE ZERO TO DRV-OFFLINE-COUNT.                              00003180
003190     PERFORM 510-TALLY-ONE-DRIVER THRU 510-EXIT                   00003190
003200         VARYING DRV-TAB-IDX FROM 1 BY 1                          00003200
003210         UNTIL DRV-TAB-IDX > DRV-TAB-COUNT.                       00003210
003220 500-EXIT.                                                        00003220
003230     EXIT.                                                        00003230
003240*                                                                 00003240
003250 510-TALLY-ONE-DRIVER.                                            00003250
003260     EVALUATE TRUE                                                00003260
003270         WHEN DRV-TAB-DRIVING (DRV-TAB-IDX)                       00003270
003280         WHEN DRV-TAB-SECONDING (DRV-TAB-IDX)                     00003280
003290         WHEN DRV-TAB-HANDLING (DRV-TAB-IDX)                      00003290
003300         WHEN DRV-TAB-ROAD-BRK (DRV-TAB-IDX)                      00003300
003310         WHEN DRV-TAB-STOP-BRK (DRV-TAB-IDX)                      00003310
003320             ADD 1 TO DRV-ONLINE-COUNT                            00003320
003330         WHEN DRV-TAB-OFFLINE (DRV-TAB-IDX)                       00003330
003340             ADD 1 TO DRV-OFFLINE-COUNT                           00003340
003350     END-EVALUATE.                                                00003350
003360 510-EXIT.                                                        00003360
003370     EXIT.                                                        00003370
003380*---------------------------------------------------------------- 00003380
003390*    700-VALIDATE-DRIVER-REC - PERSONAL ID MUST BE SIX DIGITS;    00003390
003400*    EACH NAME MUST BE NON-BLANK ALPHABETIC WITH AT MOST ONE      00003400
003410*    INTERIOR HYPHEN AND NO DIGITS OR OTHER PUNCTUATION.  A       00003410
003420*    DELETED DRIVER (DRV-IS-DELETED) IS ALSO TREATED AS INVALID   00003420
003430*    HERE SO IT NEVER ENTERS THE TABLE AT ALL.                    00003430
003440*---------------------------------------------------------------- 00003440
003450 700-VALIDATE-DRIVER-REC.                                         00003450
003460     MOVE 'Y' TO WS-VALID-SW.                                     00003460
003470     IF DRV-IS-DELETED                                            00003470
003480         MOVE 'N' TO WS-VALID-SW                                  00003480
003490         GO TO 700-EXIT                                           00003490
003500     END-IF.                                                      00003500
003510     IF DRV-PERSONAL-ID IS NOT NUMERIC                            00003510
003520         MOVE 'N' TO WS-VALID-SW                                  00003520
003530         GO TO 700-EXIT                                           00003530
003540     END-IF.                                                      00003540
003550     MOVE DRV-FIRST-NAME TO WS-VNAME-SCAN.                        00003550
003560     PERFORM 710-VALIDATE-NAME THRU 710-EXIT.                     00003560
003570     IF NOT WS-DRIVER-VALID                                       00003570
003580         GO TO 700-EXIT                                           00003580
003590     END-IF.                                                      00003590
003600     MOVE DRV-LAST-NAME TO WS-VNAME-SCAN.                         00003600
003610     PERFORM 710-VALIDATE-NAME THRU 710-EXIT.                     00003610
003620 700-EXIT.                                                        00003620
003630     EXIT.                                                        00003630
003640*                                                                 00003640
003650*                    710-VALIDATE-NAME CHECKS WS-VNAME-SCAN, WHICH00003650
003660*                    THE CALLER LOADS WITH FIRST OR LAST NAME     00003660
003670*                    BEFORE PERFORMING THIS PARAGRAPH.  A NAME IS 00003670
003680*                    VALID WHEN EVERY NON-BLANK CHARACTER IS      00003680
003690*                    ALPHABETIC OR A SINGLE INTERIOR HYPHEN.      00003690
003700 710-VALIDATE-NAME.                                               00003700
003710     MOVE ZERO TO WS-HYPHEN-COUNT.                                00003710
003720     MOVE ZERO TO WS-NAME-LEN.                                    00003720
003730     INSPECT WS-VNAME-SCAN TALLYING WS-NAME-LEN                   00003730
003740         FOR CHARACTERS BEFORE INITIAL SPACES.                    00003740
003750     IF WS-NAME-LEN = ZERO                                        00003750
003760         MOVE 'N' TO WS-VALID-SW                                  00003760
003770         GO TO 710-EXIT                                           00003770
003780     END-IF.                                                      00003780
003790     PERFORM 712-CHECK-ONE-CHAR THRU 712-EXIT                     00003790
003800         VARYING WS-NAME-SCAN-SUB FROM 1 BY 1                     00003800
003810         UNTIL WS-NAME-SCAN-SUB > WS-NAME-LEN                     00003810
003820             OR NOT WS-DRIVER-VALID.                              00003820
003830     IF WS-HYPHEN-COUNT > 1                                       00003830
003840         MOVE 'N' TO WS-VALID-SW                                  00003840
003850     END-IF.                                                      00003850
003860     IF WS-VNAME-SCAN (1:1) = '-'                                 00003860
003870             OR WS-VNAME-SCAN (WS-NAME-LEN:1) = '-'               00003870
003880         MOVE 'N' TO WS-VALID-SW                                  00003880
003890     END-IF.                                                      00003890
003900 710-EXIT.                                                        00003900
003910     EXIT.                                                        00003910
003920*                                                                 00003920
003930 712-CHECK-ONE-CHAR.                                              00003930
003940     IF WS-VNAME-SCAN (WS-NAME-SCAN-SUB:1) = '-'                  00003940
003950         ADD 1 TO WS-HYPHEN-COUNT                                 00003950
003960     ELSE                                                         00003960
003970         IF WS-VNAME-SCAN (WS-NAME-SCAN-SUB:1) IS NOT ALPHABETIC  00003970
003980             MOVE 'N' TO WS-VALID-SW                              00003980
003990         END-IF                                                   00003990
004000     END-IF.                                                      00004000
004010 712-EXIT.                                                        00004010
004020     EXIT.                                                        00004020
004030*---------------------------------------------------------------- 00004030
004040*    900-CLOSE-DRIVER-FILE - REWRITES DRIVER-FILE FROM THE TABLE  00004040
004050*    (BOOKINGS APPLIED DURING THE RUN) AND CLOSES IT.             00004050
004060*---------------------------------------------------------------- 00004060
004070 900-CLOSE-DRIVER-FILE.                                           00004070
004080     MOVE '900-CLOSE-DRIVER-FILE' TO PARA-NAME.                   00004080
004090     CLOSE DRIVER-FILE.                                           00004090
004100     OPEN OUTPUT DRIVER-FILE.                                     00004100
004110     PERFORM 910-REWRITE-ONE-DRIVER THRU 910-EXIT                 00004110
004120         VARYING DRV-TAB-IDX FROM 1 BY 1                          00004120
004130         UNTIL DRV-TAB-IDX > DRV-TAB-COUNT.                       00004130
004140     CLOSE DRIVER-FILE.                                           00004140
004150 900-EXIT.                                                        00004150
004160     EXIT.                                                        00004160
004170*                                                                 00004170
004180 910-REWRITE-ONE-DRIVER.                                          00004180
004190     MOVE DRV-TAB-PERSONAL-ID (DRV-TAB-IDX) TO DRV-PERSONAL-ID.   00004190
004200     MOVE DRV-TAB-FIRST-NAME (DRV-TAB-IDX)  TO DRV-FIRST-NAME.    00004200
004210     MOVE DRV-TAB-LAST-NAME (DRV-TAB-IDX)   TO DRV-LAST-NAME.     00004210
004220     MOVE DRV-TAB-LOCATION (DRV-TAB-IDX)    TO DRV-LOCATION.      00004220
004230     MOVE DRV-TAB-STATUS (DRV-TAB-IDX)      TO DRV-STATUS.        00004230
004240     MOVE DRV-TAB-BOOKED-UNTIL (DRV-TAB-IDX) TO DRV-BOOKED-UNTIL. 00004240
004250     MOVE 'N'                               TO DRV-DELETED.       00004250
004260     MOVE DRV-TAB-MONTH-MINUTES (DRV-TAB-IDX)                     00004260
004270         TO DRV-MONTH-MINUTES.                                    00004270
004280     WRITE DRIVER-FILE-REC.                                       00004280
004290 910-EXIT.                                                        00004290
004300     EXIT.                                                        00004300
004310*---------------------------------------------------------------- 00004310
004320 1000-ERROR-RTN.                                                  00004320
004330     DISPLAY 'DRVELIG ABEND AT ' PARA-NAME.                       00004330
004340     GOBACK.                                                      00004340
