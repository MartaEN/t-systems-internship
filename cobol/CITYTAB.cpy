000010*---------------------------------------------------------------- 00000010
000020*    CITYTAB  -  IN-STORAGE CITY TABLE                            00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              01/09/95   TKT-4471             00000040
000050*                LOADED ONCE AT START OF RUN FROM CITY-FILE SO    00000050
000060*                RTEFIND CAN SEARCH BY OCCURS INDEX INSTEAD OF    00000060
000070*                REREADING THE MASTER FOR EVERY LOOKUP.           00000070
000080*---------------------------------------------------------------- 00000080
000090    01  CITY-TABLE-AREA.                                          00000090
000100        05  CTY-TAB-COUNT           PIC 9(4)  COMP.               00000100
000110        05  CTY-TAB-ENTRY OCCURS 500 TIMES                        00000110
000120                INDEXED BY CTY-TAB-IDX.                           00000120
000130            10  CTY-TAB-ID          PIC 9(4).                     00000130
000140            10  CTY-TAB-NAME        PIC X(20).                    00000140
000150            10  FILLER              PIC X(04).                    00000150
