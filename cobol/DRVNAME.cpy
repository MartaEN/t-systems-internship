000010*---------------------------------------------------------------- 00000010
000020*    DRVNAME  -  DRIVER DISPLAY-NAME WORK AREA                    00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              01/09/95   TKT-4471             00000040
000050*                LAST, FIRST DISPLAY FORM BUILT BY DRVELIG FOR    00000050
000060*                THE ELIGIBLE-DRIVER LINES ON THE PLANNING REPORT 00000060
000070*---------------------------------------------------------------- 00000070
000080    01  DRIVER-NAME-DISPLAY.                                      00000080
000090        05  DRV-DISP-LAST           PIC X(20).                    00000090
000100        05  FILLER                  PIC X(2)  VALUE ', '.         00000100
000110        05  DRV-DISP-FIRST          PIC X(20).                    00000110
