000010*---------------------------------------------------------------- 00000010
000020*    MMNTAB   -  MONTH-SPLIT WORK TABLE                           00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              02/11/95   TKT-4488             00000040
000050*                CARRIES ONE TICKET'S MONTH-BY-MONTH PLANNED-     00000050
000060*                MINUTE SPLIT.  TRPALOC 400-SPLIT-MONTHS BUILDS   00000060
000070*                IT; DRVELIG 100-FILTER-ELIGIBLE-DRIVERS READS    00000070
000080*                IT FOR THE MONTHLY-CEILING CHECK; TRPBATCH 850   00000080
000090*                WRITES IT OUT AS MONTH-MINUTES RECORDS ONCE THE  00000090
000100*                TICKET ACTUALLY APPROVES.                        00000100
000110*---------------------------------------------------------------- 00000110
000120    01  MONTH-SPLIT-AREA.                                         00000120
000130        05  MSP-COUNT               PIC 9(2)  COMP.               00000130
000140        05  MSP-ENTRY OCCURS 24 TIMES                             00000140
000150                INDEXED BY MSP-IDX.                               00000150
000160            10  MSP-YEAR-MONTH.                                   00000160
000170                15  MSP-YEAR        PIC 9(4).                     00000170
000180                15  MSP-MONTH       PIC 9(2).                     00000180
000190            10  MSP-YR-MO-KEY REDEFINES MSP-YEAR-MONTH            00000190
000200                                    PIC 9(6).                     00000200
000210*                    MSP-YR-MO-KEY LETS DRVELIG MATCH A DRIVER'S  00000210
000220*                    BOOKED-UNTIL YEAR/MONTH AGAINST A SPLIT ENTRY00000220
000230*                    IN ONE COMPARISON WHEN LOCATING ITS CEILING. 00000230
000240            10  MSP-MINUTES         PIC 9(7).                     00000240
000250            10  FILLER              PIC X(02).                    00000250
