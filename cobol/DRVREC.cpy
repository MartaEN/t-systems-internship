000010*---------------------------------------------------------------- 00000010
000020*    DRVREC   -  DRIVER MASTER RECORD                             00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  T. OKAFOR       04/02/91                         00000040
000050*    11/30/98  RSW  TKT-6104  Y2K - CENTURY DIGITS IN BOOKED-UNTIL00000050
000060*                CONFIRMED PRESENT (4-DIGIT YEAR SUB-FIELD BELOW) 00000060
000070*    02/02/99  MTC  TKT-6188  ADDED DRV-BOOKED-UNTIL-R REDEFINES  00000070
000080*---------------------------------------------------------------- 00000080
000090*    NOTE - THE FIELD-BY-FIELD WIDTHS BELOW SUM TO 70 BYTES.  THE 00000090
000100*    ORIGINAL FILE SPEC SHEET SHOWS 60 - THAT SHEET PRE-DATES THE 00000100
000110*    MONTH-MINUTES CEILING FIELD ADDED FOR THE PLANNING REWRITE   00000110
000120*    AND WAS NEVER CORRECTED.  RECORD CONTAINS BELOW REFLECTS THE 00000120
000130*    ACTUAL LAYOUT, NOT THE STALE SPEC SHEET FIGURE.              00000130
000140*---------------------------------------------------------------- 00000140
000150    01  DRIVER-FILE-REC.                                          00000150
000160        05  DRV-PERSONAL-ID         PIC X(6).                     00000160
000170        05  DRV-FIRST-NAME          PIC X(20).                    00000170
000180        05  DRV-LAST-NAME           PIC X(20).                    00000180
000190        05  DRV-LOCATION            PIC 9(4).                     00000190
000200        05  DRV-STATUS              PIC X(1).                     00000200
000210            88  DRV-STAT-OFFLINE    VALUE 'O'.                    00000210
000220            88  DRV-STAT-DRIVING    VALUE 'D'.                    00000220
000230            88  DRV-STAT-SECONDING  VALUE 'S'.                    00000230
000240            88  DRV-STAT-HANDLING   VALUE 'H'.                    00000240
000250            88  DRV-STAT-ROAD-BRK   VALUE 'R'.                    00000250
000260            88  DRV-STAT-STOP-BRK   VALUE 'B'.                    00000260
000270        05  DRV-BOOKED-UNTIL        PIC 9(12).                    00000270
000280        05  DRV-BOOKED-UNTIL-R REDEFINES DRV-BOOKED-UNTIL.        00000280
000290            10  DRV-BKU-YEAR        PIC 9(4).                     00000290
000300            10  DRV-BKU-MONTH       PIC 9(2).                     00000300
000310            10  DRV-BKU-DAY         PIC 9(2).                     00000310
000320            10  DRV-BKU-HOUR        PIC 9(2).                     00000320
000330            10  DRV-BKU-MINUTE      PIC 9(2).                     00000330
000340        05  DRV-DELETED             PIC X(1).                     00000340
000350            88  DRV-IS-DELETED      VALUE 'Y'.                    00000350
000360        05  DRV-MONTH-MINUTES       PIC 9(5).                     00000360
000370        05  FILLER                  PIC X(1).                     00000370
