000010*---------------------------------------------------------------- 00000010
000020*    CITYREC  -  CITY MASTER RECORD                               00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  T. OKAFOR       04/02/91                         00000040
000050*    06/02/97  RSW  TKT-5160  ADDED TRAILING FILLER PAD           00000050
000060*---------------------------------------------------------------- 00000060
000070    01  CITY-FILE-REC.                                            00000070
000080        05  CTY-ID                  PIC 9(4).                     00000080
000090        05  CTY-NAME                PIC X(20).                    00000090
000100        05  FILLER                  PIC X(01).                    00000100
