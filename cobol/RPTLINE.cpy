000010*---------------------------------------------------------------- 00000010
000020*    RPTLINE  -  132-COLUMN PLANNING REPORT LINE LAYOUTS          00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  T. OKAFOR       04/02/91                         00000040
000050*    05/18/96  RSW  TKT-5391  ADDED TICKET CONTROL-BREAK LINE     00000050
000060*    09/09/96  RSW  TKT-5502  ADDED FINAL-TOTALS / STATS LINE     00000060
000070*---------------------------------------------------------------- 00000070
000080    01  RPT-HEADING-LINE1.                                        00000080
000090        05  FILLER                  PIC X(45)  VALUE SPACES.      00000090
000100        05  FILLER                  PIC X(37)                     00000100
000110                VALUE 'FREIGHT TRIP-TICKET PLANNING REPORT'.      00000110
000120        05  FILLER                  PIC X(14)  VALUE SPACES.      00000120
000130        05  FILLER                  PIC X(11)  VALUE 'RUN DATE: '.00000130
000140        05  RPT-H-MONTH             PIC 99.                       00000140
000150        05  FILLER                  PIC X(1)   VALUE '/'.         00000150
000160        05  RPT-H-DAY               PIC 99.                       00000160
000170        05  FILLER                  PIC X(1)   VALUE '/'.         00000170
000180        05  RPT-H-YEAR              PIC 9999.                     00000180
000190        05  FILLER                  PIC X(15)  VALUE SPACES.      00000190
000200*---------------------------------------------------------------- 00000200
000210    01  RPT-DETAIL-LINE.                                          00000210
000220        05  RPT-D-ORDER-ID          PIC ZZZZZ9.                   00000220
000230        05  FILLER                  PIC X(2)   VALUE SPACES.      00000230
000240        05  RPT-D-FROM-NAME         PIC X(20).                    00000240
000250        05  FILLER                  PIC X(2)   VALUE SPACES.      00000250
000260        05  RPT-D-TO-NAME           PIC X(20).                    00000260
000270        05  FILLER                  PIC X(2)   VALUE SPACES.      00000270
000280        05  RPT-D-WEIGHT            PIC ZZZ,ZZ9.                  00000280
000290        05  FILLER                  PIC X(2)   VALUE SPACES.      00000290
000300        05  RPT-D-TICKET-ID         PIC ZZZZZ9.                   00000300
000310        05  FILLER                  PIC X(2)   VALUE SPACES.      00000310
000320        05  RPT-D-DISPOSITION       PIC X(10).                    00000320
000330        05  FILLER                  PIC X(2)   VALUE SPACES.      00000330
000340        05  RPT-D-REASON            PIC X(20).                    00000340
000350        05  FILLER                  PIC X(2)   VALUE SPACES.      00000350
000360        05  RPT-D-LOAD-SEQ          PIC ZZ9.                      00000360
000370        05  FILLER                  PIC X(1)   VALUE SPACES.      00000370
000380        05  RPT-D-UNLOAD-SEQ        PIC ZZ9.                      00000380
000390        05  FILLER                  PIC X(2)   VALUE SPACES.      00000390
000400        05  RPT-D-DISTANCE          PIC ZZZ,ZZ9.                  00000400
000410        05  FILLER                  PIC X(13)  VALUE SPACES.      00000410
000420*---------------------------------------------------------------- 00000420
000430    01  RPT-TICKET-TOTAL-LINE.                                    00000430
000440        05  FILLER                  PIC X(6)   VALUE SPACES.      00000440
000450        05  FILLER                  PIC X(20)                     00000450
000460                VALUE 'TICKET TOTAL......'.                       00000460
000470        05  RPT-T-TICKET-ID         PIC ZZZZZ9.                   00000470
000480        05  FILLER                  PIC X(2)   VALUE SPACES.      00000480
000490        05  RPT-T-ORDERS-ADDED      PIC ZZ9.                      00000490
000500        05  FILLER                  PIC X(2)   VALUE SPACES.      00000500
000510        05  RPT-T-WEIGHT-ADDED      PIC ZZZ,ZZ9.                  00000510
000520        05  FILLER                  PIC X(2)   VALUE SPACES.      00000520
000530        05  RPT-T-DISTANCE          PIC ZZZ,ZZ9.                  00000530
000540        05  FILLER                  PIC X(2)   VALUE SPACES.      00000540
000550        05  RPT-T-STOP-COUNT        PIC ZZ9.                      00000550
000560        05  FILLER                  PIC X(72)  VALUE SPACES.      00000560
000570*---------------------------------------------------------------- 00000570
000580*    GENERIC LABEL/VALUE LINE - REUSED FOR EVERY FINAL-TOTALS     00000580
000590*    LINE AND FOR THE TWO DRIVER-STATISTICS LINES, THE WAY SAM1   00000590
000600*    REUSES RPT-STATS-DETAIL FOR EACH TRANSACTION-TYPE ROW.       00000600
000610*---------------------------------------------------------------- 00000610
000620    01  RPT-STAT-LINE.                                            00000620
000630        05  FILLER                  PIC X(4)   VALUE SPACES.      00000630
000640        05  RPT-S-LABEL             PIC X(30)  VALUE SPACES.      00000640
000650        05  FILLER                  PIC X(4)   VALUE SPACES.      00000650
000660        05  RPT-S-VALUE             PIC ZZZ,ZZZ,ZZ9.              00000660
000670        05  FILLER                  PIC X(83)  VALUE SPACES.      00000670
000680*---------------------------------------------------------------- 00000680
000690    01  RPT-SECTION-HEADING-LINE.                                 00000690
000700        05  FILLER                  PIC X(6)   VALUE SPACES.      00000700
000710        05  RPT-SH-TEXT             PIC X(40)  VALUE SPACES.      00000710
000720        05  FILLER                  PIC X(86)  VALUE SPACES.      00000720
