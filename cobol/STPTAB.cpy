000010*---------------------------------------------------------------- 00000010
000020*    STPTAB   -  IN-STORAGE STOP TABLE                            00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              01/09/95   TKT-4471             00000040
000050*                ONE TICKET'S ROUTE AT A TIME, STARTED EMPTY BY   00000050
000060*                TRPBATCH FOR EACH TICKET, PASSED TO STPPLAN      00000060
000070*                THROUGH THE LINKAGE AREA IN STPPLAN.CBL, RETURNED00000070
000080*                UPDATED, THEN WRITTEN OUT TO STOPOVER-FILE.      00000080
000090*    03/14/97  RSW  TKT-5108  ADDED STP-TAB-SRCH-KEY REDEFINES    00000090
000100*---------------------------------------------------------------- 00000100
000110    01  STOP-TABLE-AREA.                                          00000110
000120        05  STP-TAB-COUNT           PIC 9(3)  COMP-3.             00000120
000130        05  STP-TAB-ENTRY OCCURS 200 TIMES                        00000130
000140                INDEXED BY STP-TAB-IDX.                           00000140
000150            10  STP-TAB-KEY-GROUP.                                00000150
000160                15  STP-TAB-SEQ     PIC 9(3).                     00000160
000170                15  STP-TAB-CITY    PIC 9(4).                     00000170
000180            10  STP-TAB-SRCH-KEY REDEFINES STP-TAB-KEY-GROUP      00000180
000190                                    PIC 9(7).                     00000190
000200*                    STP-TAB-SRCH-KEY LETS 450-REMOVE-EMPTY-STOPS 00000200
000210*                    COMPARE SEQ+CITY IN ONE SHOT WHEN LOCATING   00000210
000220*                    THE FIRST AND LAST STOP OF THE ROUTE.        00000220
000230            10  STP-TAB-TOTAL-WT    PIC S9(7).                    00000230
000240            10  STP-TAB-LOAD-WT     PIC 9(7).                     00000240
000250            10  STP-TAB-UNLD-WT     PIC 9(7).                     00000250
000260            10  STP-TAB-DURATION    PIC 9(5).                     00000260
000270            10  FILLER              PIC X(02).                    00000270
