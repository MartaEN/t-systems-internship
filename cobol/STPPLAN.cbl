000010*---------------------------------------------------------------- 00000010
000020*    LICENSED MATERIALS - PROPERTY OF FREIGHT PLANNING GROUP      00000020
000030*    PROGRAM      -  STPPLAN                                      00000030
000040*    DESCRIPTION  -  STOPOVER PLANNING SERVICE.  CALLED ONCE PER  00000040
000050*                    ORDER-TO-TICKET ASSIGNMENT TRANSACTION FROM  00000050
000060*                    TRPBATCH 500-PROCESS-ASSIGNMENTS.  GIVEN A   00000060
000070*                    TICKET'S CURRENT STOP-TABLE-AREA (STPTAB.CPY)00000070
000080*                    AND ONE ORDER, FINDS THE CHEAPEST PLACE ON   00000080
000090*                    THE ROUTE TO PICK UP AND DROP OFF THE ORDER'S00000090
000100*                    CARGO, INSERTS THE TWO NEW STOPS, DROPS ANY  00000100
000110*                    STOP LEFT WITH NO LOAD/UNLOAD ACTIVITY,      00000110
000120*                    REBUILDS THE RUNNING WEIGHT AT EVERY STOP AND00000120
000130*                    CHECKS IT AGAINST THE TRUCK'S CAPACITY.      00000130
000140*                    STOP-TABLE-AREA IS UPDATED IN PLACE - ON     00000140
000150*                    REJECT, TRPBATCH SIMPLY DOES NOT REWRITE THE 00000150
000160*                    TICKET OR STOPOVER-FILE, SO THE TRANSACTION  00000160
000170*                    LEAVES NO TRACE.                             00000170
000180*    CALLS        -  RTEFIND (ROUTE-FINDER SERVICE) FOR THE       00000180
000190*                    DISTANCE OF EACH CANDIDATE ROUTE CONSIDERED. 00000190
000200*---------------------------------------------------------------- 00000200
000210*    CHANGE LOG                                                   00000210
000220*    DATE      WHO  TICKET    DESCRIPTION                         00000220
000230*    --------  ---  --------  ---------------------------------   00000230
000240*    01/09/95  RSW  TKT-4471  ORIGINAL - I,J CANDIDATE SCAN AND   00000240
000250*                              INSERT/RENUMBER LOGIC              00000250
000260*    03/14/97  RSW  TKT-5108  ADDED 450-REMOVE-EMPTY-STOPS SO A   00000260
000270*                              STOP THAT LOSES ALL ITS LOAD/UNLOAD00000270
000280*                              ACTIVITY DROPS OUT OF THE ROUTE    00000280
000290*    09/03/97  RSW  TKT-5142  WEIGHTED-AVERAGE TIE-BREAK ADDED TO 00000290
000300*                              200-FIND-BEST-INSERTION            00000300
000310*    11/12/98  MTC  TKT-6104  Y2K REVIEW - NO DATE FIELDS IN THIS 00000310
000320*                              PROGRAM, NO CHANGE REQUIRED        00000320
000330*    02/02/99  MTC  TKT-6188  600-CHECK-CAPACITY NOW RETURNS THE  00000330
000340*                              OFFENDING STOP'S SEQUENCE, CITY AND00000340
000350*                              WEIGHT FOR THE REJECT REPORT LINE  00000350
000360*---------------------------------------------------------------- 00000360
000370 IDENTIFICATION DIVISION.                                         00000370
000380 PROGRAM-ID.    STPPLAN.                                          00000380
000390 AUTHOR.        R S WOJCIK.                                       00000390
000400 INSTALLATION.  FREIGHT PLANNING GROUP.                           00000400
000410 DATE-WRITTEN.  01/09/95.                                         00000410
000420 DATE-COMPILED.                                                   00000420
000430 SECURITY.      NON-CONFIDENTIAL.                                 00000430
000440*---------------------------------------------------------------- 00000440
000450 ENVIRONMENT DIVISION.                                            00000450
000460 CONFIGURATION SECTION.                                           00000460
000470 SPECIAL-NAMES.                                                   00000470
000480     C01 IS TOP-OF-FORM.                                          00000480
000490*---------------------------------------------------------------- 00000490
000500 DATA DIVISION.                                                   00000500
000510 WORKING-STORAGE SECTION.                                         00000510
000520*---------------------------------------------------------------- 00000520
000530*    RTEFIND CALL LINKAGE - BUILT HERE, PASSED TO RTEFIND, RESULT 00000530
000540*    READ BACK OUT OF RTE-DISTANCE / RTE-RETURN-CODE.             00000540
000550*---------------------------------------------------------------- 00000550
000560     COPY RTETAB.                                                 00000560
000570*---------------------------------------------------------------- 00000570
000580*    WS-ORIG-CITY-LIST HOLDS THE TICKET'S ROUTE AS IT STOOD BEFORE00000580
000590*    THIS ORDER WAS CONSIDERED - SUBSCRIPT K+1 HOLDS THE CITY AT  00000590
000600*    0-BASED ROUTE POSITION K, SO CANDIDATE POSITIONS I AND J     00000600
000610*    (ALSO 0-BASED) MATCH THE PLANNING RULE'S OWN NUMBERING.      00000610
000620*---------------------------------------------------------------- 00000620
000630 01  WS-ORIG-CITY-LIST-AREA.                                      00000630
000640     05  WS-ORIG-CITY-LIST OCCURS 200 TIMES                       00000640
000650                                PIC 9(4).                         00000650
000660 01  WS-LAST-IDX                PIC 9(3)  COMP.                   00000660
000670 01  WS-SCAN-CTRS.                                                00000670
000680     05  WS-I                    PIC 9(3)  COMP.                  00000680
000690     05  WS-J                    PIC 9(3)  COMP.                  00000690
000700     05  WS-COPY-IDX             PIC 9(3)  COMP.                  00000700
000710     05  FILLER                  PIC X(02).                       00000710
000720*---------------------------------------------------------------- 00000720
000730*    BEST-CANDIDATE-SO-FAR.  WS-BEST-I/WS-BEST-J ARE SIGNED SO    00000730
000740*    -1 CAN MARK "NO CANDIDATE ACCEPTED YET" WITHOUT A SEPARATE   00000740
000750*    SWITCH.                                                      00000750
000760*---------------------------------------------------------------- 00000760
000770 01  WS-BEST-CANDIDATE.                                           00000770
000780     05  WS-BEST-I               PIC S9(4) COMP.                  00000780
000790     05  WS-BEST-J               PIC S9(4) COMP.                  00000790
000800     05  WS-BEST-DISTANCE        PIC 9(7)  COMP.                  00000800
000810     05  WS-BEST-CARRY           PIC 9(7)  COMP.                  00000810
000820*---------------------------------------------------------------- 00000820
000830*    ONE CANDIDATE'S WORK AREA - REBUILT EVERY (I,J) PASS THROUGH 00000830
000840*    210-CANDIDATE-DISTANCE.                                      00000840
000850*---------------------------------------------------------------- 00000850
000860 01  WS-CANDIDATE-AREA.                                           00000860
000870     05  WS-CAND-CITY-LIST OCCURS 202 TIMES                       00000870
000880                                PIC 9(4).                         00000880
000890     05  WS-CAND-COUNT           PIC 9(3)  COMP.                  00000890
000900     05  WS-PICKUP-POS           PIC 9(3)  COMP.                  00000900
000910     05  WS-DELIVERY-POS         PIC 9(3)  COMP.                  00000910
000920     05  WS-CAND-TOTAL-DIST      PIC 9(7)  COMP.                  00000920
000930     05  WS-CAND-CARRY-DIST      PIC 9(7)  COMP.                  00000930
000940     05  WS-CAND-CARRY-DIST-R REDEFINES WS-CAND-CARRY-DIST        00000940
000950                                PIC 9(7).                         00000950
000960*                    WS-CAND-CARRY-DIST-R GIVES 220-WEIGHTED-     00000960
000970*                    AVERAGE-LOAD A DISPLAY-USAGE VIEW OF THE     00000970
000980*                    CARRY DISTANCE FOR ITS MOVE TO THE REJECT    00000980
000990*                    REPORT WORK AREA (RTE-DISTANCE IS DISPLAY).  00000990
001000*---------------------------------------------------------------- 00001000
001010*    INSERT-STOPOVER PARAMETER AREA - LOADED BY 000-MAIN-LINE,    00001010
001020*    CONSUMED BY 300-INSERT-STOPOVER.                             00001020
001030*---------------------------------------------------------------- 00001030
001040 01  WS-INSERT-PARMS.                                             00001040
001050     05  WS-INS-SEQ               PIC 9(3)  COMP.                 00001050
001060     05  WS-INS-CITY              PIC 9(4).                       00001060
001070     05  WS-INS-LOAD              PIC 9(7).                       00001070
001080     05  WS-INS-UNLOAD            PIC 9(7).                       00001080
001090     05  WS-SHIFT-IDX             PIC 9(3)  COMP.                 00001090
001100     05  FILLER                   PIC X(03).                      00001100
001110*---------------------------------------------------------------- 00001110
001120*    450-REMOVE-EMPTY-STOPS WORK AREA.                            00001120
001130*---------------------------------------------------------------- 00001130
001140 01  WS-COMPACT-AREA.                                             00001140
001150     05  WS-ORIG-COUNT            PIC 9(3)  COMP.                 00001150
001160     05  WS-KEEP-COUNT            PIC 9(3)  COMP.                 00001160
001170     05  WS-SCAN-IDX              PIC 9(3)  COMP.                 00001170
001180     05  WS-KEEP-SW               PIC X(01).                      00001180
001190         88  WS-KEEP-THIS-STOP    VALUE 'Y'.                      00001190
001200     05  FILLER                   PIC X(03).                      00001200
001210*---------------------------------------------------------------- 00001210
001220*    500-RECALC-CUMULATIVE-WEIGHT WORK AREA.                      00001220
001230*---------------------------------------------------------------- 00001230
001240 01  WS-WEIGHT-WORK.                                              00001240
001250     05  WS-RUNNING-WEIGHT        PIC S9(7) COMP.                 00001250
001260     05  FILLER                   PIC X(02).                      00001260
001270*---------------------------------------------------------------- 00001270
001280 01  MISC-FIELDS.                                                 00001280
001290     05  PARA-NAME               PIC X(30) VALUE SPACES.          00001290
001300     05  FILLER                  PIC X(04).                       00001300
001310*---------------------------------------------------------------- 00001310
001320 LINKAGE SECTION.                                                 00001320
001330     COPY STPLINK.                                                00001330
001340     COPY STPTAB.                                                 00001340
001350*---------------------------------------------------------------- 00001350
001360 PROCEDURE DIVISION USING STPPLAN-LINKAGE, STOP-TABLE-AREA.       00001360
001370*---------------------------------------------------------------- 00001370
001380 000-MAIN-LINE.                                                   00001380
001390     MOVE '000-MAIN-LINE' TO PARA-NAME.                           00001390
001400     SET STP-RC-OK TO TRUE.                                       00001400
001410     PERFORM 200-FIND-BEST-INSERTION THRU 200-EXIT.               00001410
001420     IF STP-RC-NO-ROUTE                                           00001420
001430         GO TO 000-EXIT                                           00001430
001440     END-IF.                                                      00001440
001450     COMPUTE WS-INS-SEQ = WS-BEST-I + 1.                          00001450
001460     MOVE STP-ORDER-FROM-CITY TO WS-INS-CITY.                     00001460
001470     MOVE STP-ORDER-WEIGHT    TO WS-INS-LOAD.                     00001470
001480     MOVE ZERO                TO WS-INS-UNLOAD.                   00001480
001490     PERFORM 300-INSERT-STOPOVER THRU 300-EXIT.                   00001490
001500     COMPUTE WS-INS-SEQ = WS-BEST-J + 2.                          00001500
001510     MOVE STP-ORDER-TO-CITY  TO WS-INS-CITY.                      00001510
001520     MOVE ZERO                TO WS-INS-LOAD.                     00001520
001530     MOVE STP-ORDER-WEIGHT    TO WS-INS-UNLOAD.                   00001530
001540     PERFORM 300-INSERT-STOPOVER THRU 300-EXIT.                   00001540
001550     PERFORM 400-RENUMBER-STOPS THRU 400-EXIT.                    00001550
001560     PERFORM 450-REMOVE-EMPTY-STOPS THRU 450-EXIT.                00001560
001570     PERFORM 500-RECALC-CUMULATIVE-WEIGHT THRU 500-EXIT.          00001570
001580     PERFORM 600-CHECK-CAPACITY THRU 600-EXIT.                    00001580
001590 000-EXIT.                                                        00001590
001600     GOBACK.                                                      00001600
001610*---------------------------------------------------------------- 00001610
001620*    200-FIND-BEST-INSERTION - THE I,J CANDIDATE SCAN.  I IS THE  00001620
001630*    ROUTE POSITION THE PICKUP GOES AFTER, J IS THE ROUTE POSITION00001630
001640*    (IN THE ORIGINAL, UN-INSERTED NUMBERING) THE DELIVERY GOES   00001640
001650*    AFTER.  LOWEST TOTAL CANDIDATE-ROUTE DISTANCE WINS; A TIE    00001650
001660*    GOES TO THE SMALLER PICKUP-TO-DELIVERY CARRY SPAN.           00001660
001670*---------------------------------------------------------------- 00001670
001680 200-FIND-BEST-INSERTION.                                         00001680
001690     MOVE '200-FIND-BEST-INSERTION' TO PARA-NAME.                 00001690
001700     PERFORM 205-BUILD-ORIG-LIST THRU 205-EXIT.                   00001700
001710     MOVE 9999999 TO WS-BEST-DISTANCE.                            00001710
001720     MOVE 9999999 TO WS-BEST-CARRY.                               00001720
001730     MOVE -1 TO WS-BEST-I.                                        00001730
001740     MOVE -1 TO WS-BEST-J.                                        00001740
001750     SET STP-RC-OK TO TRUE.                                       00001750
001760     IF WS-LAST-IDX < 1                                           00001760
001770         SET STP-RC-NO-ROUTE TO TRUE                              00001770
001780         GO TO 200-EXIT                                           00001780
001790     END-IF.                                                      00001790
001800     PERFORM 207-TRY-I THRU 207-EXIT                              00001800
001810         VARYING WS-I FROM 0 BY 1 UNTIL WS-I > WS-LAST-IDX - 1.   00001810
001820     IF WS-BEST-I < 0                                             00001820
001830         SET STP-RC-NO-ROUTE TO TRUE                              00001830
001840     END-IF.                                                      00001840
001850 200-EXIT.                                                        00001850
001860     EXIT.                                                        00001860
001870*                                                                 00001870
001880 205-BUILD-ORIG-LIST.                                             00001880
001890     COMPUTE WS-LAST-IDX = STP-TAB-COUNT - 1.                     00001890
001900     PERFORM 206-COPY-STOP-CITY THRU 206-EXIT                     00001900
001910         VARYING STP-TAB-IDX FROM 1 BY 1                          00001910
001920         UNTIL STP-TAB-IDX > STP-TAB-COUNT.                       00001920
001930 205-EXIT.                                                        00001930
001940     EXIT.                                                        00001940
001950*                                                                 00001950
001960 206-COPY-STOP-CITY.                                              00001960
001970     MOVE STP-TAB-CITY (STP-TAB-IDX)                              00001970
001980       TO WS-ORIG-CITY-LIST (STP-TAB-IDX).                        00001980
001990 206-EXIT.                                                        00001990
002000     EXIT.                                                        00002000
002010*                                                                 00002010
002020*                    207-TRY-I SKIPS AN I WHEN THE ROUTE HAS MORE 00002020
002030*                    THAN TWO STOPS AND THE CITY RIGHT AFTER I IS 00002030
002040*                    ALREADY THE PICKUP CITY - INSERTING THERE    00002040
002050*                    WOULD ONLY DUPLICATE THE NEXT STOP.          00002050
002060 207-TRY-I.                                                       00002060
002070     IF WS-LAST-IDX > 1                                           00002070
002080         AND WS-ORIG-CITY-LIST (WS-I + 2)                         00002080
002090             = STP-ORDER-FROM-CITY                                00002090
002100         GO TO 207-EXIT                                           00002100
002110     END-IF.                                                      00002110
002120     PERFORM 208-TRY-J THRU 208-EXIT                              00002120
002130         VARYING WS-J FROM WS-I + 1 BY 1                          00002130
002140         UNTIL WS-J > WS-LAST-IDX.                                00002140
002150 207-EXIT.                                                        00002150
002160     EXIT.                                                        00002160
002170*                                                                 00002170
002180*                    208-TRY-J SKIPS A J WHEN THE CITY AT J IS    00002180
002190*                    ALREADY THE DELIVERY CITY.                   00002190
002200 208-TRY-J.                                                       00002200
002210     IF WS-ORIG-CITY-LIST (WS-J + 1) = STP-ORDER-TO-CITY          00002210
002220         GO TO 208-EXIT                                           00002220
002230     END-IF.                                                      00002230
002240     PERFORM 210-CANDIDATE-DISTANCE THRU 210-EXIT.                00002240
002250     IF RTE-RC-OK                                                 00002250
002260         PERFORM 220-WEIGHTED-AVERAGE-LOAD THRU 220-EXIT          00002260
002270         IF WS-CAND-TOTAL-DIST < WS-BEST-DISTANCE                 00002270
002280             OR (WS-CAND-TOTAL-DIST = WS-BEST-DISTANCE            00002280
002290                 AND WS-CAND-CARRY-DIST < WS-BEST-CARRY)          00002290
002300             MOVE WS-CAND-TOTAL-DIST TO WS-BEST-DISTANCE          00002300
002310             MOVE WS-CAND-CARRY-DIST TO WS-BEST-CARRY             00002310
002320             MOVE WS-I TO WS-BEST-I                               00002320
002330             MOVE WS-J TO WS-BEST-J                               00002330
002340         END-IF                                                   00002340
002350     END-IF.                                                      00002350
002360 208-EXIT.                                                        00002360
002370     EXIT.                                                        00002370
002380*---------------------------------------------------------------- 00002380
002390*    210-CANDIDATE-DISTANCE - BUILDS THE (I,J) CANDIDATE ROUTE AND00002390
002400*    ASKS RTEFIND FOR ITS TOTAL DISTANCE, THEN ASKS RTEFIND AGAIN 00002400
002410*    FOR THE DISTANCE OF JUST THE PICKUP-TO-DELIVERY SPAN.        00002410
002420*---------------------------------------------------------------- 00002420
002430 210-CANDIDATE-DISTANCE.                                          00002430
002440     MOVE '210-CANDIDATE-DISTANCE' TO PARA-NAME.                  00002440
002450     MOVE ZERO TO WS-CAND-COUNT.                                  00002450
002460     PERFORM 211-APPEND-ORIG-CITY THRU 211-EXIT                   00002460
002470         VARYING WS-COPY-IDX FROM 0 BY 1 UNTIL WS-COPY-IDX > WS-I.00002470
002480     PERFORM 212-APPEND-PICKUP THRU 212-EXIT.                     00002480
002490     PERFORM 211-APPEND-ORIG-CITY THRU 211-EXIT                   00002490
002500         VARYING WS-COPY-IDX FROM WS-I + 1 BY 1                   00002500
002510         UNTIL WS-COPY-IDX > WS-J.                                00002510
002520     PERFORM 213-APPEND-DELIVERY THRU 213-EXIT.                   00002520
002530     PERFORM 211-APPEND-ORIG-CITY THRU 211-EXIT                   00002530
002540         VARYING WS-COPY-IDX FROM WS-J + 1 BY 1                   00002540
002550         UNTIL WS-COPY-IDX > WS-LAST-IDX.                         00002550
002560     MOVE WS-CAND-COUNT TO RTE-CITY-LIST-COUNT.                   00002560
002570     PERFORM 214-COPY-TO-RTE-LIST THRU 214-EXIT                   00002570
002580         VARYING WS-COPY-IDX FROM 1 BY 1                          00002580
002590         UNTIL WS-COPY-IDX > WS-CAND-COUNT.                       00002590
002600     SET RTE-FN-ROUTE-DIST TO TRUE.                               00002600
002610     CALL 'RTEFIND' USING RTEFIND-LINKAGE.                        00002610
002620     MOVE RTE-DISTANCE TO WS-CAND-TOTAL-DIST.                     00002620
002630     IF NOT RTE-RC-OK                                             00002630
002640         GO TO 210-EXIT                                           00002640
002650     END-IF.                                                      00002650
002660     MOVE ZERO TO RTE-CITY-LIST-COUNT.                            00002660
002670     COMPUTE RTE-CITY-LIST-COUNT =                                00002670
002680             WS-DELIVERY-POS - WS-PICKUP-POS + 1.                 00002680
002690     PERFORM 215-COPY-SPAN-TO-RTE THRU 215-EXIT                   00002690
002700         VARYING WS-COPY-IDX FROM WS-PICKUP-POS BY 1              00002700
002710         UNTIL WS-COPY-IDX > WS-DELIVERY-POS.                     00002710
002720     SET RTE-FN-ROUTE-DIST TO TRUE.                               00002720
002730     CALL 'RTEFIND' USING RTEFIND-LINKAGE.                        00002730
002740     MOVE RTE-DISTANCE TO WS-CAND-CARRY-DIST.                     00002740
002750 210-EXIT.                                                        00002750
002760     EXIT.                                                        00002760
002770*                                                                 00002770
002780 211-APPEND-ORIG-CITY.                                            00002780
002790     ADD 1 TO WS-CAND-COUNT.                                      00002790
002800     MOVE WS-ORIG-CITY-LIST (WS-COPY-IDX + 1)                     00002800
002810       TO WS-CAND-CITY-LIST (WS-CAND-COUNT).                      00002810
002820 211-EXIT.                                                        00002820
002830     EXIT.                                                        00002830
002840*                                                                 00002840
002850 212-APPEND-PICKUP.                                               00002850
002860     ADD 1 TO WS-CAND-COUNT.                                      00002860
002870     MOVE STP-ORDER-FROM-CITY                                     00002870
002880       TO WS-CAND-CITY-LIST (WS-CAND-COUNT).                      00002880
002890     MOVE WS-CAND-COUNT TO WS-PICKUP-POS.                         00002890
002900 212-EXIT.                                                        00002900
002910     EXIT.                                                        00002910
002920*                                                                 00002920
002930 213-APPEND-DELIVERY.                                             00002930
002940     ADD 1 TO WS-CAND-COUNT.                                      00002940
002950     MOVE STP-ORDER-TO-CITY TO WS-CAND-CITY-LIST (WS-CAND-COUNT). 00002950
002960     MOVE WS-CAND-COUNT TO WS-DELIVERY-POS.                       00002960
002970 213-EXIT.                                                        00002970
002980     EXIT.                                                        00002980
002990*                                                                 00002990
003000 214-COPY-TO-RTE-LIST.                                            00003000
003010     MOVE WS-CAND-CITY-LIST (WS-COPY-IDX)                         00003010
003020       TO RTE-CITY-LIST (WS-COPY-IDX).                            00003020
003030 214-EXIT.                                                        00003030
003040     EXIT.                                                        00003040
003050*                                                                 00003050
003060 215-COPY-SPAN-TO-RTE.                                            00003060
003070     COMPUTE RTE-CITY-LIST (WS-COPY-IDX - WS-PICKUP-POS + 1) =    00003070
003080             WS-CAND-CITY-LIST (WS-COPY-IDX).                     00003080
003090 215-EXIT.                                                        00003090
003100     EXIT.                                                        00003100
003110*---------------------------------------------------------------- 00003110
003120*    220-WEIGHTED-AVERAGE-LOAD - THE TIE-BREAK RULE IS THE ROUTE'S00003120
003130*    WEIGHTED-AVERAGE LOAD, LEG DISTANCE TIMES WEIGHT CARRIED ON  00003130
003140*    THE LEG, SUMMED AND DIVIDED BY TOTAL ROUTE DISTANCE.  ONLY   00003140
003150*    THIS ORDER'S WEIGHT RIDES ON THE PICKUP-TO-DELIVERY SPAN AND 00003150
003160*    EVERY CANDIDATE COMPARED HERE ALREADY TIES ON TOTAL DISTANCE 00003160
003170*    (200-FIND-BEST-INSERTION ONLY CALLS THIS WHEN IT DOES), SO   00003170
003180*    THE DENOMINATOR AND THE ORDER WEIGHT ARE BOTH CONSTANT ACROSS00003180
003190*    THE COMPARISON - THE CARRY-SPAN DISTANCE ALONE DECIDES IT.   00003190
003200*    WS-CAND-CARRY-DIST WAS ALREADY COMPUTED BY 210-CANDIDATE-    00003200
003210*    DISTANCE; THIS PARAGRAPH JUST APPLIES THE ZERO-DISTANCE      00003210
003220*    GUARD.                                                       00003220
003230*---------------------------------------------------------------- 00003230
003240 220-WEIGHTED-AVERAGE-LOAD.                                       00003240
003250     MOVE '220-WEIGHTED-AVERAGE-LOAD' TO PARA-NAME.               00003250
003260     IF WS-CAND-TOTAL-DIST = ZERO                                 00003260
003270         MOVE ZERO TO WS-CAND-CARRY-DIST                          00003270
003280     END-IF.                                                      00003280
003290     MOVE WS-CAND-CARRY-DIST TO WS-CAND-CARRY-DIST-R.             00003290
003300 220-EXIT.                                                        00003300
003310     EXIT.                                                        00003310
003320*---------------------------------------------------------------- 00003320
003330*    300-INSERT-STOPOVER - GENERIC INSERT AT A GIVEN 0-BASED ROUTE00003330
003340*    POSITION.  PARAMETERS ARE SET BY THE CALLER IN WS-INSERT-    00003340
003350*    PARMS.  SEQUENCE NUMBERS ARE LEFT STALE HERE - 400-RENUMBER- 00003350
003360*    STOPS ALWAYS RUNS RIGHT AFTER BOTH INSERTS COMPLETE.         00003360
003370*---------------------------------------------------------------- 00003370
003380 300-INSERT-STOPOVER.                                             00003380
003390     MOVE '300-INSERT-STOPOVER' TO PARA-NAME.                     00003390
003400     ADD 1 TO STP-TAB-COUNT.                                      00003400
003410     PERFORM 305-SHIFT-DOWN THRU 305-EXIT                         00003410
003420         VARYING WS-SHIFT-IDX FROM STP-TAB-COUNT BY -1            00003420
003430         UNTIL WS-SHIFT-IDX <= WS-INS-SEQ + 1.                    00003430
003440     SET STP-TAB-IDX TO WS-INS-SEQ + 1.                           00003440
003450     MOVE WS-INS-SEQ    TO STP-TAB-SEQ (STP-TAB-IDX).             00003450
003460     MOVE WS-INS-CITY   TO STP-TAB-CITY (STP-TAB-IDX).            00003460
003470     MOVE ZERO          TO STP-TAB-TOTAL-WT (STP-TAB-IDX).        00003470
003480     MOVE WS-INS-LOAD   TO STP-TAB-LOAD-WT (STP-TAB-IDX).         00003480
003490     MOVE WS-INS-UNLOAD TO STP-TAB-UNLD-WT (STP-TAB-IDX).         00003490
003500     MOVE ZERO          TO STP-TAB-DURATION (STP-TAB-IDX).        00003500
003510 300-EXIT.                                                        00003510
003520     EXIT.                                                        00003520
003530*                                                                 00003530
003540 305-SHIFT-DOWN.                                                  00003540
003550     SET STP-TAB-IDX TO WS-SHIFT-IDX.                             00003550
003560     MOVE STP-TAB-ENTRY (WS-SHIFT-IDX - 1)                        00003560
003570       TO STP-TAB-ENTRY (STP-TAB-IDX).                            00003570
003580 305-EXIT.                                                        00003580
003590     EXIT.                                                        00003590
003600*---------------------------------------------------------------- 00003600
003610*    400-RENUMBER-STOPS - ROUTE POSITION IN THE TABLE IS ALWAYS   00003610
003620*    THE TRUE SEQUENCE ONCE THIS RUNS - STP-TAB-SEQ IS DERIVED,   00003620
003630*    NEVER MAINTAINED PIECEMEAL.                                  00003630
003640*---------------------------------------------------------------- 00003640
003650 400-RENUMBER-STOPS.                                              00003650
003660     MOVE '400-RENUMBER-STOPS' TO PARA-NAME.                      00003660
003670     PERFORM 401-SET-SEQ THRU 401-EXIT                            00003670
003680         VARYING STP-TAB-IDX FROM 1 BY 1                          00003680
003690         UNTIL STP-TAB-IDX > STP-TAB-COUNT.                       00003690
003700 400-EXIT.                                                        00003700
003710     EXIT.                                                        00003710
003720*                                                                 00003720
003730 401-SET-SEQ.                                                     00003730
003740     COMPUTE STP-TAB-SEQ (STP-TAB-IDX) = STP-TAB-IDX - 1.         00003740
003750 401-EXIT.                                                        00003750
003760     EXIT.                                                        00003760
003770*---------------------------------------------------------------- 00003770
003780*    450-REMOVE-EMPTY-STOPS - AN INTERMEDIATE STOP LEFT WITH NO   00003780
003790*    LOAD AND NO UNLOAD ACTIVITY DROPS OUT OF THE ROUTE.  THE     00003790
003800*    FIRST AND LAST STOP OF THE ROUTE ARE ALWAYS KEPT, EVEN IF    00003800
003810*    BARE, SINCE THEY MARK THE TRUCK'S START AND END POINTS.      00003810
003820*---------------------------------------------------------------- 00003820
003830 450-REMOVE-EMPTY-STOPS.                                          00003830
003840     MOVE '450-REMOVE-EMPTY-STOPS' TO PARA-NAME.                  00003840
003850     MOVE STP-TAB-COUNT TO WS-ORIG-COUNT.                         00003850
003860     MOVE ZERO TO WS-KEEP-COUNT.                                  00003860
003870     PERFORM 452-KEEP-OR-DROP THRU 452-EXIT                       00003870
003880         VARYING WS-SCAN-IDX FROM 1 BY 1                          00003880
003890         UNTIL WS-SCAN-IDX > WS-ORIG-COUNT.                       00003890
003900     MOVE WS-KEEP-COUNT TO STP-TAB-COUNT.                         00003900
003910     PERFORM 400-RENUMBER-STOPS THRU 400-EXIT.                    00003910
003920 450-EXIT.                                                        00003920
003930     EXIT.                                                        00003930
003940*                                                                 00003940
003950 452-KEEP-OR-DROP.                                                00003950
003960     MOVE 'Y' TO WS-KEEP-SW.                                      00003960
003970     IF WS-SCAN-IDX NOT = 1 AND WS-SCAN-IDX NOT = WS-ORIG-COUNT   00003970
003980         IF STP-TAB-LOAD-WT (WS-SCAN-IDX) = ZERO                  00003980
003990                 AND STP-TAB-UNLD-WT (WS-SCAN-IDX) = ZERO         00003990
004000             MOVE 'N' TO WS-KEEP-SW                               00004000
004010         END-IF                                                   00004010
004020     END-IF.                                                      00004020
004030     IF WS-KEEP-THIS-STOP                                         00004030
004040         ADD 1 TO WS-KEEP-COUNT                                   00004040
004050         IF WS-KEEP-COUNT NOT = WS-SCAN-IDX                       00004050
004060             MOVE STP-TAB-ENTRY (WS-SCAN-IDX)                     00004060
004070               TO STP-TAB-ENTRY (WS-KEEP-COUNT)                   00004070
004080         END-IF                                                   00004080
004090     END-IF.                                                      00004090
004100 452-EXIT.                                                        00004100
004110     EXIT.                                                        00004110
004120*---------------------------------------------------------------- 00004120
004130*    500-RECALC-CUMULATIVE-WEIGHT - RUNNING TOTAL WALKS THE ROUTE 00004130
004140*    IN SEQUENCE ORDER, ADDING EACH STOP'S LOAD AND SUBTRACTING   00004140
004150*    ITS UNLOAD.                                                  00004150
004160*---------------------------------------------------------------- 00004160
004170 500-RECALC-CUMULATIVE-WEIGHT.                                    00004170
004180     MOVE '500-RECALC-CUMULATIVE-WEIGHT' TO PARA-NAME.            00004180
004190     MOVE ZERO TO WS-RUNNING-WEIGHT.                              00004190
004200     PERFORM 501-ACCUM-WEIGHT THRU 501-EXIT                       00004200
004210         VARYING STP-TAB-IDX FROM 1 BY 1                          00004210
004220         UNTIL STP-TAB-IDX > STP-TAB-COUNT.                       00004220
004230 500-EXIT.                                                        00004230
004240     EXIT.                                                        00004240
004250*                                                                 00004250
004260 501-ACCUM-WEIGHT.                                                00004260
004270     COMPUTE WS-RUNNING-WEIGHT = WS-RUNNING-WEIGHT                00004270
004280             + STP-TAB-LOAD-WT (STP-TAB-IDX)                      00004280
004290             - STP-TAB-UNLD-WT (STP-TAB-IDX).                     00004290
004300     MOVE WS-RUNNING-WEIGHT TO STP-TAB-TOTAL-WT (STP-TAB-IDX).    00004300
004310 501-EXIT.                                                        00004310
004320     EXIT.                                                        00004320
004330*---------------------------------------------------------------- 00004330
004340*    600-CHECK-CAPACITY - REJECTS THE WHOLE TRANSACTION IF ANY    00004340
004350*    STOP'S RUNNING WEIGHT NOW EXCEEDS THE TRUCK'S RATED CAPACITY.00004350
004360*---------------------------------------------------------------- 00004360
004370 600-CHECK-CAPACITY.                                              00004370
004380     MOVE '600-CHECK-CAPACITY' TO PARA-NAME.                      00004380
004390     SET STP-RC-OK TO TRUE.                                       00004390
004400     PERFORM 601-CHECK-STOP THRU 601-EXIT                         00004400
004410         VARYING STP-TAB-IDX FROM 1 BY 1                          00004410
004420         UNTIL STP-TAB-IDX > STP-TAB-COUNT OR STP-RC-REJECTED.    00004420
004430 600-EXIT.                                                        00004430
004440     EXIT.                                                        00004440
004450*                                                                 00004450
004460 601-CHECK-STOP.                                                  00004460
004470     IF STP-TAB-TOTAL-WT (STP-TAB-IDX) > STP-TRUCK-CAPACITY       00004470
004480         SET STP-RC-REJECTED TO TRUE                              00004480
004490         MOVE STP-TAB-SEQ (STP-TAB-IDX)      TO STP-REJECT-SEQ    00004490
004500         MOVE STP-TAB-CITY (STP-TAB-IDX)     TO STP-REJECT-CITY   00004500
004510         MOVE STP-TAB-TOTAL-WT (STP-TAB-IDX) TO STP-REJECT-WEIGHT 00004510
004520     END-IF.                                                      00004520
004530 601-EXIT.                                                        00004530
004540     EXIT.                                                        00004540
004550*---------------------------------------------------------------- 00004550
004560 1000-ERROR-RTN.                                                  00004560
004570     DISPLAY 'STPPLAN ABEND AT ' PARA-NAME.                       00004570
004580     GOBACK.                                                      00004580
