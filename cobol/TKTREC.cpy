000010*---------------------------------------------------------------- 00000010
000020*    TKTREC   -  TRIP TICKET RECORD                               00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  T. OKAFOR       04/02/91                         00000040
000050*    09/09/96  RSW  TKT-5502  ADDED TICKET-CURRENT-STEP (-1 START)00000050
000060*    07/22/98  RSW  TKT-6023  ADDED DEPARTURE/ARRIVAL REDEFINES   00000060
000070*                FOR YEAR-2000 MONTH-BOUNDARY ARITHMETIC          00000070
000080*---------------------------------------------------------------- 00000080
000090*    NOTE - FIELD WIDTHS BELOW SUM TO 44 BYTES.  THE FILE SPEC    00000090
000100*    SHEET SHOWS 34 - LIKE DRVREC, THAT SHEET PRE-DATES THE       00000100
000110*    CURRENT-STEP FIELD ADDED WITH TKT-5502.  RECORD CONTAINS     00000110
000120*    BELOW REFLECTS THE ACTUAL LAYOUT.                            00000120
000130*---------------------------------------------------------------- 00000130
000140    01  TICKET-FILE-REC.                                          00000140
000150        05  TKT-ID                  PIC 9(6).                     00000150
000160        05  TKT-TRUCK-REG           PIC X(7).                     00000160
000170        05  TKT-STATUS              PIC X(1).                     00000170
000180            88  TKT-STAT-CREATED    VALUE 'C'.                    00000180
000190            88  TKT-STAT-APPROVED   VALUE 'A'.                    00000190
000200            88  TKT-STAT-RUNNING    VALUE 'R'.                    00000200
000210            88  TKT-STAT-CLOSED     VALUE 'X'.                    00000210
000220        05  TKT-DEPARTURE           PIC 9(12).                    00000220
000230        05  TKT-DEPARTURE-R REDEFINES TKT-DEPARTURE.              00000230
000240            10  TKT-DEP-YEAR        PIC 9(4).                     00000240
000250            10  TKT-DEP-MONTH       PIC 9(2).                     00000250
000260            10  TKT-DEP-DAY         PIC 9(2).                     00000260
000270            10  TKT-DEP-HOUR        PIC 9(2).                     00000270
000280            10  TKT-DEP-MINUTE      PIC 9(2).                     00000280
000290        05  TKT-ARRIVAL             PIC 9(12).                    00000290
000300        05  TKT-ARRIVAL-R REDEFINES TKT-ARRIVAL.                  00000300
000310            10  TKT-ARR-YEAR        PIC 9(4).                     00000310
000320            10  TKT-ARR-MONTH       PIC 9(2).                     00000320
000330            10  TKT-ARR-DAY         PIC 9(2).                     00000330
000340            10  TKT-ARR-HOUR        PIC 9(2).                     00000340
000350            10  TKT-ARR-MINUTE      PIC 9(2).                     00000350
000360        05  TKT-STOP-COUNT          PIC 9(3).                     00000360
000370        05  TKT-CURRENT-STEP        PIC S9(3).                    00000370
000380        05  FILLER                  PIC X(01).                    00000380
