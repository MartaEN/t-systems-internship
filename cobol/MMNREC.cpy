000010*---------------------------------------------------------------- 00000010
000020*    MMNREC   -  MONTH-MINUTES ALLOCATION RECORD (TRPALOC OUTPUT) 00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  T. OKAFOR       04/02/91                         00000040
000050*---------------------------------------------------------------- 00000050
000060    01  MONTH-FILE-REC.                                           00000060
000070        05  MMN-TICKET-ID           PIC 9(6).                     00000070
000080        05  MMN-YEAR                PIC 9(4).                     00000080
000090        05  MMN-MONTH               PIC 9(2).                     00000090
000100        05  MMN-MINUTES             PIC 9(7).                     00000100
000110        05  FILLER                  PIC X(01).                    00000110
