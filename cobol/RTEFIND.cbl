000010***************************************************************** 00000010
000020* LICENSED MATERIALS - PROPERTY OF THE FREIGHT PLANNING GROUP     00000020
000030* ALL RIGHTS RESERVED                                             00000030
000040***************************************************************** 00000040
000050* PROGRAM  :  RTEFIND                                             00000050
000060* FUNCTION :  ROAD-NETWORK ROUTE SERVICE.  OWNS CITY-FILE AND     00000060
000070*             ROAD-FILE, BUILDS THE IN-STORAGE CITY AND ROAD      00000070
000080*             TABLES ONCE PER RUN, AND ANSWERS FOUR KINDS OF      00000080
000090*             ROUTING REQUEST FROM ITS CALLERS THROUGH THE        00000090
000100*             RTEFIND-LINKAGE AREA (COPY MEMBER RTETAB):          00000100
000110*                 'I' - BUILD THE TABLES  (CALLED ONCE, EARLY)    00000110
000120*                 'F' - SHORTEST ROUTE, ONE CITY TO ANOTHER       00000120
000130*                 'P' - SHORTEST DISTANCE ONLY, POINT TO POINT    00000130
000140*                 'D' - DISTANCE OF A GIVEN ORDERED CITY LIST     00000140
000150*                 'N' - CITY NAME FOR A CITY ID                   00000150
000160*                                                                 00000160
000170* THE SHORTEST-ROUTE SEARCH IS A LABEL-CORRECTING SWEEP SEEDED    00000170
000180* FROM THE DESTINATION CITY AND WORKED BACKWARD OVER THE ROAD     00000180
000190* TABLE, NOT A SORT OR A RECURSIVE CALL - SEE 200-FIND-ROUTE.     00000190
000200***************************************************************** 00000200
000210*    CHANGE LOG                                                   00000210
000220*    ----------                                                   00000220
000230*    DATE      PROGRAMMER  REQUEST   DESCRIPTION                  00000230
000240*    --------  ----------  --------  ---------------------------  00000240
000250*    04/11/91  T. OKAFOR   TKT-0091  ORIGINAL PROGRAM - PT-TO-PT  00000250
000260*                                    DISTANCE LOOKUP ONLY (NO     00000260
000270*                                    ROUTE RECONSTRUCTION YET).   00000270
000280*    09/03/91  T. OKAFOR   TKT-0188  ADDED 100-VALIDATE-ROAD-     00000280
000290*                                    ENTRY SO GARBAGE ROAD RECS   00000290
000300*                                    DO NOT POISON THE TABLE.     00000300
000310*    01/09/95  RSW         TKT-4471  ADDED THE LABEL-CORRECTING   00000310
000320*                                    SEARCH AND ROUTE-CITY-LIST   00000320
000330*                                    OUTPUT (FUNCTION 'F') SO     00000330
000340*                                    STPPLAN CAN WALK A REAL      00000340
000350*                                    ROUTE, NOT A RAW DISTANCE.   00000350
000360*    03/14/97  RSW         TKT-5108  DUPLICATE-DIRECT-ROAD        00000360
000370*                                    SCREEN ADDED TO 100-         00000370
000380*                                    VALIDATE-ROAD-ENTRY USING    00000380
000390*                                    RD-TAB-PAIR-KEY.             00000390
000400*    05/02/97  RSW         TKT-5140  ADDED FUNCTION 'D' - ROUTE-  00000400
000410*                                    DISTANCE-OF-A-LIST FOR THE   00000410
000420*                                    STOPOVER INSERTION SEARCH.   00000420
000430*    11/12/98  MTC         TKT-6104  Y2K REVIEW - CITY AND ROAD   00000430
000440*                                    KEYS ARE NUMERIC IDS, NOT    00000440
000450*                                    DATES.  NO CHANGE REQUIRED.  00000450
000460*    02/02/99  MTC         TKT-6188  ADDED FUNCTION 'N' - CITY-   00000460
000470*                                    NAME LOOKUP FOR THE REPORT.  00000470
000480***************************************************************** 00000480
000490 IDENTIFICATION DIVISION.                                         00000490
000500 PROGRAM-ID.  RTEFIND.                                            00000500
000510 AUTHOR. T. OKAFOR.                                               00000510
000520 INSTALLATION. FREIGHT PLANNING GROUP.                            00000520
000530 DATE-WRITTEN. 04/11/91.                                          00000530
000540 DATE-COMPILED. 04/11/91.                                         00000540
000550 SECURITY. NON-CONFIDENTIAL.                                      00000550
000560*                                                                 00000560
000570 ENVIRONMENT DIVISION.                                            00000570
000580 CONFIGURATION SECTION.                                           00000580
000590 SOURCE-COMPUTER. IBM-390.                                        00000590
000600 OBJECT-COMPUTER. IBM-390.                                        00000600
000610 SPECIAL-NAMES.                                                   00000610
000620     C01 IS TOP-OF-FORM.                                          00000620
000630*                                                                 00000630
000640 INPUT-OUTPUT SECTION.                                            00000640
000650 FILE-CONTROL.                                                    00000650
000660     SELECT CITY-FILE  ASSIGN TO CITYFILE                         00000660
000670            ACCESS IS SEQUENTIAL                                  00000670
000680            FILE STATUS IS WS-CITYFILE-STATUS.                    00000680
000690     SELECT ROAD-FILE  ASSIGN TO ROADFILE                         00000690
000700            ACCESS IS SEQUENTIAL                                  00000700
000710            FILE STATUS IS WS-ROADFILE-STATUS.                    00000710
000720***************************************************************** 00000720
000730 DATA DIVISION.                                                   00000730
000740 FILE SECTION.                                                    00000740
000750*                                                                 00000750
000760 FD  CITY-FILE                                                    00000760
000770     RECORDING MODE IS F                                          00000770
000780     BLOCK CONTAINS 0 RECORDS.                                    00000780
000790 COPY CITYREC.                                                    00000790
000800*                                                                 00000800
000810 FD  ROAD-FILE                                                    00000810
000820     RECORDING MODE IS F                                          00000820
000830     BLOCK CONTAINS 0 RECORDS.                                    00000830
000840 COPY ROADREC.                                                    00000840
000850***************************************************************** 00000850
000860 WORKING-STORAGE SECTION.                                         00000860
000870***************************************************************** 00000870
000880 01  WS-FILE-STATUS-CODES.                                        00000880
000890     05  WS-CITYFILE-STATUS      PIC X(2)  VALUE SPACES.          00000890
000900         88  WS-CITYFILE-OK      VALUE '00'.                      00000900
000910         88  WS-CITYFILE-EOF     VALUE '10'.                      00000910
000920     05  WS-ROADFILE-STATUS      PIC X(2)  VALUE SPACES.          00000920
000930         88  WS-ROADFILE-OK      VALUE '00'.                      00000930
000940         88  WS-ROADFILE-EOF     VALUE '10'.                      00000940
000950     05  FILLER                  PIC X(4)  VALUE SPACES.          00000950
000960*                                                                 00000960
000970 COPY CITYTAB.                                                    00000970
000980 COPY ROADTAB.                                                    00000980
000990*                                                                 00000990
001000*---------------------------------------------------------------- 00001000
001010* LABEL TABLE - ONE ENTRY PER CITY-TABLE POSITION (SAME           00001010
001020* SUBSCRIPT), BUILT FRESH FOR EVERY 200-FIND-ROUTE CALL.          00001020
001030* LBL-NEXT-CITY CHAINS FORWARD, START-CITY TO DEST-CITY, ONCE     00001030
001040* THE SWEEP COMPLETES - THAT CHAIN IS WALKED TO FILL THE          00001040
001050* CALLER'S ROUTE-CITY-LIST.                                       00001050
001060*---------------------------------------------------------------- 00001060
001070 01  WS-LABEL-TABLE-AREA.                                         00001070
001080     05  WS-LABEL-ENTRY OCCURS 500 TIMES                          00001080
001090             INDEXED BY WS-LBL-IDX.                               00001090
001100         10  WS-LBL-FOUND        PIC X(1)  VALUE 'N'.             00001100
001110             88  WS-LBL-IS-FOUND VALUE 'Y'.                       00001110
001120         10  WS-LBL-DISTANCE     PIC 9(7)  VALUE ZERO.            00001120
001130         10  WS-LBL-NEXT-CITY    PIC 9(4)  VALUE ZERO.            00001130
001140         10  FILLER              PIC X(2)  VALUE SPACES.          00001140
001150*                                                                 00001150
001160*---------------------------------------------------------------- 00001160
001170* FIFO WORK QUEUE - HOLDS CITY-TABLE SUBSCRIPTS, NOT CITY IDS,    00001170
001180* SO THE SWEEP NEVER RE-SEARCHES CITY-TAB TO DEQUEUE.             00001180
001190*---------------------------------------------------------------- 00001190
001200 01  WS-QUEUE-AREA.                                               00001200
001210     05  WS-QUEUE-ENTRY          PIC 9(4)  COMP                   00001210
001220             OCCURS 500 TIMES VALUE ZERO.                         00001220
001230     05  WS-QUEUE-HEAD           PIC 9(4)  COMP  VALUE ZERO.      00001230
001240     05  WS-QUEUE-TAIL           PIC 9(4)  COMP  VALUE ZERO.      00001240
001250     05  FILLER                  PIC X(2)  VALUE SPACES.          00001250
001260*                                                                 00001260
001270 01  MISC-FIELDS.                                                 00001270
001280     05  PARA-NAME               PIC X(30) VALUE SPACES.          00001280
001290     05  WS-START-IDX            PIC 9(4)  COMP  VALUE ZERO.      00001290
001300     05  WS-DEST-IDX             PIC 9(4)  COMP  VALUE ZERO.      00001300
001310     05  WS-CUR-IDX              PIC 9(4)  COMP  VALUE ZERO.      00001310
001320     05  WS-ORIGIN-IDX           PIC 9(4)  COMP  VALUE ZERO.      00001320
001330     05  WS-CUR-CITY-ID          PIC 9(4)        VALUE ZERO.      00001330
001340     05  WS-SEARCH-CITY          PIC 9(4)        VALUE ZERO.      00001340
001350     05  WS-CAND-DISTANCE        PIC 9(7)        VALUE ZERO.      00001350
001360     05  WS-CAND-DISTANCE-R REDEFINES WS-CAND-DISTANCE            00001360
001370                                 PIC S9(7).                       00001370
001380     05  WS-ROUTE-TOTAL-DIST     PIC 9(7)        VALUE ZERO.      00001380
001390     05  WS-NEW-PAIR-KEY         PIC 9(8)        VALUE ZERO.      00001390
001400     05  WS-CHASE-CITY           PIC 9(4)        VALUE ZERO.      00001400
001410     05  WS-ROUTE-BUILD-SUB      PIC 9(3)  COMP  VALUE ZERO.      00001410
001420     05  WS-LIST-SUB             PIC 9(3)  COMP  VALUE ZERO.      00001420
001430     05  WS-NOT-FOUND-SW         PIC X(1)  VALUE 'N'.             00001430
001440         88  WS-CITY-NOT-FOUND   VALUE 'Y'.                       00001440
001450     05  WS-NEXT-ROAD-ID         PIC 9(4)  COMP  VALUE ZERO.      00001450
001460     05  FILLER                  PIC X(3)  VALUE SPACES.          00001460
001470*                                                                 00001470
001480 LINKAGE SECTION.                                                 00001480
001490 COPY RTETAB.                                                     00001490
001500***************************************************************** 00001500
001510 PROCEDURE DIVISION USING RTEFIND-LINKAGE.                        00001510
001520***************************************************************** 00001520
001530 000-MAIN-LINE.                                                   00001530
001540     MOVE '000-MAIN-LINE' TO PARA-NAME.                           00001540
001550     MOVE ZERO TO RTE-RETURN-CODE.                                00001550
001560     EVALUATE TRUE                                                00001560
001570         WHEN RTE-FN-INIT-TABLES                                  00001570
001580             PERFORM 010-INIT-TABLES THRU 010-EXIT                00001580
001590         WHEN RTE-FN-FIND-ROUTE                                   00001590
001600             PERFORM 200-FIND-ROUTE THRU 200-EXIT                 00001600
001610         WHEN RTE-FN-POINT-DIST                                   00001610
001620             PERFORM 250-POINT-TO-POINT THRU 250-EXIT             00001620
001630         WHEN RTE-FN-ROUTE-DIST                                   00001630
001640             PERFORM 300-ROUTE-DISTANCE THRU 300-EXIT             00001640
001650         WHEN RTE-FN-CITY-NAME                                    00001650
001660             PERFORM 400-GET-CITY-NAME THRU 400-EXIT              00001660
001670         WHEN OTHER                                               00001670
001680             MOVE 8 TO RTE-RETURN-CODE                            00001680
001690     END-EVALUATE.                                                00001690
001700     GOBACK.                                                      00001700
001710*                                                                 00001710
001720*---------------------------------------------------------------- 00001720
001730* 010-INIT-TABLES - LOADS CITY-TABLE-AREA AND ROAD-TABLE-AREA     00001730
001740* FROM CITY-FILE / ROAD-FILE.  CALLED ONCE, EARLY IN THE RUN, BY  00001740
001750* TRPBATCH 710/720.  TABLES STAY RESIDENT IN THIS PROGRAM'S OWN   00001750
001760* WORKING-STORAGE ACROSS EVERY LATER CALL - THEY ARE NOT PASSED   00001760
001770* BACK THROUGH THE LINKAGE AREA.                                  00001770
001780*---------------------------------------------------------------- 00001780
001790 010-INIT-TABLES.                                                 00001790
001800     MOVE '010-INIT-TABLES' TO PARA-NAME.                         00001800
001810     PERFORM 020-OPEN-FILES THRU 020-EXIT.                        00001810
001820     MOVE ZERO TO CTY-TAB-COUNT, RD-TAB-COUNT.                    00001820
001830     PERFORM 030-LOAD-CITY-TABLE THRU 030-EXIT.                   00001830
001840     PERFORM 040-LOAD-ROAD-TABLE THRU 040-EXIT.                   00001840
001850     PERFORM 050-CLOSE-FILES THRU 050-EXIT.                       00001850
001860 010-EXIT.                                                        00001860
001870     EXIT.                                                        00001870
001880*                                                                 00001880
001890 020-OPEN-FILES.                                                  00001890
001900     MOVE '020-OPEN-FILES' TO PARA-NAME.                          00001900
001910     OPEN INPUT CITY-FILE, ROAD-FILE.                             00001910
001920     IF NOT WS-CITYFILE-OK OR NOT WS-ROADFILE-OK                  00001920
001930         MOVE 8 TO RTE-RETURN-CODE                                00001930
001940         GO TO 1000-ERROR-RTN                                     00001940
001950     END-IF.                                                      00001950
001960 020-EXIT.                                                        00001960
001970     EXIT.                                                        00001970
001980*                                                                 00001980
001990 030-LOAD-CITY-TABLE.                                             00001990
002000     MOVE '030-LOAD-CITY-TABLE' TO PARA-NAME.                     00002000
002010     READ CITY-FILE                                               00002010
002020         AT END SET WS-CITYFILE-EOF TO TRUE                       00002020
002030     END-READ.                                                    00002030
002040     PERFORM 032-ADD-CITY-ENTRY THRU 032-EXIT                     00002040
002050         UNTIL WS-CITYFILE-EOF.                                   00002050
002060 030-EXIT.                                                        00002060
002070     EXIT.                                                        00002070
002080*                                                                 00002080
002090 032-ADD-CITY-ENTRY.                                              00002090
002100     MOVE '032-ADD-CITY-ENTRY' TO PARA-NAME.                      00002100
002110     ADD 1 TO CTY-TAB-COUNT.                                      00002110
002120     SET CTY-TAB-IDX TO CTY-TAB-COUNT.                            00002120
002130     MOVE CTY-ID           TO CTY-TAB-ID (CTY-TAB-IDX).           00002130
002140     MOVE CTY-NAME         TO CTY-TAB-NAME (CTY-TAB-IDX).         00002140
002150     READ CITY-FILE                                               00002150
002160         AT END SET WS-CITYFILE-EOF TO TRUE                       00002160
002170     END-READ.                                                    00002170
002180 032-EXIT.                                                        00002180
002190     EXIT.                                                        00002190
002200*                                                                 00002200
002210 040-LOAD-ROAD-TABLE.                                             00002210
002220     MOVE '040-LOAD-ROAD-TABLE' TO PARA-NAME.                     00002220
002230     READ ROAD-FILE                                               00002230
002240         AT END SET WS-ROADFILE-EOF TO TRUE                       00002240
002250     END-READ.                                                    00002250
002260     PERFORM 042-ADD-ROAD-ENTRY THRU 042-EXIT                     00002260
002270         UNTIL WS-ROADFILE-EOF.                                   00002270
002280 040-EXIT.                                                        00002280
002290     EXIT.                                                        00002290
002300*                                                                 00002300
002310*---------------------------------------------------------------- 00002310
002320* EVERY ROAD READ FROM THE MASTER GOES INTO THE TABLE TWICE -     00002320
002330* ONCE AS RD-FROM/RD-TO AND ONCE REVERSED - SO 200-FIND-ROUTE     00002330
002340* NEVER HAS TO TREAT THE NETWORK AS ONE-WAY.                      00002340
002350*---------------------------------------------------------------- 00002350
002360 042-ADD-ROAD-ENTRY.                                              00002360
002370     MOVE '042-ADD-ROAD-ENTRY' TO PARA-NAME.                      00002370
002380     PERFORM 100-VALIDATE-ROAD-ENTRY THRU 100-EXIT.               00002380
002390     IF RTE-RC-OK                                                 00002390
002400         ADD 1 TO RD-TAB-COUNT                                    00002400
002410         SET RD-TAB-IDX TO RD-TAB-COUNT                           00002410
002420         MOVE RD-ID       TO RD-TAB-ID (RD-TAB-IDX)               00002420
002430         MOVE RD-FROM-CITY TO RD-TAB-FROM (RD-TAB-IDX)            00002430
002440         MOVE RD-TO-CITY   TO RD-TAB-TO (RD-TAB-IDX)              00002440
002450         MOVE RD-DISTANCE  TO RD-TAB-DIST (RD-TAB-IDX)            00002450
002460         ADD 1 TO RD-TAB-COUNT                                    00002460
002470         SET RD-TAB-IDX TO RD-TAB-COUNT                           00002470
002480         MOVE RD-ID       TO RD-TAB-ID (RD-TAB-IDX)               00002480
002490         MOVE RD-TO-CITY   TO RD-TAB-FROM (RD-TAB-IDX)            00002490
002500         MOVE RD-FROM-CITY TO RD-TAB-TO (RD-TAB-IDX)              00002500
002510         MOVE RD-DISTANCE  TO RD-TAB-DIST (RD-TAB-IDX)            00002510
002520     ELSE                                                         00002520
002530         DISPLAY 'RTEFIND - ROAD REJECTED, ID = ' RD-ID           00002530
002540     END-IF.                                                      00002540
002550     READ ROAD-FILE                                               00002550
002560         AT END SET WS-ROADFILE-EOF TO TRUE                       00002560
002570     END-READ.                                                    00002570
002580 042-EXIT.                                                        00002580
002590     EXIT.                                                        00002590
002600*                                                                 00002600
002610*---------------------------------------------------------------- 00002610
002620* 100-VALIDATE-ROAD-ENTRY - A ROAD RECORD IS REJECTED WHEN        00002620
002630* EITHER ENDPOINT IS MISSING (CITY ID ZERO), THE TWO ENDPOINTS    00002630
002640* ARE THE SAME CITY, THE DISTANCE IS LESS THAN ONE, OR A DIRECT   00002640
002650* ROAD BETWEEN THE SAME TWO CITIES IS ALREADY ON FILE.            00002650
002660*---------------------------------------------------------------- 00002660
002670 100-VALIDATE-ROAD-ENTRY.                                         00002670
002680     MOVE '100-VALIDATE-ROAD-ENTRY' TO PARA-NAME.                 00002680
002690     SET RTE-RC-OK TO TRUE.                                       00002690
002700     IF RD-FROM-CITY = ZERO OR RD-TO-CITY = ZERO                  00002700
002710         SET RTE-RC-INVALID TO TRUE                               00002710
002720         GO TO 100-EXIT                                           00002720
002730     END-IF.                                                      00002730
002740     IF RD-FROM-CITY = RD-TO-CITY                                 00002740
002750         SET RTE-RC-INVALID TO TRUE                               00002750
002760         GO TO 100-EXIT                                           00002760
002770     END-IF.                                                      00002770
002780     IF RD-DISTANCE < 1                                           00002780
002790         SET RTE-RC-INVALID TO TRUE                               00002790
002800         GO TO 100-EXIT                                           00002800
002810     END-IF.                                                      00002810
002820     COMPUTE WS-NEW-PAIR-KEY =                                    00002820
002830             RD-FROM-CITY * 10000 + RD-TO-CITY.                   00002830
002840     PERFORM 110-CHECK-DUP-ROAD THRU 110-EXIT                     00002840
002850         VARYING RD-TAB-IDX FROM 1 BY 1                           00002850
002860         UNTIL RD-TAB-IDX > RD-TAB-COUNT                          00002860
002870            OR RTE-RC-INVALID.                                    00002870
002880 100-EXIT.                                                        00002880
002890     EXIT.                                                        00002890
002900*                                                                 00002900
002910 110-CHECK-DUP-ROAD.                                              00002910
002920     IF RD-TAB-PAIR-KEY (RD-TAB-IDX) = WS-NEW-PAIR-KEY            00002920
002930         SET RTE-RC-INVALID TO TRUE                               00002930
002940     END-IF.                                                      00002940
002950 110-EXIT.                                                        00002950
002960     EXIT.                                                        00002960
002970*                                                                 00002970
002980 050-CLOSE-FILES.                                                 00002980
002990     MOVE '050-CLOSE-FILES' TO PARA-NAME.                         00002990
003000     CLOSE CITY-FILE, ROAD-FILE.                                  00003000
003010 050-EXIT.                                                        00003010
003020     EXIT.                                                        00003020
003030*                                                                 00003030
003040*---------------------------------------------------------------- 00003040
003050* 200-FIND-ROUTE - LABEL-CORRECTING SHORTEST ROUTE SEARCH.        00003050
003060* SEEDS THE QUEUE FROM RTE-TO-CITY (DISTANCE 0), THEN REPEATEDLY  00003060
003070* DEQUEUES A CITY AND RELAXES EVERY ROAD ARRIVING AT IT.  A CITY  00003070
003080* NEWLY GIVEN A LABEL IS ENQUEUED UNLESS IT IS RTE-FROM-CITY; A   00003080
003090* CITY IMPROVED ON A SECOND OR LATER PASS IS NOT RE-ENQUEUED.     00003090
003100* WHEN THE QUEUE RUNS DRY, RTE-FROM-CITY'S LABEL (IF ANY) GIVES   00003100
003110* THE ANSWER, AND THE FORWARD CHAIN OF LBL-NEXT-CITY FROM         00003110
003120* RTE-FROM-CITY TO RTE-TO-CITY IS THE ORDERED ROUTE.              00003120
003130*---------------------------------------------------------------- 00003130
003140 200-FIND-ROUTE.                                                  00003140
003150     MOVE '200-FIND-ROUTE' TO PARA-NAME.                          00003150
003160     MOVE ZERO TO RTE-ROUTE-CITY-COUNT, RTE-DISTANCE.             00003160
003170     IF RTE-FROM-CITY = RTE-TO-CITY                               00003170
003180         MOVE ZERO TO RTE-DISTANCE                                00003180
003190         ADD 1 TO RTE-ROUTE-CITY-COUNT                            00003190
003200         MOVE RTE-FROM-CITY TO                                    00003200
003210             RTE-ROUTE-CITY-LIST (RTE-ROUTE-CITY-COUNT)           00003210
003220         SET RTE-RC-OK TO TRUE                                    00003220
003230         GO TO 200-EXIT                                           00003230
003240     END-IF.                                                      00003240
003250     PERFORM 210-RESET-LABELS THRU 210-EXIT                       00003250
003260         VARYING WS-LBL-IDX FROM 1 BY 1                           00003260
003270         UNTIL WS-LBL-IDX > CTY-TAB-COUNT.                        00003270
003280     MOVE ZERO TO WS-QUEUE-HEAD, WS-QUEUE-TAIL.                   00003280
003290     PERFORM 220-FIND-CITY-INDEX THRU 220-EXIT.                   00003290
003300     MOVE WS-CUR-IDX TO WS-DEST-IDX.                              00003300
003310     SET WS-LBL-IDX TO WS-DEST-IDX.                               00003310
003320     SET WS-LBL-IS-FOUND (WS-LBL-IDX) TO TRUE.                    00003320
003330     MOVE ZERO TO WS-LBL-DISTANCE (WS-LBL-IDX).                   00003330
003340     MOVE ZERO TO WS-LBL-NEXT-CITY (WS-LBL-IDX).                  00003340
003350     PERFORM 225-ENQUEUE THRU 225-EXIT.                           00003350
003360     PERFORM 230-SWEEP-QUEUE THRU 230-EXIT                        00003360
003370         UNTIL WS-QUEUE-HEAD > WS-QUEUE-TAIL.                     00003370
003380     MOVE RTE-FROM-CITY TO WS-SEARCH-CITY.                        00003380
003390     PERFORM 220-FIND-CITY-INDEX THRU 220-EXIT.                   00003390
003400     MOVE WS-CUR-IDX TO WS-START-IDX.                             00003400
003410     SET WS-LBL-IDX TO WS-START-IDX.                              00003410
003420     IF NOT WS-LBL-IS-FOUND (WS-LBL-IDX)                          00003420
003430         SET RTE-RC-NO-ROUTE TO TRUE                              00003430
003440         GO TO 200-EXIT                                           00003440
003450     END-IF.                                                      00003450
003460     MOVE WS-LBL-DISTANCE (WS-LBL-IDX) TO RTE-DISTANCE.           00003460
003470     PERFORM 240-BUILD-ROUTE-LIST THRU 240-EXIT.                  00003470
003480     SET RTE-RC-OK TO TRUE.                                       00003480
003490 200-EXIT.                                                        00003490
003500     EXIT.                                                        00003500
003510*                                                                 00003510
003520 210-RESET-LABELS.                                                00003520
003530     MOVE 'N' TO WS-LBL-FOUND (WS-LBL-IDX).                       00003530
003540 210-EXIT.                                                        00003540
003550     EXIT.                                                        00003550
003560*                                                                 00003560
003570*---------------------------------------------------------------- 00003570
003580* 220-FIND-CITY-INDEX - LINEAR SEARCH OF CITY-TAB-ENTRY FOR THE   00003580
003590* CITY ID IN WS-SEARCH-CITY.  RESULT COMES BACK IN WS-CUR-IDX.    00003590
003600*---------------------------------------------------------------- 00003600
003610 220-FIND-CITY-INDEX.                                             00003610
003620     MOVE 'N' TO WS-NOT-FOUND-SW.                                 00003620
003630     MOVE ZERO TO WS-CUR-IDX.                                     00003630
003640     SET CTY-TAB-IDX TO 1.                                        00003640
003650     SEARCH CTY-TAB-ENTRY                                         00003650
003660         AT END MOVE 'Y' TO WS-NOT-FOUND-SW                       00003660
003670         WHEN CTY-TAB-ID (CTY-TAB-IDX) = WS-SEARCH-CITY           00003670
003680             SET WS-CUR-IDX TO CTY-TAB-IDX                        00003680
003690     END-SEARCH.                                                  00003690
003700 220-EXIT.                                                        00003700
003710     EXIT.                                                        00003710
003720*                                                                 00003720
003730 225-ENQUEUE.                                                     00003730
003740     ADD 1 TO WS-QUEUE-TAIL.                                      00003740
003750     MOVE WS-LBL-IDX TO WS-QUEUE-ENTRY (WS-QUEUE-TAIL).           00003750
003760 225-EXIT.                                                        00003760
003770     EXIT.                                                        00003770
003780*                                                                 00003780
003790*---------------------------------------------------------------- 00003790
003800* 230-SWEEP-QUEUE - ONE POP-AND-RELAX PASS.  RD-TAB-ENTRY IS      00003800
003810* SEARCHED FOR EVERY ROAD ARRIVING AT THE POPPED CITY (RD-TAB-TO  00003810
003820* MATCHES); ITS ORIGIN (RD-TAB-FROM) IS THE CANDIDATE CITY.       00003820
003830*---------------------------------------------------------------- 00003830
003840 230-SWEEP-QUEUE.                                                 00003840
003850     ADD 1 TO WS-QUEUE-HEAD.                                      00003850
003860     MOVE WS-QUEUE-ENTRY (WS-QUEUE-HEAD) TO WS-CUR-IDX.           00003860
003870     MOVE CTY-TAB-ID (WS-CUR-IDX) TO WS-CUR-CITY-ID.              00003870
003880     PERFORM 232-RELAX-ROAD THRU 232-EXIT                         00003880
003890         VARYING RD-TAB-IDX FROM 1 BY 1                           00003890
003900         UNTIL RD-TAB-IDX > RD-TAB-COUNT.                         00003900
003910 230-EXIT.                                                        00003910
003920     EXIT.                                                        00003920
003930*                                                                 00003930
003940 232-RELAX-ROAD.                                                  00003940
003950     IF RD-TAB-TO (RD-TAB-IDX) NOT = WS-CUR-CITY-ID               00003950
003960         GO TO 232-EXIT                                           00003960
003970     END-IF.                                                      00003970
003980     MOVE RD-TAB-FROM (RD-TAB-IDX) TO WS-SEARCH-CITY.             00003980
003990     PERFORM 220-FIND-CITY-INDEX THRU 220-EXIT.                   00003990
004000     MOVE WS-CUR-IDX TO WS-ORIGIN-IDX.                            00004000
004010     COMPUTE WS-CAND-DISTANCE =                                   00004010
004020             WS-LBL-DISTANCE (WS-CUR-IDX) +                       00004020
004030             RD-TAB-DIST (RD-TAB-IDX).                            00004030
004040     SET WS-LBL-IDX TO WS-ORIGIN-IDX.                             00004040
004050     IF NOT WS-LBL-IS-FOUND (WS-LBL-IDX)                          00004050
004060         SET WS-LBL-IS-FOUND (WS-LBL-IDX) TO TRUE                 00004060
004070         MOVE WS-CAND-DISTANCE TO WS-LBL-DISTANCE (WS-LBL-IDX)    00004070
004080         MOVE WS-CUR-CITY-ID TO WS-LBL-NEXT-CITY (WS-LBL-IDX)     00004080
004090         IF RD-TAB-FROM (RD-TAB-IDX) NOT = RTE-FROM-CITY          00004090
004100             MOVE WS-ORIGIN-IDX TO WS-LBL-IDX                     00004100
004110             PERFORM 225-ENQUEUE THRU 225-EXIT                    00004110
004120         END-IF                                                   00004120
004130     ELSE                                                         00004130
004140         IF WS-CAND-DISTANCE < WS-LBL-DISTANCE (WS-LBL-IDX)       00004140
004150             MOVE WS-CAND-DISTANCE TO WS-LBL-DISTANCE (WS-LBL-IDX)00004150
004160             MOVE WS-CUR-CITY-ID TO WS-LBL-NEXT-CITY (WS-LBL-IDX) 00004160
004170         END-IF                                                   00004170
004180     END-IF.                                                      00004180
004190 232-EXIT.                                                        00004190
004200     EXIT.                                                        00004200
004210*                                                                 00004210
004220 240-BUILD-ROUTE-LIST.                                            00004220
004230     MOVE '240-BUILD-ROUTE-LIST' TO PARA-NAME.                    00004230
004240     MOVE ZERO TO RTE-ROUTE-CITY-COUNT.                           00004240
004250     MOVE RTE-FROM-CITY TO WS-CHASE-CITY.                         00004250
004260     SET WS-LBL-IDX TO WS-START-IDX.                              00004260
004270     PERFORM 242-APPEND-CHASE-CITY THRU 242-EXIT                  00004270
004280         UNTIL WS-CHASE-CITY = ZERO.                              00004280
004290 240-EXIT.                                                        00004290
004300     EXIT.                                                        00004300
004310*                                                                 00004310
004320 242-APPEND-CHASE-CITY.                                           00004320
004330     ADD 1 TO RTE-ROUTE-CITY-COUNT.                               00004330
004340     MOVE WS-CHASE-CITY TO                                        00004340
004350         RTE-ROUTE-CITY-LIST (RTE-ROUTE-CITY-COUNT).              00004350
004360     IF WS-CHASE-CITY = RTE-TO-CITY                               00004360
004370         MOVE ZERO TO WS-CHASE-CITY                               00004370
004380     ELSE                                                         00004380
004390         MOVE WS-CHASE-CITY TO WS-SEARCH-CITY                     00004390
004400         PERFORM 220-FIND-CITY-INDEX THRU 220-EXIT                00004400
004410         SET WS-LBL-IDX TO WS-CUR-IDX                             00004410
004420         MOVE WS-LBL-NEXT-CITY (WS-LBL-IDX) TO WS-CHASE-CITY      00004420
004430     END-IF.                                                      00004430
004440 242-EXIT.                                                        00004440
004450     EXIT.                                                        00004450
004460*                                                                 00004460
004470*---------------------------------------------------------------- 00004470
004480* 250-POINT-TO-POINT - SAME SEARCH AS 200-FIND-ROUTE BUT THE      00004480
004490* CALLER ONLY WANTS RTE-DISTANCE, NOT THE CITY LIST.              00004490
004500*---------------------------------------------------------------- 00004500
004510 250-POINT-TO-POINT.                                              00004510
004520     MOVE '250-POINT-TO-POINT' TO PARA-NAME.                      00004520
004530     PERFORM 200-FIND-ROUTE THRU 200-EXIT.                        00004530
004540 250-EXIT.                                                        00004540
004550     EXIT.                                                        00004550
004560*                                                                 00004560
004570*---------------------------------------------------------------- 00004570
004580* 300-ROUTE-DISTANCE - SUMS SUCCESSIVE SHORTEST-PATH LEGS OVER    00004580
004590* RTE-CITY-LIST (SUPPLIED BY THE CALLER, RTE-CITY-LIST-COUNT      00004590
004600* ENTRIES LONG).  USED BY STPPLAN WHEN SCORING A CANDIDATE        00004600
004610* INSERTION POINT AGAINST THE WHOLE ROUTE.                        00004610
004620*---------------------------------------------------------------- 00004620
004630 300-ROUTE-DISTANCE.                                              00004630
004640     MOVE '300-ROUTE-DISTANCE' TO PARA-NAME.                      00004640
004650     MOVE ZERO TO WS-ROUTE-TOTAL-DIST.                            00004650
004660     SET RTE-RC-OK TO TRUE.                                       00004660
004670     IF RTE-CITY-LIST-COUNT < 2                                   00004670
004680         MOVE ZERO TO RTE-DISTANCE                                00004680
004690         GO TO 300-EXIT                                           00004690
004700     END-IF.                                                      00004700
004710     PERFORM 310-ADD-LEG THRU 310-EXIT                            00004710
004720         VARYING WS-LIST-SUB FROM 1 BY 1                          00004720
004730         UNTIL WS-LIST-SUB > RTE-CITY-LIST-COUNT - 1              00004730
004740            OR RTE-RC-NO-ROUTE.                                   00004740
004750     MOVE WS-ROUTE-TOTAL-DIST TO RTE-DISTANCE.                    00004750
004760 300-EXIT.                                                        00004760
004770     EXIT.                                                        00004770
004780*                                                                 00004780
004790 310-ADD-LEG.                                                     00004790
004800     MOVE RTE-CITY-LIST (WS-LIST-SUB)     TO RTE-FROM-CITY.       00004800
004810     MOVE RTE-CITY-LIST (WS-LIST-SUB + 1) TO RTE-TO-CITY.         00004810
004820     PERFORM 200-FIND-ROUTE THRU 200-EXIT.                        00004820
004830     IF RTE-RC-OK                                                 00004830
004840         ADD RTE-DISTANCE TO WS-ROUTE-TOTAL-DIST                  00004840
004850     END-IF.                                                      00004850
004860 310-EXIT.                                                        00004860
004870     EXIT.                                                        00004870
004880*                                                                 00004880
004890*---------------------------------------------------------------- 00004890
004900* 400-GET-CITY-NAME - CITY-TAB-ENTRY LOOKUP FOR THE PLANNING      00004900
004910* REPORT, WHICH PRINTS ORIGIN/DESTINATION NAMES, NOT CITY IDS.    00004910
004920*---------------------------------------------------------------- 00004920
004930 400-GET-CITY-NAME.                                               00004930
004940     MOVE '400-GET-CITY-NAME' TO PARA-NAME.                       00004940
004950     MOVE SPACES TO RTE-CITY-NAME.                                00004950
004960     MOVE RTE-FROM-CITY TO WS-SEARCH-CITY.                        00004960
004970     PERFORM 220-FIND-CITY-INDEX THRU 220-EXIT.                   00004970
004980     IF WS-NOT-FOUND-SW = 'Y'                                     00004980
004990         SET RTE-RC-INVALID TO TRUE                               00004990
005000     ELSE                                                         00005000
005010         MOVE CTY-TAB-NAME (WS-CUR-IDX) TO RTE-CITY-NAME          00005010
005020         SET RTE-RC-OK TO TRUE                                    00005020
005030     END-IF.                                                      00005030
005040 400-EXIT.                                                        00005040
005050     EXIT.                                                        00005050
005060*                                                                 00005060
005070 1000-ERROR-RTN.                                                  00005070
005080     DISPLAY 'RTEFIND - FATAL ERROR IN ' PARA-NAME.               00005080
005090     DISPLAY 'RTEFIND - RETURN CODE   ' RTE-RETURN-CODE.          00005090
005100     GOBACK.                                                      00005100
