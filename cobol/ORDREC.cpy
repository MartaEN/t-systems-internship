000010*---------------------------------------------------------------- 00000010
000020*    ORDREC   -  CUSTOMER CARGO ORDER TRANSACTION RECORD          00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  T. OKAFOR       04/02/91                         00000040
000050*    05/18/96  RSW  TKT-5390  ORDER-STATUS 88-LEVELS ADDED        00000050
000060*    06/02/97  RSW  TKT-5160  ADDED TRAILING FILLER PAD           00000060
000070*---------------------------------------------------------------- 00000070
000080    01  ORDER-FILE-REC.                                           00000080
000090        05  ORD-ID                  PIC 9(6).                     00000090
000100        05  ORD-FROM-CITY           PIC 9(4).                     00000100
000110        05  ORD-TO-CITY             PIC 9(4).                     00000110
000120        05  ORD-WEIGHT              PIC 9(5).                     00000120
000130        05  ORD-STATUS              PIC X(1).                     00000130
000140            88  ORD-STAT-NEW        VALUE 'N'.                    00000140
000150            88  ORD-STAT-ASSIGNED   VALUE 'A'.                    00000150
000160            88  ORD-STAT-READY      VALUE 'R'.                    00000160
000170            88  ORD-STAT-SHIPPED    VALUE 'S'.                    00000170
000180            88  ORD-STAT-DELIVERED  VALUE 'D'.                    00000180
000190        05  FILLER                  PIC X(01).                    00000190
