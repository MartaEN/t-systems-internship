000010*---------------------------------------------------------------- 00000010
000020*    TRKREC   -  TRUCK MASTER RECORD                              00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  T. OKAFOR       04/02/91                         00000040
000050*    07/22/98  RSW  TKT-6023  ADDED TRK-BOOKED-UNTIL-R REDEFINES  00000050
000060*                FOR MONTH-BOUNDARY ARITHMETIC IN TRPALOC         00000060
000070*---------------------------------------------------------------- 00000070
000080    01  TRUCK-FILE-REC.                                           00000080
000090        05  TRK-REG-NUM             PIC X(7).                     00000090
000100        05  TRK-CAPACITY            PIC 9(5).                     00000100
000110        05  TRK-SHIFT-SIZE          PIC 9(1).                     00000110
000120        05  TRK-SERVICEABLE         PIC X(1).                     00000120
000130            88  TRK-IS-SERVICEABLE  VALUE 'Y'.                    00000130
000140        05  TRK-LOCATION            PIC 9(4).                     00000140
000150        05  TRK-BOOKED-UNTIL        PIC 9(12).                    00000150
000160        05  TRK-BOOKED-UNTIL-R REDEFINES TRK-BOOKED-UNTIL.        00000160
000170            10  TRK-BKU-YEAR        PIC 9(4).                     00000170
000180            10  TRK-BKU-MONTH       PIC 9(2).                     00000180
000190            10  TRK-BKU-DAY         PIC 9(2).                     00000190
000200            10  TRK-BKU-HOUR        PIC 9(2).                     00000200
000210            10  TRK-BKU-MINUTE      PIC 9(2).                     00000210
000220        05  TRK-PARKED              PIC X(1).                     00000220
000230            88  TRK-IS-PARKED       VALUE 'Y'.                    00000230
000240        05  FILLER                  PIC X(1).                     00000240
000250*                    31 BYTES OF BUSINESS DATA, 1 BYTE FILLER -   00000250
000260*                    RECORD CONTAINS 32 PER THE FILE SPEC.        00000260
