000010*---------------------------------------------------------------- 00000010
000020*    TRKTAB   -  IN-STORAGE TRUCK TABLE                           00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              01/09/95   TKT-4471             00000040
000050*                LOADED ONCE AT START OF RUN, SEARCHED BY         00000050
000060*                REGISTRATION NUMBER (KEY) DURING APPROVAL.       00000060
000070*---------------------------------------------------------------- 00000070
000080    01  TRUCK-TABLE-AREA.                                         00000080
000090        05  TRK-TAB-COUNT           PIC 9(5)  COMP.               00000090
000100        05  TRK-TAB-ENTRY OCCURS 1000 TIMES                       00000100
000110                INDEXED BY TRK-TAB-IDX.                           00000110
000120            10  TRK-TAB-REG-NUM     PIC X(7).                     00000120
000130            10  TRK-TAB-CAPACITY    PIC 9(5).                     00000130
000140            10  TRK-TAB-SHIFT-SIZE  PIC 9(1).                     00000140
000150            10  TRK-TAB-SERVICEABLE PIC X(1).                     00000150
000160            10  TRK-TAB-LOCATION    PIC 9(4).                     00000160
000170            10  TRK-TAB-BOOKED-UNTIL                              00000170
000180                                    PIC 9(12).                    00000180
000190            10  TRK-TAB-PARKED      PIC X(1).                     00000190
000200            10  FILLER              PIC X(03).                    00000200
