000010*---------------------------------------------------------------- 00000010
000020*    TRPLINK  -  TRPALOC CALL LINKAGE AREA                        00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              02/18/95   TKT-4499             00000040
000050*                CARRIES THE FUNCTION CODE AND THE FIELDS NEEDED  00000050
000060*                BY WHICHEVER OF TRPALOC'S THREE SERVICES IS BEING00000060
000070*                CALLED.  MONTH-SPLIT-AREA (MMNTAB.CPY) AND STOP- 00000070
000080*                TABLE-AREA (STPTAB.CPY) ARE PASSED AS SEPARATE   00000080
000090*                LINKAGE PARAMETERS BEHIND THIS ONE - SEE TRPALOC 00000090
000100*                PROCEDURE DIVISION USING CLAUSE.                 00000100
000110*    04/15/99  RSW  TKT-6288  ADDED TRP-COMPUTED-ARRIVAL SO       00000110
000120*                FUNCTION 'M' CAN HAND BACK A POSTED TICKET-      00000120
000130*                ARRIVAL WITH THE MONTH SPLIT.                    00000130
000140*---------------------------------------------------------------- 00000140
000150    01  TRPALOC-LINKAGE.                                          00000150
000160        05  TRP-FUNCTION-CODE       PIC X(1).                     00000160
000170            88  TRP-FN-TOTAL-MINS   VALUE 'T'.                    00000170
000180            88  TRP-FN-VAL-CREATE   VALUE 'C'.                    00000180
000190            88  TRP-FN-VAL-DEPART   VALUE 'U'.                    00000190
000200            88  TRP-FN-VAL-APPROVE  VALUE 'A'.                    00000200
000210            88  TRP-FN-SPLIT-MONTHS VALUE 'M'.                    00000210
000220        05  TRP-TICKET-STATUS       PIC X(1).                     00000220
000230        05  TRP-NOW-TIMESTAMP       PIC 9(12).                    00000230
000240        05  TRP-CURRENT-DEPARTURE   PIC 9(12).                    00000240
000250        05  TRP-NEW-DEPARTURE       PIC 9(12).                    00000250
000260        05  TRP-TRUCK-SERVICEABLE   PIC X(1).                     00000260
000270        05  TRP-TRUCK-BOOKED-UNTIL  PIC 9(12).                    00000270
000280        05  TRP-TS-PAIR.                                          00000280
000290            10  TRP-TS-A            PIC 9(12).                    00000290
000300            10  TRP-TS-B            PIC 9(12).                    00000300
000310        05  TRP-TS-PAIR-KEY REDEFINES TRP-TS-PAIR                 00000310
000320                                    PIC 9(24).                    00000320
000330*                    TRP-TS-PAIR-KEY LETS 320-CHECK-DEPARTURE-    00000330
000340*                    UPDATE BUILD A SINGLE KEY WHEN IT NEEDS TO   00000340
000350*                    TEST TWO TIMESTAMPS AT ONCE.                 00000350
000360        05  TRP-TOTAL-MINUTES       PIC 9(7)  COMP.               00000360
000370        05  TRP-COMPUTED-ARRIVAL    PIC 9(12).                    00000370
000380*                    FILLED BY FUNCTION 'M' ALONGSIDE THE MONTH   00000380
000390*                    SPLIT - TRP-CURRENT-DEPARTURE PLUS TRP-TOTAL-00000390
000400*                    MINUTES, CARRIED FORWARD THROUGH THE SAME    00000400
000410*                    CIVIL-CALENDAR MONTH-LENGTH TABLE 400-SPLIT- 00000410
000420*                    MONTHS USES, SO TRPBATCH NEVER HAS TO WALK   00000420
000430*                    A CALENDAR ITSELF TO POST TICKET-ARRIVAL.    00000430
000440        05  TRP-COMP-ARRIVAL-R REDEFINES TRP-COMPUTED-ARRIVAL.    00000440
000450            10  TRP-CA-YEAR         PIC 9(4).                     00000450
000460            10  TRP-CA-MONTH        PIC 9(2).                     00000460
000470            10  TRP-CA-DAY          PIC 9(2).                     00000470
000480            10  TRP-CA-HOUR         PIC 9(2).                     00000480
000490            10  TRP-CA-MINUTE       PIC 9(2).                     00000490
000500        05  TRP-RETURN-CODE         PIC S9(4) COMP.               00000500
000510            88  TRP-RC-OK           VALUE 0.                      00000510
000520            88  TRP-RC-REJECTED     VALUE 4.                      00000520
000530        05  TRP-REJECT-REASON       PIC X(2).                     00000530
000540*                    PD-PAST DEPARTURE  TS-TRUCK NOT SERVICEABLE  00000540
000550*                    TB-TRUCK BOOKED PAST DEPARTURE               00000550
000560*                    ST-WRONG STATUS                              00000560
000570        05  FILLER                  PIC X(05).                    00000570
