000010*---------------------------------------------------------------- 00000010
000020*    STPLINK  -  STPPLAN CALL LINKAGE AREA                        00000020
000030*                FREIGHT TRIP-TICKET PLANNING SYSTEM              00000030
000040*    WRITTEN  -  RSW              01/09/95   TKT-4471             00000040
000050*                CARRIES ONE ORDER-TO-TICKET ASSIGNMENT REQUEST   00000050
000060*                DOWN TO STPPLAN AND THE ACCEPT/REJECT RESULT BACK00000060
000070*                UP TO TRPBATCH.  STOP-TABLE-AREA (STPTAB.CPY) IS 00000070
000080*                PASSED AS A SEPARATE LINKAGE PARAMETER RIGHT     00000080
000090*                BEHIND THIS ONE - SEE STPPLAN PROCEDURE DIVISION 00000090
000100*                USING CLAUSE.                                    00000100
000110*---------------------------------------------------------------- 00000110
000120    01  STPPLAN-LINKAGE.                                          00000120
000130        05  STP-TICKET-ID           PIC 9(6).                     00000130
000140        05  STP-TRUCK-CAPACITY      PIC 9(5).                     00000140
000150        05  STP-ORDER-ENDPOINTS.                                  00000150
000160            10  STP-ORDER-FROM-CITY PIC 9(4).                     00000160
000170            10  STP-ORDER-TO-CITY   PIC 9(4).                     00000170
000180        05  STP-ORDER-PAIR-KEY REDEFINES STP-ORDER-ENDPOINTS      00000180
000190                                    PIC 9(8).                     00000190
000200*                    STP-ORDER-PAIR-KEY LETS 200-FIND-BEST-       00000200
000210*                    INSERTION SPOT A SAME-CITY ORDER (PICKUP     00000210
000220*                    EQUALS DELIVERY) AGAINST ZERO IN ONE TEST.   00000220
000230        05  STP-ORDER-WEIGHT        PIC 9(5).                     00000230
000240        05  STP-RETURN-CODE         PIC S9(4)  COMP.              00000240
000250            88  STP-RC-OK           VALUE 0.                      00000250
000260            88  STP-RC-REJECTED     VALUE 4.                      00000260
000270            88  STP-RC-NO-ROUTE     VALUE 8.                      00000270
000280        05  STP-REJECT-SEQ          PIC 9(3).                     00000280
000290        05  STP-REJECT-CITY         PIC 9(4).                     00000290
000300        05  STP-REJECT-WEIGHT       PIC S9(7).                    00000300
000310        05  FILLER                  PIC X(05).                    00000310
